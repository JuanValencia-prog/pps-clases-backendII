000100*****************************************************************
000200* CATG.MSTR03  --  PRODUCT-CATEGORY-RECORD                      *
000300* One entry on the catalog category master.  Parent/child chain *
000400* walked by CATG.SVC15 for the cycle check on category update.   *
000500*****************************************************************
000600* CHANGE LOG                                                     *
000700* 94/03/01 WCJ  PURC0003  ORIGINAL LAYOUT.                       *
000800* 98/01/22 RMT  PURC0161  ADDED CATG-SLUG-TXT FOR URL KEY.        *
000900*****************************************************************
001000        01  PRODUCT-CATEGORY-RECORD.
001100            05  CATG-ID                     PIC 9(09).
001200            05  CATG-PARENT-ID              PIC 9(09).
001300                88  CATG-IS-ROOT                VALUE 0.
001400            05  CATG-NAME-TXT               PIC X(40).
001500            05  CATG-SLUG-TXT               PIC X(40).
001600            05  CATG-HIER-AREA REDEFINES CATG-PARENT-ID.
001700                10  CATG-PARENT-SEQ-NBR      PIC 9(05).
001800                10  FILLER                   PIC 9(04).
001900            05  FILLER                       PIC X(05).
