000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. CUST-SVC16.
000300            AUTHOR. R M TREJO.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 09/12/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/09/12 RMT  PURC0012  ORIGINAL - CUSTOMER REGISTER/DEACTIVATE
001100*                         AGAINST THE IN-MEMORY CUSTOMER TABLE.
001200* 95/03/08 RMT  PURC0065  ADDED ADDRESS ADD/UPDATE/DELETE AND THE
001300*                         DEFAULT-ADDRESS RULE.
001400* 97/10/21 RMT  PURC0151  MAX-10-ADDRESS LIMIT ADDED PER LEGAL.
001500* 99/09/28 LDH  PURC0199  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001600* 03/06/17 RMT  PURC0261  1000-REGISTER WAS PASSING FUNCTION '9'
001700*                         TO UTIL-VALD13 FOR THE E-MAIL CHECK -
001800*                         NO SUCH FUNCTION, SO VD-RETURN-SW CAME
001900*                         BACK 'N' ON EVERY CALL AND EVERY
002000*                         REGISTRATION WAS REJECTED.  CORRECTED
002100*                         TO '7' (VD-FN-EMAIL).  ALSO ADDED THE
002200*                         MISSING PASSWORD-HASH LENGTH, FIRST/
002300*                         LAST NAME, AND PHONE CHECKS, AND NOW
002400*                         LOWER-CASES THE E-MAIL BEFORE THE
002500*                         DUPLICATE LOOKUP AND THE STORE SO THE
002600*                         UNIQUE-E-MAIL RULE IS CASE-INSENSITIVE.
002700* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
002800*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
002900*----------------------------------------------------------------
003000* THE CALLER OWNS SV-CUST-TABLE AND SV-ADDR-TABLE, BOTH LOADED
003100* FROM THE SORTED MASTERS BEFORE THE FIRST CALL.  E-MAIL AND
003200* PHONE FORMAT CHECKS ARE DELEGATED TO UTIL-VALD13.
003300*----------------------------------------------------------------
003400        ENVIRONMENT DIVISION.
003500        CONFIGURATION SECTION.
003600        SPECIAL-NAMES.
003700            C01 IS TOP-OF-FORM.
003800        DATA DIVISION.
003900        WORKING-STORAGE SECTION.
004000        01  CS-WORK-FIELDS.
004100            05  CS-SUBSCRIPT               PIC S9(04) COMP.
004200            05  CS-FOUND-SW                 PIC X(01) VALUE 'N'.
004300                88  CS-FOUND                    VALUE 'Y'.
004400            05  CS-FOUND-IDX                 PIC S9(05) COMP.
004500            05  CS-ADDR-COUNT-FOR-CUST        PIC S9(04) COMP.
004600            05  CS-DEFAULT-IDX                 PIC S9(05) COMP.
004700            05  CS-VALD-LINK.
004800                10  CS-VALD-FUNCTION-CDE        PIC X(01).
004900                10  CS-VALD-TEXT-VALUE           PIC X(80).
005000                10  CS-VALD-NUMERIC-VALUE         PIC S9(09)V99.
005100                10  CS-VALD-RANGE-LOW-VALUE        PIC S9(09)V99.
005200                10  CS-VALD-RANGE-HIGH-VALUE         PIC S9(09)V99.
005300                10  CS-VALD-LEN-LOW-VALUE             PIC S9(04).
005400                10  CS-VALD-LEN-HIGH-VALUE             PIC S9(04).
005500                10  CS-VALD-RETURN-SW                  PIC X(01).
005600        01  FILLER                             PIC X(04).
005700        LINKAGE SECTION.
005800        01  CS-LINKAGE-AREA.
005900            05  CS-FUNCTION-CDE                  PIC X(01).
006000                88  CS-FN-REGISTER                   VALUE '1'.
006100                88  CS-FN-DEACTIVATE                   VALUE '2'.
006200                88  CS-FN-ADDR-ADD                       VALUE '3'.
006300                88  CS-FN-ADDR-UPDATE                      VALUE '4'.
006400                88  CS-FN-ADDR-DELETE                        VALUE '5'.
006500            05  CS-RETURN-CDE                      PIC 9(02).
006600                88  CS-OK                              VALUE 0.
006700                88  CS-REJECTED                        VALUE 1.
006800            05  CS-CUST-TABLE-COUNT                PIC S9(05) COMP.
006900            05  CS-CUST-TABLE OCCURS 5000 TIMES
007000                    INDEXED BY CS-CUST-IDX.
007100                10  CS-T-CUST-ID                  PIC 9(09).
007200                10  CS-T-CUST-ROLE-ID              PIC 9(09).
007300                10  CS-T-CUST-EMAIL-ADR             PIC X(50).
007400                10  CS-T-CUST-PSWD-HASH              PIC X(60).
007500                10  CS-T-CUST-FIRST-NM                PIC X(30).
007600                10  CS-T-CUST-LAST-NM                  PIC X(30).
007700                10  CS-T-CUST-PHONE-NBR                PIC X(15).
007800                10  CS-T-CUST-STATUS-CDE                PIC X(01).
007900                10  CS-T-CUST-CREATED-AT                 PIC 9(14).
008000            05  CS-ADDR-TABLE-COUNT                 PIC S9(05) COMP.
008100            05  CS-ADDR-TABLE OCCURS 20000 TIMES
008200                    INDEXED BY CS-ADDR-IDX.
008300                10  CS-T-ADDR-ID                    PIC 9(09).
008400                10  CS-T-ADDR-CUST-ID                PIC 9(09).
008500                10  CS-T-ADDR-TYPE-CDE                 PIC X(01).
008600                10  CS-T-ADDR-LINE-1-TXT               PIC X(40).
008700                10  CS-T-ADDR-LINE-2-TXT               PIC X(40).
008800                10  CS-T-ADDR-CITY-NM                   PIC X(25).
008900                10  CS-T-ADDR-STATE-NM                   PIC X(25).
009000                10  CS-T-ADDR-COUNTRY-NM                  PIC X(20).
009100                10  CS-T-ADDR-POSTAL-CDE                   PIC X(10).
009200                10  CS-T-ADDR-DEFAULT-SW                    PIC X(01).
009300            05  CS-WORK-CUST-ID                       PIC 9(09).
009400            05  CS-WORK-CUST-ID-SIGNED REDEFINES CS-WORK-CUST-ID
009500                                                      PIC S9(09).
009600            05  CS-WORK-CUST-EMAIL-ADR                 PIC X(50).
009700            05  CS-WORK-EMAIL-CHARS REDEFINES CS-WORK-CUST-EMAIL-ADR.
009800                10  CS-WORK-EMAIL-CHAR                  PIC X(01)
009900                                                         OCCURS 50 TIMES.
010000            05  CS-WORK-CUST-PSWD-HASH                  PIC X(60).
010100            05  CS-WORK-CUST-FIRST-NM                    PIC X(30).
010200            05  CS-WORK-CUST-LAST-NM                      PIC X(30).
010300            05  CS-WORK-CUST-PHONE-NBR                     PIC X(15).
010400            05  CS-WORK-ADDR-ID                             PIC 9(09).
010500            05  CS-WORK-ADDR-CUST-ID                         PIC 9(09).
010600            05  CS-WORK-ADDR-TYPE-CDE                         PIC X(01).
010700            05  CS-WORK-ADDR-LINE-1-TXT                        PIC X(40).
010800            05  CS-WORK-ADDR-LINE-2-TXT                        PIC X(40).
010900            05  CS-WORK-ADDR-CITY-NM                           PIC X(25).
011000            05  CS-WORK-ADDR-STATE-NM                          PIC X(25).
011100            05  CS-WORK-ADDR-COUNTRY-NM                        PIC X(20).
011200            05  CS-WORK-ADDR-POSTAL-CDE                        PIC X(10).
011300            05  CS-WORK-POSTAL-CHARS REDEFINES
011400                    CS-WORK-ADDR-POSTAL-CDE.
011500                10  CS-WORK-POSTAL-CHAR                         PIC X(01)
011600                                                         OCCURS 10 TIMES.
011700            05  CS-WORK-ADDR-DEFAULT-SW                        PIC X(01).
011800        PROCEDURE DIVISION USING CS-LINKAGE-AREA.
011900        0000-MAIN-CONTROL.
012000            MOVE 0 TO CS-RETURN-CDE.
012100            MOVE 0 TO CS-FOUND-IDX.
012200            IF CS-FN-REGISTER
012300                PERFORM 1000-REGISTER THRU 1000-EXIT
012400            ELSE IF CS-FN-DEACTIVATE
012500                PERFORM 1100-DEACTIVATE THRU 1100-EXIT
012600            ELSE IF CS-FN-ADDR-ADD
012700                PERFORM 2000-ADDR-ADD THRU 2000-EXIT
012800            ELSE IF CS-FN-ADDR-UPDATE
012900                PERFORM 2100-ADDR-UPDATE THRU 2100-EXIT
013000            ELSE IF CS-FN-ADDR-DELETE
013100                PERFORM 2200-ADDR-DELETE THRU 2200-EXIT
013200            END-IF.
013300            GOBACK.
013400        1000-REGISTER.
013500* REJECTS A DUPLICATE E-MAIL, A BLANK E-MAIL/NAME/PASSWORD HASH,
013600* A MALFORMED E-MAIL OR PHONE, OR A SHORT PASSWORD HASH.  ON
013700* SUCCESS APPENDS A NEW ROW TO CS-CUST-TABLE WITH ROLE=2
013800* (CUSTOMER) AND STATUS='A' (ACTIVE).  THE E-MAIL IS LOWER-
013900* CASED FIRST SO THE DUPLICATE CHECK AND THE STORED VALUE ARE
014000* BOTH CASE-INSENSITIVE.
014100            INSPECT CS-WORK-CUST-EMAIL-ADR CONVERTING
014200                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014300                TO 'abcdefghijklmnopqrstuvwxyz'.
014400            MOVE '1' TO CS-VALD-FUNCTION-CDE.
014500            MOVE CS-WORK-CUST-EMAIL-ADR TO CS-VALD-TEXT-VALUE.
014600            CALL 'UTIL-VALD13' USING CS-VALD-LINK.
014700            IF CS-VALD-RETURN-SW NOT = 'Y'
014800                MOVE 1 TO CS-RETURN-CDE
014900                GO TO 1000-EXIT
015000            END-IF.
015100            MOVE '7' TO CS-VALD-FUNCTION-CDE.
015200            MOVE CS-WORK-CUST-EMAIL-ADR TO CS-VALD-TEXT-VALUE.
015300            CALL 'UTIL-VALD13' USING CS-VALD-LINK.
015400            IF CS-VALD-RETURN-SW NOT = 'Y'
015500                MOVE 1 TO CS-RETURN-CDE
015600                GO TO 1000-EXIT
015700            END-IF.
015800            MOVE '6' TO CS-VALD-FUNCTION-CDE.
015900            MOVE CS-WORK-CUST-PSWD-HASH TO CS-VALD-TEXT-VALUE.
016000            MOVE 8 TO CS-VALD-LEN-LOW-VALUE.
016100            MOVE 60 TO CS-VALD-LEN-HIGH-VALUE.
016200            CALL 'UTIL-VALD13' USING CS-VALD-LINK.
016300            IF CS-VALD-RETURN-SW NOT = 'Y'
016400                MOVE 1 TO CS-RETURN-CDE
016500                GO TO 1000-EXIT
016600            END-IF.
016700            MOVE '2' TO CS-VALD-FUNCTION-CDE.
016800            MOVE CS-WORK-CUST-FIRST-NM TO CS-VALD-TEXT-VALUE.
016900            CALL 'UTIL-VALD13' USING CS-VALD-LINK.
017000            IF CS-VALD-RETURN-SW NOT = 'Y'
017100                MOVE 1 TO CS-RETURN-CDE
017200                GO TO 1000-EXIT
017300            END-IF.
017400            MOVE '2' TO CS-VALD-FUNCTION-CDE.
017500            MOVE CS-WORK-CUST-LAST-NM TO CS-VALD-TEXT-VALUE.
017600            CALL 'UTIL-VALD13' USING CS-VALD-LINK.
017700            IF CS-VALD-RETURN-SW NOT = 'Y'
017800                MOVE 1 TO CS-RETURN-CDE
017900                GO TO 1000-EXIT
018000            END-IF.
018100            IF CS-WORK-CUST-PHONE-NBR NOT = SPACES
018200                MOVE '8' TO CS-VALD-FUNCTION-CDE
018300                MOVE CS-WORK-CUST-PHONE-NBR TO CS-VALD-TEXT-VALUE
018400                CALL 'UTIL-VALD13' USING CS-VALD-LINK
018500                IF CS-VALD-RETURN-SW NOT = 'Y'
018600                    MOVE 1 TO CS-RETURN-CDE
018700                    GO TO 1000-EXIT
018800                END-IF
018900            END-IF.
019000            MOVE 'N' TO CS-FOUND-SW.
019100            PERFORM 9100-FIND-CUST-BY-EMAIL THRU 9100-EXIT.
019200            IF CS-FOUND
019300                MOVE 1 TO CS-RETURN-CDE
019400                GO TO 1000-EXIT
019500            END-IF.
019600            PERFORM 9300-NEXT-CUST-ID THRU 9300-EXIT.
019700            SET CS-CUST-IDX TO CS-CUST-TABLE-COUNT.
019800            SET CS-CUST-IDX UP BY 1.
019900            MOVE CS-WORK-CUST-ID TO CS-T-CUST-ID(CS-CUST-IDX).
020000            MOVE 2 TO CS-T-CUST-ROLE-ID(CS-CUST-IDX).
020100            MOVE CS-WORK-CUST-EMAIL-ADR
020200                              TO CS-T-CUST-EMAIL-ADR(CS-CUST-IDX).
020300            MOVE CS-WORK-CUST-PSWD-HASH
020400                              TO CS-T-CUST-PSWD-HASH(CS-CUST-IDX).
020500            MOVE CS-WORK-CUST-FIRST-NM
020600                              TO CS-T-CUST-FIRST-NM(CS-CUST-IDX).
020700            MOVE CS-WORK-CUST-LAST-NM
020800                              TO CS-T-CUST-LAST-NM(CS-CUST-IDX).
020900            MOVE CS-WORK-CUST-PHONE-NBR
021000                              TO CS-T-CUST-PHONE-NBR(CS-CUST-IDX).
021100            MOVE 'A' TO CS-T-CUST-STATUS-CDE(CS-CUST-IDX).
021200            SET CS-CUST-TABLE-COUNT TO CS-CUST-IDX.
021300        1000-EXIT.
021400            EXIT.
021500        1100-DEACTIVATE.
021600* SOFT-DELETE ONLY - STATUS GOES TO 'I' (INACTIVE), THE ROW IS
021700* NEVER REMOVED FROM THE TABLE.
021800            MOVE 'N' TO CS-FOUND-SW.
021900            PERFORM 9110-FIND-CUST-BY-ID THRU 9110-EXIT.
022000            IF NOT CS-FOUND
022100                MOVE 1 TO CS-RETURN-CDE
022200                GO TO 1100-EXIT
022300            END-IF.
022400            MOVE 'I' TO CS-T-CUST-STATUS-CDE(CS-FOUND-IDX).
022500        1100-EXIT.
022600            EXIT.
022700        2000-ADDR-ADD.
022800* ENFORCES THE MAX-10-ADDRESS-PER-CUSTOMER LIMIT AND MAKES THE
022900* FIRST ADDRESS FOR A CUSTOMER THE DEFAULT AUTOMATICALLY.
023000            MOVE 'N' TO CS-FOUND-SW.
023100            PERFORM 9110-FIND-CUST-BY-ID THRU 9110-EXIT.
023200            IF NOT CS-FOUND
023300                MOVE 1 TO CS-RETURN-CDE
023400                GO TO 2000-EXIT
023500            END-IF.
023600            MOVE 0 TO CS-ADDR-COUNT-FOR-CUST.
023700            PERFORM 9210-COUNT-CUST-ADDR THRU 9210-EXIT
023800                VARYING CS-ADDR-IDX FROM 1 BY 1
023900                UNTIL CS-ADDR-IDX > CS-ADDR-TABLE-COUNT.
024000            IF CS-ADDR-COUNT-FOR-CUST NOT < 10
024100                MOVE 1 TO CS-RETURN-CDE
024200                GO TO 2000-EXIT
024300            END-IF.
024400            PERFORM 9310-NEXT-ADDR-ID THRU 9310-EXIT.
024500            SET CS-ADDR-IDX TO CS-ADDR-TABLE-COUNT.
024600            SET CS-ADDR-IDX UP BY 1.
024700            MOVE CS-WORK-ADDR-ID TO CS-T-ADDR-ID(CS-ADDR-IDX).
024800            MOVE CS-WORK-ADDR-CUST-ID TO CS-T-ADDR-CUST-ID(CS-ADDR-IDX).
024900            MOVE CS-WORK-ADDR-TYPE-CDE
025000                              TO CS-T-ADDR-TYPE-CDE(CS-ADDR-IDX).
025100            MOVE CS-WORK-ADDR-LINE-1-TXT
025200                              TO CS-T-ADDR-LINE-1-TXT(CS-ADDR-IDX).
025300            MOVE CS-WORK-ADDR-LINE-2-TXT
025400                              TO CS-T-ADDR-LINE-2-TXT(CS-ADDR-IDX).
025500            MOVE CS-WORK-ADDR-CITY-NM
025600                              TO CS-T-ADDR-CITY-NM(CS-ADDR-IDX).
025700            MOVE CS-WORK-ADDR-STATE-NM
025800                              TO CS-T-ADDR-STATE-NM(CS-ADDR-IDX).
025900            MOVE CS-WORK-ADDR-COUNTRY-NM
026000                              TO CS-T-ADDR-COUNTRY-NM(CS-ADDR-IDX).
026100            MOVE CS-WORK-ADDR-POSTAL-CDE
026200                              TO CS-T-ADDR-POSTAL-CDE(CS-ADDR-IDX).
026300            IF CS-ADDR-COUNT-FOR-CUST = 0
026400                MOVE 'Y' TO CS-T-ADDR-DEFAULT-SW(CS-ADDR-IDX)
026500            ELSE
026600                MOVE 'N' TO CS-T-ADDR-DEFAULT-SW(CS-ADDR-IDX)
026700            END-IF.
026800            SET CS-ADDR-TABLE-COUNT TO CS-ADDR-IDX.
026900        2000-EXIT.
027000            EXIT.
027100        2100-ADDR-UPDATE.
027200* WHEN CS-WORK-ADDR-DEFAULT-SW = 'Y' THE NEW DEFAULT ROW STEALS
027300* THE FLAG - EVERY OTHER ROW OF THE SAME CUSTOMER IS CLEARED SO
027400* ONLY ONE ROW STAYS THE DEFAULT.
027500            MOVE 'N' TO CS-FOUND-SW.
027600            PERFORM 9120-FIND-ADDR-BY-ID THRU 9120-EXIT.
027700            IF NOT CS-FOUND
027800                MOVE 1 TO CS-RETURN-CDE
027900                GO TO 2100-EXIT
028000            END-IF.
028100            MOVE CS-WORK-ADDR-TYPE-CDE
028200                              TO CS-T-ADDR-TYPE-CDE(CS-FOUND-IDX).
028300            MOVE CS-WORK-ADDR-LINE-1-TXT
028400                              TO CS-T-ADDR-LINE-1-TXT(CS-FOUND-IDX).
028500            MOVE CS-WORK-ADDR-LINE-2-TXT
028600                              TO CS-T-ADDR-LINE-2-TXT(CS-FOUND-IDX).
028700            MOVE CS-WORK-ADDR-CITY-NM
028800                              TO CS-T-ADDR-CITY-NM(CS-FOUND-IDX).
028900            MOVE CS-WORK-ADDR-STATE-NM
029000                              TO CS-T-ADDR-STATE-NM(CS-FOUND-IDX).
029100            MOVE CS-WORK-ADDR-COUNTRY-NM
029200                              TO CS-T-ADDR-COUNTRY-NM(CS-FOUND-IDX).
029300            MOVE CS-WORK-ADDR-POSTAL-CDE
029400                              TO CS-T-ADDR-POSTAL-CDE(CS-FOUND-IDX).
029500            IF CS-WORK-ADDR-DEFAULT-SW = 'Y'
029600                MOVE CS-T-ADDR-CUST-ID(CS-FOUND-IDX)
029700                              TO CS-WORK-CUST-ID
029800                PERFORM 9220-CLEAR-OTHER-DEFAULTS THRU 9220-EXIT
029900                    VARYING CS-ADDR-IDX FROM 1 BY 1
030000                    UNTIL CS-ADDR-IDX > CS-ADDR-TABLE-COUNT
030100                MOVE 'Y' TO CS-T-ADDR-DEFAULT-SW(CS-FOUND-IDX)
030200            END-IF.
030300        2100-EXIT.
030400            EXIT.
030500        2200-ADDR-DELETE.
030600* IF THE DELETED ROW WAS THE DEFAULT, THE FIRST REMAINING ROW OF
030700* THE SAME CUSTOMER BECOMES THE NEW DEFAULT.  ROWS BELOW THE
030800* DELETED ONE ARE SHIFTED UP ONE SLOT.
030900            MOVE 'N' TO CS-FOUND-SW.
031000            PERFORM 9120-FIND-ADDR-BY-ID THRU 9120-EXIT.
031100            IF NOT CS-FOUND
031200                MOVE 1 TO CS-RETURN-CDE
031300                GO TO 2200-EXIT
031400            END-IF.
031500            MOVE CS-T-ADDR-CUST-ID(CS-FOUND-IDX) TO CS-WORK-CUST-ID.
031600            MOVE CS-T-ADDR-DEFAULT-SW(CS-FOUND-IDX)
031700                              TO CS-WORK-ADDR-DEFAULT-SW.
031800            PERFORM 9230-REMOVE-ADDR-ROW THRU 9230-EXIT
031900                VARYING CS-ADDR-IDX FROM CS-FOUND-IDX BY 1
032000                UNTIL CS-ADDR-IDX NOT < CS-ADDR-TABLE-COUNT.
032100            SUBTRACT 1 FROM CS-ADDR-TABLE-COUNT.
032200            IF CS-WORK-ADDR-DEFAULT-SW = 'Y'
032300                MOVE 0 TO CS-DEFAULT-IDX
032400                PERFORM 9240-FIND-FIRST-FOR-CUST THRU 9240-EXIT
032500                    VARYING CS-ADDR-IDX FROM 1 BY 1
032600                    UNTIL CS-ADDR-IDX > CS-ADDR-TABLE-COUNT
032700                        OR CS-DEFAULT-IDX NOT = 0
032800                IF CS-DEFAULT-IDX NOT = 0
032900                    SET CS-ADDR-IDX TO CS-DEFAULT-IDX
033000                    MOVE 'Y' TO CS-T-ADDR-DEFAULT-SW(CS-ADDR-IDX)
033100                END-IF
033200            END-IF.
033300        2200-EXIT.
033400            EXIT.
033500        9100-FIND-CUST-BY-EMAIL.
033600            PERFORM 9101-CHECK-ONE-CUST THRU 9101-EXIT
033700                VARYING CS-CUST-IDX FROM 1 BY 1
033800                UNTIL CS-CUST-IDX > CS-CUST-TABLE-COUNT OR CS-FOUND.
033900        9100-EXIT.
034000            EXIT.
034100        9101-CHECK-ONE-CUST.
034200            IF CS-T-CUST-EMAIL-ADR(CS-CUST-IDX) = CS-WORK-CUST-EMAIL-ADR
034300                MOVE 'Y' TO CS-FOUND-SW
034400            END-IF.
034500        9101-EXIT.
034600            EXIT.
034700        9110-FIND-CUST-BY-ID.
034800            PERFORM 9111-CHECK-ONE-CUST-ID THRU 9111-EXIT
034900                VARYING CS-CUST-IDX FROM 1 BY 1
035000                UNTIL CS-CUST-IDX > CS-CUST-TABLE-COUNT OR CS-FOUND.
035100        9110-EXIT.
035200            EXIT.
035300        9111-CHECK-ONE-CUST-ID.
035400            IF CS-T-CUST-ID(CS-CUST-IDX) = CS-WORK-CUST-ID
035500                MOVE 'Y' TO CS-FOUND-SW
035600                SET CS-FOUND-IDX TO CS-CUST-IDX
035700            END-IF.
035800        9111-EXIT.
035900            EXIT.
036000        9120-FIND-ADDR-BY-ID.
036100            PERFORM 9121-CHECK-ONE-ADDR-ID THRU 9121-EXIT
036200                VARYING CS-ADDR-IDX FROM 1 BY 1
036300                UNTIL CS-ADDR-IDX > CS-ADDR-TABLE-COUNT OR CS-FOUND.
036400        9120-EXIT.
036500            EXIT.
036600        9121-CHECK-ONE-ADDR-ID.
036700            IF CS-T-ADDR-ID(CS-ADDR-IDX) = CS-WORK-ADDR-ID
036800                MOVE 'Y' TO CS-FOUND-SW
036900                SET CS-FOUND-IDX TO CS-ADDR-IDX
037000            END-IF.
037100        9121-EXIT.
037200            EXIT.
037300        9210-COUNT-CUST-ADDR.
037400            IF CS-T-ADDR-CUST-ID(CS-ADDR-IDX) = CS-WORK-CUST-ID
037500                ADD 1 TO CS-ADDR-COUNT-FOR-CUST
037600            END-IF.
037700        9210-EXIT.
037800            EXIT.
037900        9220-CLEAR-OTHER-DEFAULTS.
038000            IF CS-T-ADDR-CUST-ID(CS-ADDR-IDX) = CS-WORK-CUST-ID
038100                MOVE 'N' TO CS-T-ADDR-DEFAULT-SW(CS-ADDR-IDX)
038200            END-IF.
038300        9220-EXIT.
038400            EXIT.
038500        9230-REMOVE-ADDR-ROW.
038600            MOVE CS-T-ADDR-ID(CS-ADDR-IDX + 1)
038700                              TO CS-T-ADDR-ID(CS-ADDR-IDX).
038800            MOVE CS-T-ADDR-CUST-ID(CS-ADDR-IDX + 1)
038900                              TO CS-T-ADDR-CUST-ID(CS-ADDR-IDX).
039000            MOVE CS-T-ADDR-TYPE-CDE(CS-ADDR-IDX + 1)
039100                              TO CS-T-ADDR-TYPE-CDE(CS-ADDR-IDX).
039200            MOVE CS-T-ADDR-LINE-1-TXT(CS-ADDR-IDX + 1)
039300                              TO CS-T-ADDR-LINE-1-TXT(CS-ADDR-IDX).
039400            MOVE CS-T-ADDR-LINE-2-TXT(CS-ADDR-IDX + 1)
039500                              TO CS-T-ADDR-LINE-2-TXT(CS-ADDR-IDX).
039600            MOVE CS-T-ADDR-CITY-NM(CS-ADDR-IDX + 1)
039700                              TO CS-T-ADDR-CITY-NM(CS-ADDR-IDX).
039800            MOVE CS-T-ADDR-STATE-NM(CS-ADDR-IDX + 1)
039900                              TO CS-T-ADDR-STATE-NM(CS-ADDR-IDX).
040000            MOVE CS-T-ADDR-COUNTRY-NM(CS-ADDR-IDX + 1)
040100                              TO CS-T-ADDR-COUNTRY-NM(CS-ADDR-IDX).
040200            MOVE CS-T-ADDR-POSTAL-CDE(CS-ADDR-IDX + 1)
040300                              TO CS-T-ADDR-POSTAL-CDE(CS-ADDR-IDX).
040400            MOVE CS-T-ADDR-DEFAULT-SW(CS-ADDR-IDX + 1)
040500                              TO CS-T-ADDR-DEFAULT-SW(CS-ADDR-IDX).
040600        9230-EXIT.
040700            EXIT.
040800        9240-FIND-FIRST-FOR-CUST.
040900            IF CS-T-ADDR-CUST-ID(CS-ADDR-IDX) = CS-WORK-CUST-ID
041000                SET CS-DEFAULT-IDX TO CS-ADDR-IDX
041100            END-IF.
041200        9240-EXIT.
041300            EXIT.
041400        9300-NEXT-CUST-ID.
041500* HIGHEST ID IN THE TABLE PLUS ONE; STARTS AT 1 WHEN EMPTY.
041600            MOVE 0 TO CS-WORK-CUST-ID.
041700            PERFORM 9301-CHECK-ONE-MAX-CUST THRU 9301-EXIT
041800                VARYING CS-CUST-IDX FROM 1 BY 1
041900                UNTIL CS-CUST-IDX > CS-CUST-TABLE-COUNT.
042000            ADD 1 TO CS-WORK-CUST-ID.
042100        9300-EXIT.
042200            EXIT.
042300        9301-CHECK-ONE-MAX-CUST.
042400            IF CS-T-CUST-ID(CS-CUST-IDX) > CS-WORK-CUST-ID
042500                MOVE CS-T-CUST-ID(CS-CUST-IDX) TO CS-WORK-CUST-ID
042600            END-IF.
042700        9301-EXIT.
042800            EXIT.
042900        9310-NEXT-ADDR-ID.
043000            MOVE 0 TO CS-WORK-ADDR-ID.
043100            PERFORM 9311-CHECK-ONE-MAX-ADDR THRU 9311-EXIT
043200                VARYING CS-ADDR-IDX FROM 1 BY 1
043300                UNTIL CS-ADDR-IDX > CS-ADDR-TABLE-COUNT.
043400            ADD 1 TO CS-WORK-ADDR-ID.
043500        9310-EXIT.
043600            EXIT.
043700        9311-CHECK-ONE-MAX-ADDR.
043800            IF CS-T-ADDR-ID(CS-ADDR-IDX) > CS-WORK-ADDR-ID
043900                MOVE CS-T-ADDR-ID(CS-ADDR-IDX) TO CS-WORK-ADDR-ID
044000            END-IF.
044100        9311-EXIT.
044200            EXIT.
