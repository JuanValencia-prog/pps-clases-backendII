000100*****************************************************************
000200* CKO.REQ07  --  CHECKOUT-REQUEST-RECORD                        *
000300* One incoming transaction on the checkout run's input file;     *
000400* names the cart to freeze and the two addresses to bill/ship.   *
000500*****************************************************************
000600* CHANGE LOG                                                     *
000700* 95/04/03 WCJ  PURC0040  ORIGINAL LAYOUT FOR CHECKOUT PILOT.    *
000800*****************************************************************
000900        01  CHECKOUT-REQUEST-RECORD.
001000            05  REQ-CUST-ID                 PIC 9(09).
001100            05  REQ-CART-ID                 PIC 9(09).
001200            05  REQ-SHIP-ADDR-ID            PIC 9(09).
001300            05  REQ-BILL-ADDR-ID            PIC 9(09).
001400            05  FILLER                      PIC X(32).
