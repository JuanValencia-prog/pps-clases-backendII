000100*****************************************************************
000200* ORDR.ITM09  --  ORDER-LINE-ITEM-RECORD                        *
000300* One frozen line item carried from a cart item onto an order.  *
000400*****************************************************************
000500* CHANGE LOG                                                     *
000600* 95/04/10 WCJ  PURC0042  ORIGINAL LAYOUT FOR CHECKOUT PILOT.    *
000700*****************************************************************
000800        01  ORDER-LINE-ITEM-RECORD.
000900            05  OITM-ID                     PIC 9(09).
001000            05  OITM-ORDR-ID                PIC 9(09).
001100            05  OITM-PROD-ID                PIC 9(09).
001200            05  OITM-QTY                    PIC 9(03).
001300            05  OITM-UNIT-PRICE-AMT         PIC S9(07)V99.
001400            05  OITM-LINE-TOTAL-AMT         PIC S9(07)V99.
001500            05  FILLER                      PIC X(15).
