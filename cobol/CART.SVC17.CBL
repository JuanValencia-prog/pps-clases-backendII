000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. CART-SVC17.
000300            AUTHOR. R M TREJO.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 10/03/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/10/03 RMT  PURC0020  ORIGINAL - ADD/UPDATE/REMOVE/CLEAR AND
001100*                         CART TOTAL AGAINST THE CART-ITEM TABLE.
001200* 95/01/17 RMT  PURC0041  MERGE-ONE-ITEM ADDED FOR THE GUEST-TO-
001300*                         CUSTOMER CART MERGE RUN (CART.MRG21).
001400* 96/06/04 WCJ  PURC0098  PRICE-CONFLICT RULE ON MERGE - LATEST
001500*                         ADDED-AT TIMESTAMP WINS THE UNIT PRICE.
001600* 99/09/28 LDH  PURC0199  Y2K REVIEW - ADDED-AT/UPDATED-AT ARE
001700*                         14-DIGIT CCYYMMDDHHMMSS, NO CHANGE.
001800* 03/06/17 RMT  PURC0261  ADD/UPDATE/REMOVE/CLEAR WERE BARE TABLE
001900*                         MECHANICS - NO QUANTITY, CART-STATUS, OR
002000*                         STOCK CHECKS, AND UPDATED-AT WAS NEVER
002100*                         TOUCHED.  ADDED CV-CART-STATUS-CDE AND
002200*                         CV-CART-UPDATED-AT TO THE LINKAGE AREA,
002300*                         CV-STK-LINK FOR THE CATG-SVC15 STOCK
002400*                         CHECK (PARA 9500), AND PARA 9600 TO
002500*                         STAMP THE CART HEADER ON EVERY MUTATION.
002600* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
002700*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
002800*                         ALSO DROPPED COMP-3 FROM CV-LINE-TOTAL-AMT
002900*                         AND ITS -INT REDEFINES - THIS SHOP CARRIES
003000*                         MONEY AS ORDINARY DISPLAY, NOT PACKED.
003100*----------------------------------------------------------------
003200* THE CALLER OWNS CV-ITEM-TABLE, ONE CART'S WORTH OF LINES AT A
003300* TIME FOR THE MAINTENANCE FUNCTIONS, TWO CARTS' WORTH (GUEST
003400* THEN CUSTOMER) FOR THE MERGE FUNCTION.
003500*----------------------------------------------------------------
003600        ENVIRONMENT DIVISION.
003700        CONFIGURATION SECTION.
003800        SPECIAL-NAMES.
003900            C01 IS TOP-OF-FORM.
004000        DATA DIVISION.
004100        WORKING-STORAGE SECTION.
004200        01  CV-WORK-FIELDS.
004300            05  CV-SUBSCRIPT                PIC S9(04) COMP.
004400            05  CV-FOUND-SW                  PIC X(01) VALUE 'N'.
004500                88  CV-FOUND                     VALUE 'Y'.
004600            05  CV-FOUND-IDX                  PIC S9(05) COMP.
004700            05  CV-LINE-TOTAL-AMT              PIC S9(09)V99.
004800            05  CV-LINE-TOTAL-INT REDEFINES CV-LINE-TOTAL-AMT
004900                                             PIC S9(11).
005000            05  CV-CALC-LINK.
005100                10  CV-CALC-FUNCTION-CDE         PIC X(01).
005200                10  CV-CALC-UNIT-PRICE-AMT        PIC S9(07)V99.
005300                10  CV-CALC-QUANTITY-NBR            PIC S9(05).
005400                10  CV-CALC-STOCK-NBR                 PIC S9(05).
005500                10  CV-CALC-SUBTOTAL-AMT                PIC S9(09)V99.
005600                10  CV-CALC-PERCENT-RATE                  PIC S9(03)V99.
005700                10  CV-CALC-RESULT-AMT                      PIC S9(09)V99.
005800                10  CV-CALC-RETURN-SW                        PIC X(01).
005900        01  FILLER                              PIC X(04).
006000        LINKAGE SECTION.
006100        01  CV-LINKAGE-AREA.
006200            05  CV-FUNCTION-CDE                   PIC X(01).
006300                88  CV-FN-ADD-ITEM                    VALUE 'A'.
006400                88  CV-FN-UPDATE-ITEM                   VALUE 'U'.
006500                88  CV-FN-REMOVE-ITEM                     VALUE 'R'.
006600                88  CV-FN-CLEAR-CART                        VALUE 'C'.
006700                88  CV-FN-CART-TOTAL                          VALUE 'T'.
006800                88  CV-FN-MERGE-ONE-ITEM                        VALUE 'M'.
006900            05  CV-RETURN-CDE                       PIC 9(02).
007000                88  CV-OK                                VALUE 0.
007100                88  CV-REJECTED                          VALUE 1.
007200            05  CV-ITEM-TABLE-COUNT                  PIC S9(05) COMP.
007300            05  CV-ITEM-TABLE OCCURS 500 TIMES
007400                    INDEXED BY CV-ITEM-IDX.
007500                10  CV-T-ITEM-ID                      PIC 9(09).
007600                10  CV-T-ITEM-CART-ID                  PIC 9(09).
007700                10  CV-T-ITEM-PROD-ID                    PIC 9(09).
007800                10  CV-T-ITEM-QUANTITY-NBR                 PIC 9(05).
007900                10  CV-T-ITEM-UNIT-PRICE-AMT                PIC S9(07)V99.
008000                10  CV-T-ITEM-ADDED-AT                         PIC 9(14).
008100            05  CV-MERGE-ITEM-TABLE-COUNT            PIC S9(05) COMP.
008200            05  CV-MERGE-ITEM-TABLE OCCURS 500 TIMES
008300                    INDEXED BY CV-MERGE-IDX.
008400                10  CV-M-ITEM-ID                      PIC 9(09).
008500                10  CV-M-ITEM-CART-ID                  PIC 9(09).
008600                10  CV-M-ITEM-PROD-ID                    PIC 9(09).
008700                10  CV-M-ITEM-QUANTITY-NBR                 PIC 9(05).
008800                10  CV-M-ITEM-UNIT-PRICE-AMT                PIC S9(07)V99.
008900                10  CV-M-ITEM-ADDED-AT                         PIC 9(14).
009000            05  CV-WORK-ITEM-ID                       PIC 9(09).
009100            05  CV-WORK-CART-ID                        PIC 9(09).
009200            05  CV-WORK-PROD-ID                         PIC 9(09).
009300            05  CV-WORK-QUANTITY-NBR                     PIC 9(05).
009400            05  CV-WORK-UNIT-PRICE-AMT                    PIC S9(07)V99.
009500            05  CV-WORK-PRICE-INT REDEFINES
009600                    CV-WORK-UNIT-PRICE-AMT                PIC S9(09).
009700            05  CV-WORK-ADDED-AT                            PIC 9(14).
009800            05  CV-CART-TOTAL-AMT                           PIC S9(09)V99.
009900            05  CV-CART-TOTAL-INT REDEFINES
010000                    CV-CART-TOTAL-AMT                       PIC S9(11).
010100            05  CV-CART-STATUS-CDE                         PIC X(01).
010200                88  CV-CART-STATUS-OPEN                        VALUE 'O'.
010300                88  CV-CART-STATUS-CONVERTED                   VALUE 'C'.
010400                88  CV-CART-STATUS-ABANDONED                   VALUE 'A'.
010500            05  CV-CART-UPDATED-AT                          PIC 9(14).
010600            05  CV-WORK-NOW-AT                               PIC 9(14).
010700*----------------------------------------------------------------
010800* CV-STK-LINK IS BYTE-FOR-BYTE SV-LINKAGE-AREA FROM CATG-SVC15 -
010900* THE CALLER LOADS CV-STK-PROD-TABLE (AND ITS COUNT) FROM THE
011000* PRODUCT MASTER BEFORE THE FIRST ADD/UPDATE CALL, THE SAME WAY
011100* CKO-ENG20 AND CART-MRG21 DO FOR THEIR OWN COPIES OF IT.
011200*----------------------------------------------------------------
011300            05  CV-STK-LINK.
011400                10  CV-STK-FUNCTION-CDE               PIC X(01).
011500                    88  CV-STK-FN-PROD-AVAILABLE           VALUE '6'.
011600                10  CV-STK-RETURN-CDE                 PIC 9(02).
011700                    88  CV-STK-OK                             VALUE 0.
011800                    88  CV-STK-REJECTED                       VALUE 1.
011900                10  CV-STK-PROD-TABLE-COUNT           PIC S9(05) COMP.
012000                10  CV-STK-PROD-TABLE OCCURS 2000 TIMES
012100                        INDEXED BY CV-STK-PROD-IDX.
012200                    15  CV-STK-T-PROD-ID               PIC 9(09).
012300                    15  CV-STK-T-PROD-CATG-ID           PIC 9(09).
012400                    15  CV-STK-T-PROD-SKU-CDE            PIC X(20).
012500                    15  CV-STK-T-PROD-NAME-TXT            PIC X(40).
012600                    15  CV-STK-T-PROD-DESC-TXT             PIC X(80).
012700                    15  CV-STK-T-PROD-PRICE-AMT             PIC S9(07)V99.
012800                    15  CV-STK-T-PROD-STOCK-QTY              PIC 9(05).
012900                    15  CV-STK-T-PROD-ACTIVE-SW                PIC X(01).
013000                    15  CV-STK-T-PROD-CREATED-AT                PIC 9(14).
013100                10  CV-STK-CATG-TABLE-COUNT             PIC S9(05) COMP.
013200                10  CV-STK-CATG-TABLE OCCURS 500 TIMES
013300                        INDEXED BY CV-STK-CATG-IDX.
013400                    15  CV-STK-T-CATG-ID                 PIC 9(09).
013500                    15  CV-STK-T-CATG-PARENT-ID            PIC 9(09).
013600                    15  CV-STK-T-CATG-NAME-TXT              PIC X(40).
013700                    15  CV-STK-T-CATG-SLUG-TXT                PIC X(40).
013800                10  CV-STK-WORK-PROD-ID              PIC 9(09).
013900                10  CV-STK-WORK-PROD-SKU             PIC X(20).
014000                10  CV-STK-WORK-PROD-NAME            PIC X(40).
014100                10  CV-STK-WORK-PROD-DESC            PIC X(80).
014200                10  CV-STK-WORK-PROD-PRICE           PIC S9(07)V99.
014300                10  CV-STK-WORK-PROD-STOCK           PIC 9(05).
014400                10  CV-STK-WORK-PROD-CATG            PIC 9(09).
014500                10  CV-STK-WORK-QTY                  PIC S9(05).
014600                10  CV-STK-FOUND-IDX                 PIC S9(05) COMP.
014700                10  CV-STK-WORK-CATG-ID              PIC 9(09).
014800                10  CV-STK-WORK-CATG-PARENT          PIC 9(09).
014900                10  CV-STK-WORK-CATG-NAME            PIC X(40).
015000                10  CV-STK-WORK-CATG-SLUG            PIC X(40).
015100        PROCEDURE DIVISION USING CV-LINKAGE-AREA.
015200        0000-MAIN-CONTROL.
015300            MOVE 0 TO CV-RETURN-CDE.
015400            MOVE 0 TO CV-FOUND-IDX.
015500            IF CV-FN-ADD-ITEM
015600                PERFORM 1000-ADD-ITEM THRU 1000-EXIT
015700            ELSE IF CV-FN-UPDATE-ITEM
015800                PERFORM 1100-UPDATE-ITEM THRU 1100-EXIT
015900            ELSE IF CV-FN-REMOVE-ITEM
016000                PERFORM 1200-REMOVE-ITEM THRU 1200-EXIT
016100            ELSE IF CV-FN-CLEAR-CART
016200                PERFORM 1300-CLEAR-CART THRU 1300-EXIT
016300            ELSE IF CV-FN-CART-TOTAL
016400                PERFORM 1400-CART-TOTAL THRU 1400-EXIT
016500            ELSE IF CV-FN-MERGE-ONE-ITEM
016600                PERFORM 1500-MERGE-ONE-ITEM THRU 1500-EXIT
016700            END-IF.
016800            GOBACK.
016900        1000-ADD-ITEM.
017000* QUANTITY MUST BE POSITIVE AND THE CART MUST BE OPEN.  IF THE
017100* PRODUCT IS ALREADY ON THE CART THE QUANTITIES ARE COMBINED
017200* INSTEAD OF ADDING A SECOND LINE FOR IT; EITHER WAY STOCK IS
017300* CHECKED AGAINST THE RESULTING TOTAL BEFORE THE ROW IS TOUCHED.
017400            MOVE 'N' TO CV-FOUND-SW.
017500            IF CV-WORK-QUANTITY-NBR NOT > 0
017600                MOVE 1 TO CV-RETURN-CDE
017700                GO TO 1000-EXIT
017800            END-IF.
017900            IF NOT CV-CART-STATUS-OPEN
018000                MOVE 1 TO CV-RETURN-CDE
018100                GO TO 1000-EXIT
018200            END-IF.
018300            PERFORM 9100-FIND-BY-CART-AND-PROD THRU 9100-EXIT.
018400            IF CV-FOUND
018500                COMPUTE CV-STK-WORK-QTY =
018600                        CV-T-ITEM-QUANTITY-NBR(CV-FOUND-IDX) +
018700                        CV-WORK-QUANTITY-NBR
018800                PERFORM 9500-CHECK-STOCK THRU 9500-EXIT
018900                IF CV-STK-REJECTED
019000                    MOVE 1 TO CV-RETURN-CDE
019100                    GO TO 1000-EXIT
019200                END-IF
019300                ADD CV-WORK-QUANTITY-NBR
019400                    TO CV-T-ITEM-QUANTITY-NBR(CV-FOUND-IDX)
019500                PERFORM 9600-TOUCH-CART-UPD THRU 9600-EXIT
019600                GO TO 1000-EXIT
019700            END-IF.
019800            MOVE CV-WORK-QUANTITY-NBR TO CV-STK-WORK-QTY.
019900            PERFORM 9500-CHECK-STOCK THRU 9500-EXIT.
020000            IF CV-STK-REJECTED
020100                MOVE 1 TO CV-RETURN-CDE
020200                GO TO 1000-EXIT
020300            END-IF.
020400            PERFORM 9300-NEXT-ITEM-ID THRU 9300-EXIT.
020500            SET CV-ITEM-IDX TO CV-ITEM-TABLE-COUNT.
020600            SET CV-ITEM-IDX UP BY 1.
020700            MOVE CV-WORK-ITEM-ID TO CV-T-ITEM-ID(CV-ITEM-IDX).
020800            MOVE CV-WORK-CART-ID TO CV-T-ITEM-CART-ID(CV-ITEM-IDX).
020900            MOVE CV-WORK-PROD-ID TO CV-T-ITEM-PROD-ID(CV-ITEM-IDX).
021000            MOVE CV-WORK-QUANTITY-NBR
021100                              TO CV-T-ITEM-QUANTITY-NBR(CV-ITEM-IDX).
021200            MOVE CV-WORK-UNIT-PRICE-AMT
021300                              TO CV-T-ITEM-UNIT-PRICE-AMT(CV-ITEM-IDX).
021400            MOVE CV-WORK-ADDED-AT TO CV-T-ITEM-ADDED-AT(CV-ITEM-IDX).
021500            SET CV-ITEM-TABLE-COUNT TO CV-ITEM-IDX.
021600            PERFORM 9600-TOUCH-CART-UPD THRU 9600-EXIT.
021700        1000-EXIT.
021800            EXIT.
021900        1100-UPDATE-ITEM.
022000* QUANTITY MUST BE POSITIVE, THE CART MUST BE OPEN, THE LINE
022100* MUST EXIST, AND STOCK MUST COVER THE NEW QUANTITY - UNIT
022200* PRICE WAS FROZEN WHEN THE LINE WAS FIRST ADDED AND IS NOT
022300* RESET HERE.
022400            MOVE 'N' TO CV-FOUND-SW.
022500            IF CV-WORK-QUANTITY-NBR NOT > 0
022600                MOVE 1 TO CV-RETURN-CDE
022700                GO TO 1100-EXIT
022800            END-IF.
022900            IF NOT CV-CART-STATUS-OPEN
023000                MOVE 1 TO CV-RETURN-CDE
023100                GO TO 1100-EXIT
023200            END-IF.
023300            PERFORM 9110-FIND-BY-ITEM-ID THRU 9110-EXIT.
023400            IF NOT CV-FOUND
023500                MOVE 1 TO CV-RETURN-CDE
023600                GO TO 1100-EXIT
023700            END-IF.
023800            MOVE CV-T-ITEM-PROD-ID(CV-FOUND-IDX) TO CV-WORK-PROD-ID.
023900            MOVE CV-WORK-QUANTITY-NBR TO CV-STK-WORK-QTY.
024000            PERFORM 9500-CHECK-STOCK THRU 9500-EXIT.
024100            IF CV-STK-REJECTED
024200                MOVE 1 TO CV-RETURN-CDE
024300                GO TO 1100-EXIT
024400            END-IF.
024500            MOVE CV-WORK-QUANTITY-NBR
024600                              TO CV-T-ITEM-QUANTITY-NBR(CV-FOUND-IDX).
024700            PERFORM 9600-TOUCH-CART-UPD THRU 9600-EXIT.
024800        1100-EXIT.
024900            EXIT.
025000        1200-REMOVE-ITEM.
025100* THE CART MUST BE OPEN AND THE LINE MUST EXIST.
025200            MOVE 'N' TO CV-FOUND-SW.
025300            IF NOT CV-CART-STATUS-OPEN
025400                MOVE 1 TO CV-RETURN-CDE
025500                GO TO 1200-EXIT
025600            END-IF.
025700            PERFORM 9110-FIND-BY-ITEM-ID THRU 9110-EXIT.
025800            IF NOT CV-FOUND
025900                MOVE 1 TO CV-RETURN-CDE
026000                GO TO 1200-EXIT
026100            END-IF.
026200            PERFORM 9400-REMOVE-ITEM-ROW THRU 9400-EXIT
026300                VARYING CV-ITEM-IDX FROM CV-FOUND-IDX BY 1
026400                UNTIL CV-ITEM-IDX NOT < CV-ITEM-TABLE-COUNT.
026500            SUBTRACT 1 FROM CV-ITEM-TABLE-COUNT.
026600            PERFORM 9600-TOUCH-CART-UPD THRU 9600-EXIT.
026700        1200-EXIT.
026800            EXIT.
026900        1300-CLEAR-CART.
027000* THE CART MUST BE OPEN.  REMOVES EVERY LINE OF THE CALLER'S
027100* CART FROM CV-ITEM-TABLE, WORKING BACK TO FRONT SO THE ARRAY-
027200* SHIFT ON EACH DELETE NEVER SKIPS A ROW THAT HAS YET TO BE
027300* CHECKED.
027400            IF NOT CV-CART-STATUS-OPEN
027500                MOVE 1 TO CV-RETURN-CDE
027600                GO TO 1300-EXIT
027700            END-IF.
027800            SET CV-ITEM-IDX TO CV-ITEM-TABLE-COUNT.
027900            PERFORM 1310-CLEAR-ONE-IF-MATCH THRU 1310-EXIT
028000                UNTIL CV-ITEM-IDX < 1.
028100            PERFORM 9600-TOUCH-CART-UPD THRU 9600-EXIT.
028200        1300-EXIT.
028300            EXIT.
028400        1310-CLEAR-ONE-IF-MATCH.
028500            IF CV-T-ITEM-CART-ID(CV-ITEM-IDX) = CV-WORK-CART-ID
028600                MOVE CV-ITEM-IDX TO CV-SUBSCRIPT
028700                PERFORM 9400-REMOVE-ITEM-ROW THRU 9400-EXIT
028800                    VARYING CV-ITEM-IDX FROM CV-SUBSCRIPT BY 1
028900                    UNTIL CV-ITEM-IDX NOT < CV-ITEM-TABLE-COUNT
029000                SUBTRACT 1 FROM CV-ITEM-TABLE-COUNT
029100                SET CV-ITEM-IDX TO CV-SUBSCRIPT
029200            END-IF.
029300            SET CV-ITEM-IDX DOWN BY 1.
029400        1310-EXIT.
029500            EXIT.
029600        1400-CART-TOTAL.
029700* SUMS LINE-TOTAL(QTY * UNIT PRICE, HALF-EVEN ROUNDED) FOR EVERY
029800* LINE OF THE CALLER'S CART, VIA UTIL-CALC12.
029900            MOVE 0 TO CV-CART-TOTAL-AMT.
030000            PERFORM 1410-ADD-ONE-LINE THRU 1410-EXIT
030100                VARYING CV-ITEM-IDX FROM 1 BY 1
030200                UNTIL CV-ITEM-IDX > CV-ITEM-TABLE-COUNT.
030300        1400-EXIT.
030400            EXIT.
030500        1410-ADD-ONE-LINE.
030600            IF CV-T-ITEM-CART-ID(CV-ITEM-IDX) = CV-WORK-CART-ID
030700                MOVE '1' TO CV-CALC-FUNCTION-CDE
030800                MOVE CV-T-ITEM-UNIT-PRICE-AMT(CV-ITEM-IDX)
030900                              TO CV-CALC-UNIT-PRICE-AMT
031000                MOVE CV-T-ITEM-QUANTITY-NBR(CV-ITEM-IDX)
031100                              TO CV-CALC-QUANTITY-NBR
031200                CALL 'UTIL-CALC12' USING CV-CALC-LINK
031300                ADD CV-CALC-RESULT-AMT TO CV-CART-TOTAL-AMT
031400            END-IF.
031500        1410-EXIT.
031600            EXIT.
031700        1500-MERGE-ONE-ITEM.
031800* CALLED ONCE PER GUEST-CART LINE BY CART.MRG21.  WHEN THE SAME
031900* PRODUCT IS ALREADY ON THE CUSTOMER CART (CV-MERGE-ITEM-TABLE)
032000* THE QUANTITIES ARE COMBINED AND THE MOST-RECENTLY-ADDED LINE'S
032100* UNIT PRICE WINS; OTHERWISE THE GUEST LINE IS CARRIED OVER
032200* UNCHANGED.
032300            MOVE 'N' TO CV-FOUND-SW.
032400            PERFORM 9120-FIND-IN-MERGE-TABLE THRU 9120-EXIT.
032500            IF NOT CV-FOUND
032600                SET CV-MERGE-IDX TO CV-MERGE-ITEM-TABLE-COUNT.
032700                SET CV-MERGE-IDX UP BY 1.
032800                MOVE CV-WORK-ITEM-ID TO CV-M-ITEM-ID(CV-MERGE-IDX).
032900                MOVE CV-WORK-CART-ID TO CV-M-ITEM-CART-ID(CV-MERGE-IDX).
033000                MOVE CV-WORK-PROD-ID TO CV-M-ITEM-PROD-ID(CV-MERGE-IDX).
033100                MOVE CV-WORK-QUANTITY-NBR
033200                              TO CV-M-ITEM-QUANTITY-NBR(CV-MERGE-IDX).
033300                MOVE CV-WORK-UNIT-PRICE-AMT
033400                              TO CV-M-ITEM-UNIT-PRICE-AMT(CV-MERGE-IDX).
033500                MOVE CV-WORK-ADDED-AT
033600                              TO CV-M-ITEM-ADDED-AT(CV-MERGE-IDX).
033700                SET CV-MERGE-ITEM-TABLE-COUNT TO CV-MERGE-IDX
033800                GO TO 1500-EXIT
033900            END-IF.
034000            ADD CV-WORK-QUANTITY-NBR
034100                TO CV-M-ITEM-QUANTITY-NBR(CV-FOUND-IDX).
034200            IF CV-WORK-ADDED-AT > CV-M-ITEM-ADDED-AT(CV-FOUND-IDX)
034300                MOVE CV-WORK-UNIT-PRICE-AMT
034400                              TO CV-M-ITEM-UNIT-PRICE-AMT(CV-FOUND-IDX)
034500                MOVE CV-WORK-ADDED-AT
034600                              TO CV-M-ITEM-ADDED-AT(CV-FOUND-IDX)
034700            END-IF.
034800        1500-EXIT.
034900            EXIT.
035000        9100-FIND-BY-CART-AND-PROD.
035100            PERFORM 9101-CHECK-ONE-LINE THRU 9101-EXIT
035200                VARYING CV-ITEM-IDX FROM 1 BY 1
035300                UNTIL CV-ITEM-IDX > CV-ITEM-TABLE-COUNT OR CV-FOUND.
035400        9100-EXIT.
035500            EXIT.
035600        9101-CHECK-ONE-LINE.
035700            IF CV-T-ITEM-CART-ID(CV-ITEM-IDX) = CV-WORK-CART-ID
035800                AND CV-T-ITEM-PROD-ID(CV-ITEM-IDX) = CV-WORK-PROD-ID
035900                MOVE 'Y' TO CV-FOUND-SW
036000                SET CV-FOUND-IDX TO CV-ITEM-IDX
036100            END-IF.
036200        9101-EXIT.
036300            EXIT.
036400        9110-FIND-BY-ITEM-ID.
036500            PERFORM 9111-CHECK-ONE-ITEM-ID THRU 9111-EXIT
036600                VARYING CV-ITEM-IDX FROM 1 BY 1
036700                UNTIL CV-ITEM-IDX > CV-ITEM-TABLE-COUNT OR CV-FOUND.
036800        9110-EXIT.
036900            EXIT.
037000        9111-CHECK-ONE-ITEM-ID.
037100            IF CV-T-ITEM-ID(CV-ITEM-IDX) = CV-WORK-ITEM-ID
037200                MOVE 'Y' TO CV-FOUND-SW
037300                SET CV-FOUND-IDX TO CV-ITEM-IDX
037400            END-IF.
037500        9111-EXIT.
037600            EXIT.
037700        9120-FIND-IN-MERGE-TABLE.
037800            PERFORM 9121-CHECK-ONE-MERGE-LINE THRU 9121-EXIT
037900                VARYING CV-MERGE-IDX FROM 1 BY 1
038000                UNTIL CV-MERGE-IDX > CV-MERGE-ITEM-TABLE-COUNT
038100                    OR CV-FOUND.
038200        9120-EXIT.
038300            EXIT.
038400        9121-CHECK-ONE-MERGE-LINE.
038500            IF CV-M-ITEM-PROD-ID(CV-MERGE-IDX) = CV-WORK-PROD-ID
038600                MOVE 'Y' TO CV-FOUND-SW
038700                SET CV-FOUND-IDX TO CV-MERGE-IDX
038800            END-IF.
038900        9121-EXIT.
039000            EXIT.
039100        9300-NEXT-ITEM-ID.
039200            MOVE 0 TO CV-WORK-ITEM-ID.
039300            PERFORM 9301-CHECK-ONE-MAX-ITEM THRU 9301-EXIT
039400                VARYING CV-ITEM-IDX FROM 1 BY 1
039500                UNTIL CV-ITEM-IDX > CV-ITEM-TABLE-COUNT.
039600            ADD 1 TO CV-WORK-ITEM-ID.
039700        9300-EXIT.
039800            EXIT.
039900        9301-CHECK-ONE-MAX-ITEM.
040000            IF CV-T-ITEM-ID(CV-ITEM-IDX) > CV-WORK-ITEM-ID
040100                MOVE CV-T-ITEM-ID(CV-ITEM-IDX) TO CV-WORK-ITEM-ID
040200            END-IF.
040300        9301-EXIT.
040400            EXIT.
040500        9400-REMOVE-ITEM-ROW.
040600            MOVE CV-T-ITEM-ID(CV-ITEM-IDX + 1)
040700                              TO CV-T-ITEM-ID(CV-ITEM-IDX).
040800            MOVE CV-T-ITEM-CART-ID(CV-ITEM-IDX + 1)
040900                              TO CV-T-ITEM-CART-ID(CV-ITEM-IDX).
041000            MOVE CV-T-ITEM-PROD-ID(CV-ITEM-IDX + 1)
041100                              TO CV-T-ITEM-PROD-ID(CV-ITEM-IDX).
041200            MOVE CV-T-ITEM-QUANTITY-NBR(CV-ITEM-IDX + 1)
041300                              TO CV-T-ITEM-QUANTITY-NBR(CV-ITEM-IDX).
041400            MOVE CV-T-ITEM-UNIT-PRICE-AMT(CV-ITEM-IDX + 1)
041500                              TO CV-T-ITEM-UNIT-PRICE-AMT(CV-ITEM-IDX).
041600            MOVE CV-T-ITEM-ADDED-AT(CV-ITEM-IDX + 1)
041700                              TO CV-T-ITEM-ADDED-AT(CV-ITEM-IDX).
041800        9400-EXIT.
041900            EXIT.
042000*----------------------------------------------------------------
042100* 9500-CHECK-STOCK - CV-WORK-PROD-ID AND CV-STK-WORK-QTY MUST BE
042200* SET BY THE CALLING PARAGRAPH BEFORE THIS IS PERFORMED.
042300*----------------------------------------------------------------
042400        9500-CHECK-STOCK.
042500            MOVE '6' TO CV-STK-FUNCTION-CDE.
042600            MOVE CV-WORK-PROD-ID TO CV-STK-WORK-PROD-ID.
042700            CALL 'CATG-SVC15' USING CV-STK-LINK.
042800        9500-EXIT.
042900            EXIT.
043000*----------------------------------------------------------------
043100* 9600-TOUCH-CART-UPD - STAMPS THE CALLER-SUPPLIED RUN TIMESTAMP
043200* ONTO THE CART HEADER ON EVERY SUCCESSFUL MUTATION.
043300*----------------------------------------------------------------
043400        9600-TOUCH-CART-UPD.
043500            MOVE CV-WORK-NOW-AT TO CV-CART-UPDATED-AT.
043600        9600-EXIT.
043700            EXIT.
