000100*****************************************************************
000200* CART.MRGQ22  --  CART-MERGE-REQUEST-RECORD                    *
000300* One incoming transaction on the cart-merge run's input file;   *
000400* names the guest cart to fold into the signed-in customer's     *
000500* open cart.                                                     *
000600*****************************************************************
000700* CHANGE LOG                                                     *
000800* 95/01/17 RMT  PURC0041  ORIGINAL LAYOUT FOR THE GUEST-TO-       *
000900*                         CUSTOMER CART MERGE RUN.                *
001000* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - BANNER LINES HAD THE *
001100*                         INDICATOR OFF COLUMN 7 - CORRECTED.     *
001200*****************************************************************
001300        01  CART-MERGE-REQUEST-RECORD.
001400            05  MRQ-GUEST-CART-ID           PIC 9(09).
001500            05  MRQ-CUST-ID                 PIC 9(09).
001600            05  FILLER                      PIC X(22).
