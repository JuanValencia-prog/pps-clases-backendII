000100*****************************************************************
000200* CART.HDR05  --  SHOPPING-CART-RECORD                          *
000300* Header of one shopping cart (guest or registered customer).   *
000400* Read and rewritten by CKO.ENG20 (checkout) and CART.MRG21      *
000500* (merge); mutated exclusively through CART.SVC17.                *
000600*****************************************************************
000700* CHANGE LOG                                                     *
000800* 95/01/17 WCJ  PURC0030  ORIGINAL LAYOUT FOR CART PILOT.        *
000900* 96/11/02 RMT  PURC0122  ADDED CART-STATUS-CDE 88-LEVELS.       *
001000*****************************************************************
001100        01  SHOPPING-CART-RECORD.
001200            05  CART-ID                     PIC 9(09).
001300            05  CART-CUST-ID                PIC 9(09).
001400                88  CART-IS-GUEST                VALUE 0.
001500            05  CART-SESSION-ID             PIC 9(09).
001600            05  CART-STATUS-CDE             PIC X(01).
001700                88  CART-STATUS-OPEN             VALUE 'O'.
001800                88  CART-STATUS-CONVERTED        VALUE 'C'.
001900                88  CART-STATUS-ABANDONED        VALUE 'A'.
002000            05  CART-CREATED-AT             PIC 9(14).
002100            05  CART-UPDATED-AT             PIC 9(14).
002200            05  FILLER                      PIC X(10).
