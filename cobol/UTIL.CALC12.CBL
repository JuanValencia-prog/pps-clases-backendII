000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. UTIL-CALC12.
000300            AUTHOR. W C JANOWSKI.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 04/11/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/04/11 WCJ  PURC0006  ORIGINAL - LINE TOTAL, SUBTOTAL, TAX,
001100*                         SHIPPING.
001200* 95/08/02 WCJ  PURC0078  ADDED CC-DISCOUNT AND CC-PCT-OF-TOTAL.
001300* 96/12/19 RMT  PURC0131  ADDED CC-WT-AVG-PRICE.
001400* 98/04/27 RMT  PURC0168  ADDED CC-HAS-STOCK AND CC-NEW-STOCK.
001500* 99/09/28 LDH  PURC0199  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001600* 03/06/17 RMT  PURC0261  CC-WT-AVG-PRICE HAD BEEN LOGGED IN 96 BUT
001700*                         NEVER CODED - CC-SUM-WEIGHTED-AMT AND
001800*                         CC-SUM-QTY SAT UNUSED.  ADDED CC-FN-WT-
001900*                         AVG-PRICE ('8'), CC-WT-ITEM-TABLE, AND
002000*                         PARAS 1700/1710 TO COMPUTE IT PROPERLY.
002100* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
002200*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
002300*                         ALSO DROPPED COMP-3 FROM THE TAX/SHIP RATE
002400*                         CONSTANTS AND CC-SUM-WEIGHTED-AMT/-QTY -
002500*                         THIS SHOP CARRIES MONEY AS ORDINARY
002600*                         DISPLAY, NOT PACKED.
002700*----------------------------------------------------------------
002800* TAX RATE AND SHIPPING CONSTANTS ARE CARRIED AS LITERALS BELOW,
002900* PER BUSINESS OFFICE MEMO OF 94/04/11 (19 PCT TAX, FREE SHIP AT
003000* 100.00 SUBTOTAL, ELSE 5.00 PER ZONE PLUS 2 PCT OF SUBTOTAL).
003100*----------------------------------------------------------------
003200        ENVIRONMENT DIVISION.
003300        CONFIGURATION SECTION.
003400        SPECIAL-NAMES.
003500            C01 IS TOP-OF-FORM.
003600        DATA DIVISION.
003700        WORKING-STORAGE SECTION.
003800        01  CC-WORK-FIELDS.
003900            05  CC-MONY-LINK.
004000                10  CC-MONY-FUNCTION-CDE     PIC X(01).
004100                10  CC-MONY-OPERAND-1-AMT    PIC S9(07)V99.
004200                10  CC-MONY-OPERAND-2-AMT    PIC S9(07)V99.
004300                10  CC-MONY-PERCENT-RATE     PIC S9(03)V99.
004400                10  CC-MONY-RESULT-AMT       PIC S9(07)V99.
004500                10  CC-MONY-COMPARE-RESULT   PIC S9(01).
004600                10  CC-MONY-RETURN-CDE       PIC 9(02).
004700            05  CC-TAX-RATE-PCT             PIC S9(03)V99
004800                                             VALUE +19.00.
004900            05  CC-TAX-RATE-INT REDEFINES CC-TAX-RATE-PCT
005000                                             PIC S9(05).
005100            05  CC-SHIP-ZONE-RATE-AMT       PIC S9(05)V99
005200                                             VALUE +5.00.
005300            05  CC-SHIP-RATE-INT REDEFINES CC-SHIP-ZONE-RATE-AMT
005400                                             PIC S9(07).
005500            05  CC-SHIP-PCT-RATE            PIC S9(03)V99
005600                                             VALUE +2.00.
005700            05  CC-FREE-SHIP-THRESHOLD-AMT  PIC S9(07)V99
005800                                             VALUE +100.00.
005900            05  CC-FREE-SHIP-INT REDEFINES CC-FREE-SHIP-THRESHOLD-AMT
006000                                             PIC S9(09).
006100            05  CC-SUBSCRIPT                PIC S9(04) COMP.
006200            05  CC-ITEM-COUNT               PIC S9(04) COMP.
006300            05  CC-SUM-WEIGHTED-AMT         PIC S9(09)V99.
006400            05  CC-SUM-QTY                  PIC S9(07).
006500        01  FILLER                          PIC X(04).
006600        LINKAGE SECTION.
006700        01  CC-LINKAGE-AREA.
006800            05  CC-FUNCTION-CDE              PIC X(01).
006900                88  CC-FN-LINE-TOTAL             VALUE '1'.
007000                88  CC-FN-TAX                    VALUE '2'.
007100                88  CC-FN-SHIPPING               VALUE '3'.
007200                88  CC-FN-DISCOUNT                VALUE '4'.
007300                88  CC-FN-PCT-OF-TOTAL            VALUE '5'.
007400                88  CC-FN-HAS-STOCK               VALUE '6'.
007500                88  CC-FN-NEW-STOCK               VALUE '7'.
007600                88  CC-FN-WT-AVG-PRICE            VALUE '8'.
007700            05  CC-UNIT-PRICE-AMT             PIC S9(07)V99.
007800            05  CC-QUANTITY-QTY                PIC S9(05).
007900            05  CC-SUBTOTAL-AMT                PIC S9(07)V99.
008000            05  CC-ZONE-NBR                    PIC S9(03).
008100            05  CC-DISCOUNT-PCT                PIC S9(03)V99.
008200            05  CC-VALUE-AMT                    PIC S9(07)V99.
008300            05  CC-TOTAL-AMT                    PIC S9(07)V99.
008400            05  CC-STOCK-QTY                    PIC S9(05).
008500            05  CC-SOLD-QTY                     PIC S9(05).
008600            05  CC-RESULT-AMT                   PIC S9(07)V99.
008700            05  CC-RESULT-PCT                   PIC S9(03)V99.
008800            05  CC-RESULT-QTY                   PIC S9(05).
008900            05  CC-RESULT-SW                    PIC X(01).
009000                88  CC-RESULT-TRUE                  VALUE 'Y'.
009100                88  CC-RESULT-FALSE                 VALUE 'N'.
009200            05  CC-WT-ITEM-COUNT                PIC S9(04) COMP.
009300            05  CC-WT-ITEM-TABLE OCCURS 500 TIMES
009400                                    INDEXED BY CC-WT-IDX.
009500                10  CC-WT-PRICE-AMT              PIC S9(07)V99.
009600                10  CC-WT-QTY-NBR                PIC S9(05).
009700        PROCEDURE DIVISION USING CC-LINKAGE-AREA.
009800        0000-MAIN-CONTROL.
009900            MOVE 0 TO CC-RESULT-AMT CC-RESULT-PCT CC-RESULT-QTY.
010000            MOVE 'N' TO CC-RESULT-SW.
010100            IF CC-FN-LINE-TOTAL
010200                PERFORM 1000-LINE-TOTAL THRU 1000-EXIT
010300            ELSE IF CC-FN-TAX
010400                PERFORM 1100-TAX THRU 1100-EXIT
010500            ELSE IF CC-FN-SHIPPING
010600                PERFORM 1200-SHIPPING THRU 1200-EXIT
010700            ELSE IF CC-FN-DISCOUNT
010800                PERFORM 1300-DISCOUNT THRU 1300-EXIT
010900            ELSE IF CC-FN-PCT-OF-TOTAL
011000                PERFORM 1400-PCT-OF-TOTAL THRU 1400-EXIT
011100            ELSE IF CC-FN-HAS-STOCK
011200                PERFORM 1500-HAS-STOCK THRU 1500-EXIT
011300            ELSE IF CC-FN-NEW-STOCK
011400                PERFORM 1600-NEW-STOCK THRU 1600-EXIT
011500            ELSE IF CC-FN-WT-AVG-PRICE
011600                PERFORM 1700-WT-AVG-PRICE THRU 1700-EXIT
011700            END-IF.
011800            GOBACK.
011900*----------------------------------------------------------------
012000* LINE-TOTAL = UNIT-PRICE * QUANTITY, HALF-EVEN, 2 DP.
012100*----------------------------------------------------------------
012200        1000-LINE-TOTAL.
012300            MOVE 'M' TO CC-MONY-FUNCTION-CDE.
012400            MOVE CC-UNIT-PRICE-AMT TO CC-MONY-OPERAND-1-AMT.
012500            MOVE CC-QUANTITY-QTY   TO CC-MONY-OPERAND-2-AMT.
012600            CALL 'UTIL-MONY11' USING CC-MONY-LINK.
012700            MOVE CC-MONY-RESULT-AMT TO CC-RESULT-AMT.
012800        1000-EXIT.
012900            EXIT.
013000*----------------------------------------------------------------
013100* TAX = PERCENTAGE(SUBTOTAL, 19).
013200*----------------------------------------------------------------
013300        1100-TAX.
013400            MOVE 'P' TO CC-MONY-FUNCTION-CDE.
013500            MOVE CC-SUBTOTAL-AMT   TO CC-MONY-OPERAND-1-AMT.
013600            MOVE CC-TAX-RATE-PCT   TO CC-MONY-PERCENT-RATE.
013700            CALL 'UTIL-MONY11' USING CC-MONY-LINK.
013800            MOVE CC-MONY-RESULT-AMT TO CC-RESULT-AMT.
013900        1100-EXIT.
014000            EXIT.
014100*----------------------------------------------------------------
014200* SHIPPING RULE:  FREE AT OR ABOVE 100.00 SUBTOTAL; ELSE
014300* (5.00 * ZONE) + PERCENTAGE(SUBTOTAL, 2).
014400*----------------------------------------------------------------
014500        1200-SHIPPING.
014600            IF CC-SUBTOTAL-AMT >= CC-FREE-SHIP-THRESHOLD-AMT
014700                MOVE 0 TO CC-RESULT-AMT
014800                GO TO 1200-EXIT
014900            END-IF.
015000            COMPUTE CC-RESULT-AMT ROUNDED =
015100                    CC-SHIP-ZONE-RATE-AMT * CC-ZONE-NBR.
015200            MOVE 'P' TO CC-MONY-FUNCTION-CDE.
015300            MOVE CC-SUBTOTAL-AMT     TO CC-MONY-OPERAND-1-AMT.
015400            MOVE CC-SHIP-PCT-RATE    TO CC-MONY-PERCENT-RATE.
015500            CALL 'UTIL-MONY11' USING CC-MONY-LINK.
015600            MOVE 'A' TO CC-MONY-FUNCTION-CDE.
015700            MOVE CC-RESULT-AMT       TO CC-MONY-OPERAND-1-AMT.
015800            MOVE CC-MONY-RESULT-AMT  TO CC-MONY-OPERAND-2-AMT.
015900            CALL 'UTIL-MONY11' USING CC-MONY-LINK.
016000            MOVE CC-MONY-RESULT-AMT  TO CC-RESULT-AMT.
016100        1200-EXIT.
016200            EXIT.
016300*----------------------------------------------------------------
016400* DISCOUNT(SUBTOTAL,P%) = PERCENTAGE(SUBTOTAL,P); RESULT-AMT
016500* COMES BACK AS SUBTOTAL MINUS THE DISCOUNT (APPLY-DISCOUNT).
016600*----------------------------------------------------------------
016700        1300-DISCOUNT.
016800            MOVE 'P' TO CC-MONY-FUNCTION-CDE.
016900            MOVE CC-SUBTOTAL-AMT   TO CC-MONY-OPERAND-1-AMT.
017000            MOVE CC-DISCOUNT-PCT   TO CC-MONY-PERCENT-RATE.
017100            CALL 'UTIL-MONY11' USING CC-MONY-LINK.
017200            MOVE 'S' TO CC-MONY-FUNCTION-CDE.
017300            MOVE CC-SUBTOTAL-AMT      TO CC-MONY-OPERAND-1-AMT.
017400            MOVE CC-MONY-RESULT-AMT   TO CC-MONY-OPERAND-2-AMT.
017500            CALL 'UTIL-MONY11' USING CC-MONY-LINK.
017600            MOVE CC-MONY-RESULT-AMT   TO CC-RESULT-AMT.
017700        1300-EXIT.
017800            EXIT.
017900*----------------------------------------------------------------
018000* PERCENTAGE-OF-TOTAL = (VALUE / TOTAL) * 100;  ZERO WHEN THE
018100* TOTAL IS ZERO (AVOIDS THE DIVIDE-BY-ZERO ERROR CONDITION).
018200*----------------------------------------------------------------
018300        1400-PCT-OF-TOTAL.
018400            IF CC-TOTAL-AMT = 0
018500                MOVE 0 TO CC-RESULT-PCT
018600                GO TO 1400-EXIT
018700            END-IF.
018800            COMPUTE CC-RESULT-PCT ROUNDED =
018900                    (CC-VALUE-AMT / CC-TOTAL-AMT) * 100.
019000        1400-EXIT.
019100            EXIT.
019200*----------------------------------------------------------------
019300* HAS-ENOUGH-STOCK = STOCK-QTY >= SOLD-QTY.
019400*----------------------------------------------------------------
019500        1500-HAS-STOCK.
019600            IF CC-STOCK-QTY >= CC-SOLD-QTY
019700                SET CC-RESULT-TRUE TO TRUE
019800            ELSE
019900                SET CC-RESULT-FALSE TO TRUE
020000            END-IF.
020100        1500-EXIT.
020200            EXIT.
020300*----------------------------------------------------------------
020400* NEW-STOCK = MAX(0, STOCK-QTY - SOLD-QTY).
020500*----------------------------------------------------------------
020600        1600-NEW-STOCK.
020700            IF CC-SOLD-QTY >= CC-STOCK-QTY
020800                MOVE 0 TO CC-RESULT-QTY
020900            ELSE
021000                COMPUTE CC-RESULT-QTY = CC-STOCK-QTY - CC-SOLD-QTY
021100            END-IF.
021200        1600-EXIT.
021300            EXIT.
021400*----------------------------------------------------------------
021500* WT-AVG-PRICE = SUM(PRICE(I) * QTY(I)) / SUM(QTY(I)), HALF-EVEN,
021600* 2 DP.  RESULT IS ZERO WHEN THE TABLE IS EMPTY (CC-WT-ITEM-
021700* COUNT NOT GREATER THAN ZERO) OR WHEN THE SUM OF THE QUANTITIES
021800* COMES BACK ZERO (AVOIDS THE DIVIDE-BY-ZERO ERROR CONDITION).
021900*----------------------------------------------------------------
022000        1700-WT-AVG-PRICE.
022100            MOVE 0 TO CC-SUM-WEIGHTED-AMT CC-SUM-QTY.
022200            IF CC-WT-ITEM-COUNT NOT GREATER THAN ZERO
022300                MOVE 0 TO CC-RESULT-AMT
022400                GO TO 1700-EXIT
022500            END-IF.
022600            PERFORM 1710-SUM-ONE-ITEM THRU 1710-EXIT
022700                    VARYING CC-WT-IDX FROM 1 BY 1
022800                    UNTIL CC-WT-IDX GREATER THAN CC-WT-ITEM-COUNT.
022900            IF CC-SUM-QTY = 0
023000                MOVE 0 TO CC-RESULT-AMT
023100                GO TO 1700-EXIT
023200            END-IF.
023300            MOVE 'D' TO CC-MONY-FUNCTION-CDE.
023400            MOVE CC-SUM-WEIGHTED-AMT TO CC-MONY-OPERAND-1-AMT.
023500            MOVE CC-SUM-QTY          TO CC-MONY-OPERAND-2-AMT.
023600            CALL 'UTIL-MONY11' USING CC-MONY-LINK.
023700            MOVE CC-MONY-RESULT-AMT  TO CC-RESULT-AMT.
023800        1700-EXIT.
023900            EXIT.
024000*----------------------------------------------------------------
024100* ACCUMULATE ONE PRICE*QTY PAIR FOR THE WEIGHTED AVERAGE.
024200*----------------------------------------------------------------
024300        1710-SUM-ONE-ITEM.
024400            COMPUTE CC-SUM-WEIGHTED-AMT ROUNDED =
024500                    CC-SUM-WEIGHTED-AMT + (CC-WT-PRICE-AMT (CC-WT-IDX) *
024600                    CC-WT-QTY-NBR (CC-WT-IDX)).
024700            COMPUTE CC-SUM-QTY = CC-SUM-QTY +
024800                    CC-WT-QTY-NBR (CC-WT-IDX).
024900        1710-EXIT.
025000            EXIT.
