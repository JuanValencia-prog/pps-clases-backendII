000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. CATG-SVC15.
000300            AUTHOR. W C JANOWSKI.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 08/09/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/08/09 WCJ  PURC0010  ORIGINAL - PRODUCT CREATE/UPDATE/
001100*                         DELETE/STOCK FUNCTIONS AGAINST THE
001200*                         IN-MEMORY PRODUCT TABLE.
001300* 95/02/22 WCJ  PURC0062  ADDED CATEGORY CREATE/UPDATE/DELETE
001400*                         FUNCTIONS AND THE PARENT CYCLE CHECK.
001500* 96/05/17 RMT  PURC0103  SKU UNIQUENESS INTENDED TO BE CASE-
001600*                         INSENSITIVE - SEE PURC0285, THE FOLD WAS
001700*                         NEVER ACTUALLY WIRED INTO 9101-CHECK-
001800*                         ONE-SKU.
001900* 99/09/28 LDH  PURC0199  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
002000* 03/06/17 RMT  PURC0261  9271-SHIFT-ONE-ROW WAS BORROWING SV-
002100*                         PROD-IDX (SCALED FOR SV-PROD-TABLE) TO
002200*                         SUBSCRIPT SV-CATG-TABLE ROWS DURING
002300*                         CATEGORY DELETE - WRONG OFFSETS, ROWS
002400*                         NOT ACTUALLY COMPACTED.  ADDED SV-
002500*                         CATG-IDX2 ON SV-CATG-TABLE FOR THE
002600*                         SOURCE ROW.
002700* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
002800*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
002900* 03/07/18 RMT  PURC0285  9101-CHECK-ONE-SKU WAS A PLAIN EQUALITY
003000*                         AGAINST SV-WORK-PROD-SKU-CDE WITH NO FOLD
003100*                         ON EITHER SIDE, DESPITE THE PURC0103 LOG
003200*                         ENTRY AND THE PARAGRAPH BANNER BOTH
003300*                         CLAIMING CASE-INSENSITIVE LOOKUP - 'ABC-
003400*                         123' AND 'abc-123' WERE TREATED AS
003500*                         DIFFERENT SKUS.  ADDED SV-WORK-SKU-UC/
003600*                         SV-TABLE-SKU-UC WORKING-STORAGE SCRATCH
003700*                         FIELDS, FOLDED VIA INSPECT CONVERTING IN
003800*                         9100-FIND-PROD-BY-SKU AND 9101-CHECK-ONE-
003900*                         SKU, AND COMPARE ON THOSE INSTEAD OF THE
004000*                         LINKAGE FIELDS DIRECTLY.
004100*----------------------------------------------------------------
004200* THE CALLER OWNS THE PRODUCT TABLE (SV-PROD-TABLE) AND THE
004300* CATEGORY TABLE (SV-CATG-TABLE), BOTH LOADED FROM THE SORTED
004400* MASTERS BEFORE THE FIRST CALL; THIS SUBPROGRAM ONLY SEARCHES
004500* AND MUTATES THE ROWS IT IS GIVEN - NO FILE I/O OF ITS OWN.
004600*----------------------------------------------------------------
004700        ENVIRONMENT DIVISION.
004800        CONFIGURATION SECTION.
004900        SPECIAL-NAMES.
005000            C01 IS TOP-OF-FORM.
005100        DATA DIVISION.
005200        WORKING-STORAGE SECTION.
005300        01  SV-WORK-FIELDS.
005400            05  SV-SUBSCRIPT                  PIC S9(04) COMP.
005500            05  SV-FOUND-SW                    PIC X(01) VALUE 'N'.
005600                88  SV-FOUND                       VALUE 'Y'.
005700            05  SV-WALK-SUBSCRIPT               PIC S9(04) COMP.
005800            05  SV-WALK-PARENT-ID               PIC 9(09).
005900            05  SV-CYCLE-SW                      PIC X(01) VALUE 'N'.
006000                88  SV-CYCLE-FOUND                   VALUE 'Y'.
006100            05  SV-DEPENDENT-SW                  PIC X(01) VALUE 'N'.
006200                88  SV-HAS-DEPENDENT                  VALUE 'Y'.
006300            05  SV-HOPS-LEFT                       PIC S9(04) COMP.
006400            05  SV-WORK-SKU-UC                      PIC X(20).
006500            05  SV-TABLE-SKU-UC                      PIC X(20).
006600        01  FILLER                              PIC X(04).
006700        LINKAGE SECTION.
006800        01  SV-LINKAGE-AREA.
006900            05  SV-FUNCTION-CDE                  PIC X(01).
007000                88  SV-FN-PROD-CREATE                 VALUE '1'.
007100                88  SV-FN-PROD-UPDATE                  VALUE '2'.
007200                88  SV-FN-PROD-DELETE                   VALUE '3'.
007300                88  SV-FN-PROD-STOCK-INCR                 VALUE '4'.
007400                88  SV-FN-PROD-STOCK-DECR                   VALUE '5'.
007500                88  SV-FN-PROD-AVAILABLE                     VALUE '6'.
007600                88  SV-FN-CATG-CREATE                         VALUE '7'.
007700                88  SV-FN-CATG-UPDATE                          VALUE '8'.
007800                88  SV-FN-CATG-DELETE                           VALUE '9'.
007900            05  SV-RETURN-CDE                    PIC 9(02).
008000                88  SV-OK                            VALUE 0.
008100                88  SV-REJECTED                      VALUE 1.
008200            05  SV-PROD-TABLE-COUNT              PIC S9(05) COMP.
008300            05  SV-PROD-TABLE OCCURS 2000 TIMES
008400                    INDEXED BY SV-PROD-IDX.
008500                10  SV-T-PROD-ID                  PIC 9(09).
008600                10  SV-T-PROD-CATG-ID              PIC 9(09).
008700                10  SV-T-PROD-SKU-CDE                PIC X(20).
008800                10  SV-T-PROD-NAME-TXT                PIC X(40).
008900                10  SV-T-PROD-DESC-TXT                 PIC X(80).
009000                10  SV-T-PROD-PRICE-AMT                PIC S9(07)V99.
009100                10  SV-T-PROD-STOCK-QTY                 PIC 9(05).
009200                10  SV-T-PROD-ACTIVE-SW                  PIC X(01).
009300                10  SV-T-PROD-CREATED-AT                  PIC 9(14).
009400            05  SV-CATG-TABLE-COUNT               PIC S9(05) COMP.
009500            05  SV-CATG-TABLE OCCURS 500 TIMES
009600                    INDEXED BY SV-CATG-IDX SV-CATG-IDX2.
009700                10  SV-T-CATG-ID                    PIC 9(09).
009800                10  SV-T-CATG-PARENT-ID              PIC 9(09).
009900                10  SV-T-CATG-NAME-TXT               PIC X(40).
010000                10  SV-T-CATG-SLUG-TXT               PIC X(40).
010100            05  SV-WORK-PROD-ID                    PIC 9(09).
010200            05  SV-WORK-PROD-SKU-CDE                PIC X(20).
010300            05  SV-WORK-SKU-CHARS REDEFINES SV-WORK-PROD-SKU-CDE.
010400                10  SV-WORK-SKU-CHAR                 PIC X(01)
010500                                                      OCCURS 20 TIMES.
010600            05  SV-WORK-PROD-NAME-TXT                PIC X(40).
010700            05  SV-WORK-PROD-DESC-TXT                PIC X(80).
010800            05  SV-WORK-PROD-PRICE-AMT               PIC S9(07)V99.
010900            05  SV-WORK-PRICE-INT REDEFINES SV-WORK-PROD-PRICE-AMT
011000                                                      PIC S9(09).
011100            05  SV-WORK-PROD-STOCK-QTY                PIC 9(05).
011200            05  SV-WORK-PROD-CATG-ID                  PIC 9(09).
011300            05  SV-WORK-QTY                            PIC S9(05).
011400            05  SV-WORK-QTY-UNSIGNED REDEFINES SV-WORK-QTY
011500                                                      PIC 9(05).
011600            05  SV-FOUND-IDX                            PIC S9(05) COMP.
011700            05  SV-WORK-CATG-ID                          PIC 9(09).
011800            05  SV-WORK-CATG-PARENT-ID                    PIC 9(09).
011900            05  SV-WORK-CATG-NAME-TXT                     PIC X(40).
012000            05  SV-WORK-CATG-SLUG-TXT                     PIC X(40).
012100        PROCEDURE DIVISION USING SV-LINKAGE-AREA.
012200        0000-MAIN-CONTROL.
012300            MOVE 0 TO SV-RETURN-CDE.
012400            MOVE 0 TO SV-FOUND-IDX.
012500            IF SV-FN-PROD-CREATE
012600                PERFORM 1000-PROD-CREATE THRU 1000-EXIT
012700            ELSE IF SV-FN-PROD-UPDATE
012800                PERFORM 1100-PROD-UPDATE THRU 1100-EXIT
012900            ELSE IF SV-FN-PROD-DELETE
013000                PERFORM 1200-PROD-DELETE THRU 1200-EXIT
013100            ELSE IF SV-FN-PROD-STOCK-INCR
013200                PERFORM 1300-PROD-STOCK-INCR THRU 1300-EXIT
013300            ELSE IF SV-FN-PROD-STOCK-DECR
013400                PERFORM 1400-PROD-STOCK-DECR THRU 1400-EXIT
013500            ELSE IF SV-FN-PROD-AVAILABLE
013600                PERFORM 1500-PROD-AVAILABLE THRU 1500-EXIT
013700            ELSE IF SV-FN-CATG-CREATE
013800                PERFORM 2000-CATG-CREATE THRU 2000-EXIT
013900            ELSE IF SV-FN-CATG-UPDATE
014000                PERFORM 2100-CATG-UPDATE THRU 2100-EXIT
014100            ELSE IF SV-FN-CATG-DELETE
014200                PERFORM 2200-CATG-DELETE THRU 2200-EXIT
014300            END-IF.
014400            GOBACK.
014500*----------------------------------------------------------------
014600* 1000-PROD-CREATE - SKU/NAME NON-BLANK, PRICE AND STOCK
014700* NON-NEGATIVE, SKU UNIQUE (CASE-INSENSITIVE), CATEGORY MUST
014800* EXIST; NEW PRODUCT DEFAULTS ACTIVE.
014900*----------------------------------------------------------------
015000        1000-PROD-CREATE.
015100            IF SV-WORK-PROD-SKU-CDE = SPACES
015200               OR SV-WORK-PROD-NAME-TXT = SPACES
015300                SET SV-REJECTED TO TRUE
015400                GO TO 1000-EXIT
015500            END-IF.
015600            IF SV-WORK-PROD-PRICE-AMT < 0 OR SV-WORK-PROD-STOCK-QTY < 0
015700                SET SV-REJECTED TO TRUE
015800                GO TO 1000-EXIT
015900            END-IF.
016000            PERFORM 9200-FIND-CATG-BY-ID THRU 9200-EXIT.
016100            IF NOT SV-FOUND
016200                SET SV-REJECTED TO TRUE
016300                GO TO 1000-EXIT
016400            END-IF.
016500            PERFORM 9100-FIND-PROD-BY-SKU THRU 9100-EXIT.
016600            IF SV-FOUND
016700                SET SV-REJECTED TO TRUE
016800                GO TO 1000-EXIT
016900            END-IF.
017000            PERFORM 9300-NEXT-PROD-ID THRU 9300-EXIT.
017100            COMPUTE SV-PROD-TABLE-COUNT = SV-PROD-TABLE-COUNT + 1.
017200            SET SV-PROD-IDX TO SV-PROD-TABLE-COUNT.
017300            MOVE SV-WORK-PROD-ID         TO SV-T-PROD-ID(SV-PROD-IDX).
017400            MOVE SV-WORK-PROD-CATG-ID
017500                TO SV-T-PROD-CATG-ID(SV-PROD-IDX).
017600            MOVE SV-WORK-PROD-SKU-CDE
017700                TO SV-T-PROD-SKU-CDE(SV-PROD-IDX).
017800            MOVE SV-WORK-PROD-NAME-TXT
017900                TO SV-T-PROD-NAME-TXT(SV-PROD-IDX).
018000            MOVE SV-WORK-PROD-DESC-TXT
018100                TO SV-T-PROD-DESC-TXT(SV-PROD-IDX).
018200            MOVE SV-WORK-PROD-PRICE-AMT
018300                TO SV-T-PROD-PRICE-AMT(SV-PROD-IDX).
018400            MOVE SV-WORK-PROD-STOCK-QTY
018500                TO SV-T-PROD-STOCK-QTY(SV-PROD-IDX).
018600            MOVE 'Y'
018700                TO SV-T-PROD-ACTIVE-SW(SV-PROD-IDX).
018800        1000-EXIT.
018900            EXIT.
019000*----------------------------------------------------------------
019100* 1100-PROD-UPDATE - SAME CHECKS; SKU UNIQUENESS ONLY RE-CHECKED
019200* WHEN THE SKU IS ACTUALLY CHANGING.
019300*----------------------------------------------------------------
019400        1100-PROD-UPDATE.
019500            PERFORM 9210-FIND-PROD-BY-ID THRU 9210-EXIT.
019600            IF NOT SV-FOUND
019700                SET SV-REJECTED TO TRUE
019800                GO TO 1100-EXIT
019900            END-IF.
020000            MOVE SV-FOUND-IDX TO SV-SUBSCRIPT.
020100            SET SV-PROD-IDX TO SV-SUBSCRIPT.
020200            IF SV-WORK-PROD-SKU-CDE = SPACES
020300               OR SV-WORK-PROD-NAME-TXT = SPACES
020400                SET SV-REJECTED TO TRUE
020500                GO TO 1100-EXIT
020600            END-IF.
020700            IF SV-WORK-PROD-PRICE-AMT < 0 OR SV-WORK-PROD-STOCK-QTY < 0
020800                SET SV-REJECTED TO TRUE
020900                GO TO 1100-EXIT
021000            END-IF.
021100            IF SV-WORK-PROD-SKU-CDE NOT = SV-T-PROD-SKU-CDE(SV-PROD-IDX)
021200                PERFORM 9100-FIND-PROD-BY-SKU THRU 9100-EXIT
021300                IF SV-FOUND
021400                    SET SV-REJECTED TO TRUE
021500                    GO TO 1100-EXIT
021600                END-IF
021700            END-IF.
021800            MOVE SV-WORK-PROD-CATG-ID   TO SV-T-PROD-CATG-ID(SV-PROD-IDX).
021900            MOVE SV-WORK-PROD-SKU-CDE   TO SV-T-PROD-SKU-CDE(SV-PROD-IDX).
022000            MOVE SV-WORK-PROD-NAME-TXT
022100                TO SV-T-PROD-NAME-TXT(SV-PROD-IDX).
022200            MOVE SV-WORK-PROD-DESC-TXT
022300                TO SV-T-PROD-DESC-TXT(SV-PROD-IDX).
022400            MOVE SV-WORK-PROD-PRICE-AMT
022500                TO SV-T-PROD-PRICE-AMT(SV-PROD-IDX).
022600            MOVE SV-WORK-PROD-STOCK-QTY
022700                TO SV-T-PROD-STOCK-QTY(SV-PROD-IDX).
022800        1100-EXIT.
022900            EXIT.
023000*----------------------------------------------------------------
023100* 1200-PROD-DELETE - SOFT DELETE, SET ACTIVE SWITCH TO N.
023200*----------------------------------------------------------------
023300        1200-PROD-DELETE.
023400            PERFORM 9210-FIND-PROD-BY-ID THRU 9210-EXIT.
023500            IF NOT SV-FOUND
023600                SET SV-REJECTED TO TRUE
023700                GO TO 1200-EXIT
023800            END-IF.
023900            SET SV-PROD-IDX TO SV-FOUND-IDX.
024000            MOVE 'N' TO SV-T-PROD-ACTIVE-SW(SV-PROD-IDX).
024100        1200-EXIT.
024200            EXIT.
024300*----------------------------------------------------------------
024400* 1300-PROD-STOCK-INCR - QTY MUST BE POSITIVE.
024500*----------------------------------------------------------------
024600        1300-PROD-STOCK-INCR.
024700            PERFORM 9210-FIND-PROD-BY-ID THRU 9210-EXIT.
024800            IF NOT SV-FOUND OR SV-WORK-QTY <= 0
024900                SET SV-REJECTED TO TRUE
025000                GO TO 1300-EXIT
025100            END-IF.
025200            SET SV-PROD-IDX TO SV-FOUND-IDX.
025300            COMPUTE SV-T-PROD-STOCK-QTY(SV-PROD-IDX) =
025400                    SV-T-PROD-STOCK-QTY(SV-PROD-IDX) + SV-WORK-QTY.
025500        1300-EXIT.
025600            EXIT.
025700*----------------------------------------------------------------
025800* 1400-PROD-STOCK-DECR - REJECT IF INSUFFICIENT, ELSE
025900* STOCK := MAX(0, STOCK - QTY).
026000*----------------------------------------------------------------
026100        1400-PROD-STOCK-DECR.
026200            PERFORM 9210-FIND-PROD-BY-ID THRU 9210-EXIT.
026300            IF NOT SV-FOUND
026400                SET SV-REJECTED TO TRUE
026500                GO TO 1400-EXIT
026600            END-IF.
026700            SET SV-PROD-IDX TO SV-FOUND-IDX.
026800            IF SV-T-PROD-STOCK-QTY(SV-PROD-IDX) < SV-WORK-QTY
026900                SET SV-REJECTED TO TRUE
027000                GO TO 1400-EXIT
027100            END-IF.
027200            COMPUTE SV-T-PROD-STOCK-QTY(SV-PROD-IDX) =
027300                    SV-T-PROD-STOCK-QTY(SV-PROD-IDX) - SV-WORK-QTY.
027400        1400-EXIT.
027500            EXIT.
027600*----------------------------------------------------------------
027700* 1500-PROD-AVAILABLE - ACTIVE AND STOCK >= QTY.
027800*----------------------------------------------------------------
027900        1500-PROD-AVAILABLE.
028000            PERFORM 9210-FIND-PROD-BY-ID THRU 9210-EXIT.
028100            IF NOT SV-FOUND
028200                SET SV-REJECTED TO TRUE
028300                GO TO 1500-EXIT
028400            END-IF.
028500            SET SV-PROD-IDX TO SV-FOUND-IDX.
028600            IF SV-T-PROD-ACTIVE-SW(SV-PROD-IDX) NOT = 'Y'
028700               OR SV-T-PROD-STOCK-QTY(SV-PROD-IDX) < SV-WORK-QTY
028800                SET SV-REJECTED TO TRUE
028900            END-IF.
029000        1500-EXIT.
029100            EXIT.
029200*----------------------------------------------------------------
029300* 2000-CATG-CREATE - NAME NON-BLANK, SLUG UNIQUE, OPTIONAL
029400* PARENT MUST EXIST.
029500*----------------------------------------------------------------
029600        2000-CATG-CREATE.
029700            IF SV-WORK-CATG-NAME-TXT = SPACES
029800                SET SV-REJECTED TO TRUE
029900                GO TO 2000-EXIT
030000            END-IF.
030100            IF SV-WORK-CATG-PARENT-ID NOT = 0
030200                MOVE SV-WORK-CATG-PARENT-ID TO SV-WORK-CATG-ID
030300                PERFORM 9220-FIND-CATG-BY-ID-2 THRU 9220-EXIT
030400                IF NOT SV-FOUND
030500                    SET SV-REJECTED TO TRUE
030600                    GO TO 2000-EXIT
030700                END-IF
030800            END-IF.
030900            PERFORM 9110-FIND-CATG-BY-SLUG THRU 9110-EXIT.
031000            IF SV-FOUND
031100                SET SV-REJECTED TO TRUE
031200                GO TO 2000-EXIT
031300            END-IF.
031400            PERFORM 9310-NEXT-CATG-ID THRU 9310-EXIT.
031500            COMPUTE SV-CATG-TABLE-COUNT = SV-CATG-TABLE-COUNT + 1.
031600            SET SV-CATG-IDX TO SV-CATG-TABLE-COUNT.
031700            MOVE SV-WORK-CATG-ID        TO SV-T-CATG-ID(SV-CATG-IDX).
031800            MOVE SV-WORK-CATG-PARENT-ID
031900                TO SV-T-CATG-PARENT-ID(SV-CATG-IDX).
032000            MOVE SV-WORK-CATG-NAME-TXT
032100                TO SV-T-CATG-NAME-TXT(SV-CATG-IDX).
032200            MOVE SV-WORK-CATG-SLUG-TXT
032300                TO SV-T-CATG-SLUG-TXT(SV-CATG-IDX).
032400        2000-EXIT.
032500            EXIT.
032600*----------------------------------------------------------------
032700* 2100-CATG-UPDATE - MAY NOT BE ITS OWN PARENT; WALKING THE
032800* PROPOSED PARENT CHAIN MUST NEVER REACH THE CATEGORY ITSELF.
032900*----------------------------------------------------------------
033000        2100-CATG-UPDATE.
033100            PERFORM 9230-FIND-CATG-BY-ID-3 THRU 9230-EXIT.
033200            IF NOT SV-FOUND
033300                SET SV-REJECTED TO TRUE
033400                GO TO 2100-EXIT
033500            END-IF.
033600            MOVE SV-FOUND-IDX TO SV-SUBSCRIPT.
033700            SET SV-CATG-IDX TO SV-SUBSCRIPT.
033800            IF SV-WORK-CATG-NAME-TXT = SPACES
033900                SET SV-REJECTED TO TRUE
034000                GO TO 2100-EXIT
034100            END-IF.
034200            IF SV-WORK-CATG-PARENT-ID = SV-WORK-CATG-ID
034300                SET SV-REJECTED TO TRUE
034400                GO TO 2100-EXIT
034500            END-IF.
034600            IF SV-WORK-CATG-PARENT-ID NOT = 0
034700                PERFORM 9240-CYCLE-CHECK THRU 9240-EXIT
034800                IF SV-CYCLE-FOUND
034900                    SET SV-REJECTED TO TRUE
035000                    GO TO 2100-EXIT
035100                END-IF
035200            END-IF.
035300            IF SV-WORK-CATG-SLUG-TXT NOT = SV-T-CATG-SLUG-TXT(SV-CATG-IDX)
035400                PERFORM 9110-FIND-CATG-BY-SLUG THRU 9110-EXIT
035500                IF SV-FOUND
035600                    SET SV-REJECTED TO TRUE
035700                    GO TO 2100-EXIT
035800                END-IF
035900            END-IF.
036000            MOVE SV-WORK-CATG-PARENT-ID
036100                TO SV-T-CATG-PARENT-ID(SV-CATG-IDX).
036200            MOVE SV-WORK-CATG-NAME-TXT
036300                TO SV-T-CATG-NAME-TXT(SV-CATG-IDX).
036400            MOVE SV-WORK-CATG-SLUG-TXT
036500                TO SV-T-CATG-SLUG-TXT(SV-CATG-IDX).
036600        2100-EXIT.
036700            EXIT.
036800*----------------------------------------------------------------
036900* 2200-CATG-DELETE - REJECTED IF THE CATEGORY HAS SUBCATEGORIES
037000* OR PRODUCTS STILL REFERENCING IT.
037100*----------------------------------------------------------------
037200        2200-CATG-DELETE.
037300            PERFORM 9230-FIND-CATG-BY-ID-3 THRU 9230-EXIT.
037400            IF NOT SV-FOUND
037500                SET SV-REJECTED TO TRUE
037600                GO TO 2200-EXIT
037700            END-IF.
037800            MOVE 'N' TO SV-DEPENDENT-SW.
037900            PERFORM 9250-CATG-HAS-CHILD THRU 9250-EXIT
038000                    VARYING SV-WALK-SUBSCRIPT FROM 1 BY 1
038100                    UNTIL SV-WALK-SUBSCRIPT > SV-CATG-TABLE-COUNT
038200                       OR SV-HAS-DEPENDENT.
038300            IF NOT SV-HAS-DEPENDENT
038400                PERFORM 9260-CATG-HAS-PRODUCT THRU 9260-EXIT
038500                        VARYING SV-WALK-SUBSCRIPT FROM 1 BY 1
038600                        UNTIL SV-WALK-SUBSCRIPT > SV-PROD-TABLE-COUNT
038700                           OR SV-HAS-DEPENDENT
038800            END-IF.
038900            IF SV-HAS-DEPENDENT
039000                SET SV-REJECTED TO TRUE
039100                GO TO 2200-EXIT
039200            END-IF.
039300            MOVE SV-FOUND-IDX TO SV-SUBSCRIPT.
039400            PERFORM 9270-REMOVE-CATG-ROW THRU 9270-EXIT.
039500        2200-EXIT.
039600            EXIT.
039700*----------------------------------------------------------------
039800* 9100-FIND-PROD-BY-SKU - CASE-INSENSITIVE SKU LOOKUP.
039900*----------------------------------------------------------------
040000        9100-FIND-PROD-BY-SKU.
040100            MOVE 'N' TO SV-FOUND-SW.
040200            MOVE 0 TO SV-FOUND-IDX.
040300            MOVE SV-WORK-PROD-SKU-CDE TO SV-WORK-SKU-UC.
040400            INSPECT SV-WORK-SKU-UC
040500                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
040600                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040700            IF SV-PROD-TABLE-COUNT = 0
040800                GO TO 9100-EXIT
040900            END-IF.
041000            PERFORM 9101-CHECK-ONE-SKU THRU 9101-EXIT
041100                    VARYING SV-SUBSCRIPT FROM 1 BY 1
041200                    UNTIL SV-SUBSCRIPT > SV-PROD-TABLE-COUNT
041300                       OR SV-FOUND.
041400        9100-EXIT.
041500            EXIT.
041600        9101-CHECK-ONE-SKU.
041700            SET SV-PROD-IDX TO SV-SUBSCRIPT.
041800            MOVE SV-T-PROD-SKU-CDE(SV-PROD-IDX) TO SV-TABLE-SKU-UC.
041900            INSPECT SV-TABLE-SKU-UC
042000                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
042100                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042200            IF SV-TABLE-SKU-UC = SV-WORK-SKU-UC
042300                SET SV-FOUND TO TRUE
042400                MOVE SV-SUBSCRIPT TO SV-FOUND-IDX
042500            END-IF.
042600        9101-EXIT.
042700            EXIT.
042800*----------------------------------------------------------------
042900* 9110-FIND-CATG-BY-SLUG.
043000*----------------------------------------------------------------
043100        9110-FIND-CATG-BY-SLUG.
043200            MOVE 'N' TO SV-FOUND-SW.
043300            MOVE 0 TO SV-FOUND-IDX.
043400            IF SV-CATG-TABLE-COUNT = 0
043500                GO TO 9110-EXIT
043600            END-IF.
043700            PERFORM 9111-CHECK-ONE-SLUG THRU 9111-EXIT
043800                    VARYING SV-SUBSCRIPT FROM 1 BY 1
043900                    UNTIL SV-SUBSCRIPT > SV-CATG-TABLE-COUNT
044000                       OR SV-FOUND.
044100        9110-EXIT.
044200            EXIT.
044300        9111-CHECK-ONE-SLUG.
044400            SET SV-CATG-IDX TO SV-SUBSCRIPT.
044500            IF SV-T-CATG-SLUG-TXT(SV-CATG-IDX) = SV-WORK-CATG-SLUG-TXT
044600                SET SV-FOUND TO TRUE
044700                MOVE SV-SUBSCRIPT TO SV-FOUND-IDX
044800            END-IF.
044900        9111-EXIT.
045000            EXIT.
045100*----------------------------------------------------------------
045200* 9200-FIND-CATG-BY-ID - USED BY PROD-CREATE TO VALIDATE THE
045300* PRODUCT'S CATEGORY REFERENCE.
045400*----------------------------------------------------------------
045500        9200-FIND-CATG-BY-ID.
045600            MOVE 'N' TO SV-FOUND-SW.
045700            MOVE 0 TO SV-FOUND-IDX.
045800            IF SV-CATG-TABLE-COUNT = 0
045900                GO TO 9200-EXIT
046000            END-IF.
046100            PERFORM 9201-CHECK-ONE-CATG-ID THRU 9201-EXIT
046200                    VARYING SV-SUBSCRIPT FROM 1 BY 1
046300                    UNTIL SV-SUBSCRIPT > SV-CATG-TABLE-COUNT
046400                       OR SV-FOUND.
046500        9200-EXIT.
046600            EXIT.
046700        9201-CHECK-ONE-CATG-ID.
046800            SET SV-CATG-IDX TO SV-SUBSCRIPT.
046900            IF SV-T-CATG-ID(SV-CATG-IDX) = SV-WORK-PROD-CATG-ID
047000                SET SV-FOUND TO TRUE
047100                MOVE SV-SUBSCRIPT TO SV-FOUND-IDX
047200            END-IF.
047300        9201-EXIT.
047400            EXIT.
047500*----------------------------------------------------------------
047600* 9210-FIND-PROD-BY-ID.
047700*----------------------------------------------------------------
047800        9210-FIND-PROD-BY-ID.
047900            MOVE 'N' TO SV-FOUND-SW.
048000            MOVE 0 TO SV-FOUND-IDX.
048100            IF SV-PROD-TABLE-COUNT = 0
048200                GO TO 9210-EXIT
048300            END-IF.
048400            PERFORM 9211-CHECK-ONE-PROD-ID THRU 9211-EXIT
048500                    VARYING SV-SUBSCRIPT FROM 1 BY 1
048600                    UNTIL SV-SUBSCRIPT > SV-PROD-TABLE-COUNT
048700                       OR SV-FOUND.
048800        9210-EXIT.
048900            EXIT.
049000        9211-CHECK-ONE-PROD-ID.
049100            SET SV-PROD-IDX TO SV-SUBSCRIPT.
049200            IF SV-T-PROD-ID(SV-PROD-IDX) = SV-WORK-PROD-ID
049300                SET SV-FOUND TO TRUE
049400                MOVE SV-SUBSCRIPT TO SV-FOUND-IDX
049500            END-IF.
049600        9211-EXIT.
049700            EXIT.
049800*----------------------------------------------------------------
049900* 9220/9230-FIND-CATG-BY-ID - SAME SEARCH, SEPARATE ENTRY
050000* POINTS SO EACH CALLING PARAGRAPH'S GO TO TARGETS STAY CLEAR.
050100*----------------------------------------------------------------
050200        9220-FIND-CATG-BY-ID-2.
050300            MOVE 'N' TO SV-FOUND-SW.
050400            MOVE 0 TO SV-FOUND-IDX.
050500            IF SV-CATG-TABLE-COUNT = 0
050600                GO TO 9220-EXIT
050700            END-IF.
050800            PERFORM 9221-CHECK-ONE-CATG-ID-2 THRU 9221-EXIT
050900                    VARYING SV-SUBSCRIPT FROM 1 BY 1
051000                    UNTIL SV-SUBSCRIPT > SV-CATG-TABLE-COUNT
051100                       OR SV-FOUND.
051200        9220-EXIT.
051300            EXIT.
051400        9221-CHECK-ONE-CATG-ID-2.
051500            SET SV-CATG-IDX TO SV-SUBSCRIPT.
051600            IF SV-T-CATG-ID(SV-CATG-IDX) = SV-WORK-CATG-ID
051700                SET SV-FOUND TO TRUE
051800                MOVE SV-SUBSCRIPT TO SV-FOUND-IDX
051900            END-IF.
052000        9221-EXIT.
052100            EXIT.
052200        9230-FIND-CATG-BY-ID-3.
052300            PERFORM 9220-FIND-CATG-BY-ID-2 THRU 9220-EXIT.
052400        9230-EXIT.
052500            EXIT.
052600*----------------------------------------------------------------
052700* 9240-CYCLE-CHECK - WALK THE PROPOSED PARENT'S ANCESTOR CHAIN;
052800* IF IT EVER REACHES SV-WORK-CATG-ID, REJECT AS A CYCLE.  A HOP
052900* COUNTER STOPS A CORRUPT CHAIN FROM LOOPING FOREVER.
053000*----------------------------------------------------------------
053100        9240-CYCLE-CHECK.
053200            MOVE 'N' TO SV-CYCLE-SW.
053300            MOVE SV-WORK-CATG-PARENT-ID TO SV-WALK-PARENT-ID.
053400            MOVE SV-CATG-TABLE-COUNT TO SV-HOPS-LEFT.
053500            PERFORM 9241-WALK-ONE-ANCESTOR THRU 9241-EXIT
053600                    UNTIL SV-WALK-PARENT-ID = 0
053700                       OR SV-CYCLE-FOUND
053800                       OR SV-HOPS-LEFT <= 0.
053900        9240-EXIT.
054000            EXIT.
054100*----------------------------------------------------------------
054200* ONE HOP UP THE CHAIN: IF THE CURRENT ANCESTOR IS THE CATEGORY
054300* BEING UPDATED, IT IS A CYCLE; ELSE STEP TO ITS OWN PARENT.
054400*----------------------------------------------------------------
054500        9241-WALK-ONE-ANCESTOR.
054600            IF SV-WALK-PARENT-ID = SV-WORK-CATG-ID
054700                SET SV-CYCLE-FOUND TO TRUE
054800                GO TO 9241-EXIT
054900            END-IF.
055000            MOVE 0 TO SV-WALK-SUBSCRIPT.
055100            PERFORM 9242-FIND-ANCESTOR-ROW THRU 9242-EXIT
055200                    VARYING SV-SUBSCRIPT FROM 1 BY 1
055300                    UNTIL SV-SUBSCRIPT > SV-CATG-TABLE-COUNT
055400                       OR SV-WALK-SUBSCRIPT NOT = 0.
055500            IF SV-WALK-SUBSCRIPT = 0
055600                MOVE 0 TO SV-WALK-PARENT-ID
055700                GO TO 9241-EXIT
055800            END-IF.
055900            SET SV-CATG-IDX TO SV-WALK-SUBSCRIPT.
056000            MOVE SV-T-CATG-PARENT-ID(SV-CATG-IDX) TO SV-WALK-PARENT-ID.
056100            COMPUTE SV-HOPS-LEFT = SV-HOPS-LEFT - 1.
056200        9241-EXIT.
056300            EXIT.
056400        9242-FIND-ANCESTOR-ROW.
056500            SET SV-CATG-IDX TO SV-SUBSCRIPT.
056600            IF SV-T-CATG-ID(SV-CATG-IDX) = SV-WALK-PARENT-ID
056700                MOVE SV-SUBSCRIPT TO SV-WALK-SUBSCRIPT
056800            END-IF.
056900        9242-EXIT.
057000            EXIT.
057100*----------------------------------------------------------------
057200* 9250-CATG-HAS-CHILD - TRUE IF ANY CATEGORY POINTS TO THIS ONE
057300* AS ITS PARENT.
057400*----------------------------------------------------------------
057500        9250-CATG-HAS-CHILD.
057600            SET SV-CATG-IDX TO SV-WALK-SUBSCRIPT.
057700            IF SV-T-CATG-PARENT-ID(SV-CATG-IDX) = SV-WORK-CATG-ID
057800                SET SV-HAS-DEPENDENT TO TRUE
057900            END-IF.
058000        9250-EXIT.
058100            EXIT.
058200*----------------------------------------------------------------
058300* 9260-CATG-HAS-PRODUCT - TRUE IF ANY PRODUCT STILL REFERENCES
058400* THIS CATEGORY.
058500*----------------------------------------------------------------
058600        9260-CATG-HAS-PRODUCT.
058700            SET SV-PROD-IDX TO SV-WALK-SUBSCRIPT.
058800            IF SV-T-PROD-CATG-ID(SV-PROD-IDX) = SV-WORK-CATG-ID
058900                SET SV-HAS-DEPENDENT TO TRUE
059000            END-IF.
059100        9260-EXIT.
059200            EXIT.
059300*----------------------------------------------------------------
059400* 9270-REMOVE-CATG-ROW - CLOSE THE GAP LEFT BY THE DELETED ROW.
059500*----------------------------------------------------------------
059600        9270-REMOVE-CATG-ROW.
059700            PERFORM 9271-SHIFT-ONE-ROW THRU 9271-EXIT
059800                    VARYING SV-WALK-SUBSCRIPT FROM SV-SUBSCRIPT BY 1
059900                    UNTIL SV-WALK-SUBSCRIPT >= SV-CATG-TABLE-COUNT.
060000            COMPUTE SV-CATG-TABLE-COUNT = SV-CATG-TABLE-COUNT - 1.
060100        9270-EXIT.
060200            EXIT.
060300        9271-SHIFT-ONE-ROW.
060400            SET SV-CATG-IDX TO SV-WALK-SUBSCRIPT.
060500            COMPUTE SV-SUBSCRIPT = SV-WALK-SUBSCRIPT + 1.
060600            SET SV-CATG-IDX2 TO SV-SUBSCRIPT.
060700            MOVE SV-T-CATG-ID(SV-CATG-IDX2)
060800                TO SV-T-CATG-ID(SV-CATG-IDX).
060900            MOVE SV-T-CATG-PARENT-ID(SV-CATG-IDX2) TO
061000                    SV-T-CATG-PARENT-ID(SV-CATG-IDX).
061100            MOVE SV-T-CATG-NAME-TXT(SV-CATG-IDX2)  TO
061200                    SV-T-CATG-NAME-TXT(SV-CATG-IDX).
061300            MOVE SV-T-CATG-SLUG-TXT(SV-CATG-IDX2)  TO
061400                    SV-T-CATG-SLUG-TXT(SV-CATG-IDX).
061500        9271-EXIT.
061600            EXIT.
061700*----------------------------------------------------------------
061800* 9300/9310-NEXT-ID - (CURRENT MAXIMUM IN THE TABLE) + 1.
061900*----------------------------------------------------------------
062000        9300-NEXT-PROD-ID.
062100            MOVE 0 TO SV-WORK-PROD-ID.
062200            PERFORM 9301-MAX-PROD-ID THRU 9301-EXIT
062300                    VARYING SV-SUBSCRIPT FROM 1 BY 1
062400                    UNTIL SV-SUBSCRIPT > SV-PROD-TABLE-COUNT.
062500            COMPUTE SV-WORK-PROD-ID = SV-WORK-PROD-ID + 1.
062600        9300-EXIT.
062700            EXIT.
062800        9301-MAX-PROD-ID.
062900            SET SV-PROD-IDX TO SV-SUBSCRIPT.
063000            IF SV-T-PROD-ID(SV-PROD-IDX) > SV-WORK-PROD-ID
063100                MOVE SV-T-PROD-ID(SV-PROD-IDX) TO SV-WORK-PROD-ID
063200            END-IF.
063300        9301-EXIT.
063400            EXIT.
063500        9310-NEXT-CATG-ID.
063600            MOVE 0 TO SV-WORK-CATG-ID.
063700            PERFORM 9311-MAX-CATG-ID THRU 9311-EXIT
063800                    VARYING SV-SUBSCRIPT FROM 1 BY 1
063900                    UNTIL SV-SUBSCRIPT > SV-CATG-TABLE-COUNT.
064000            COMPUTE SV-WORK-CATG-ID = SV-WORK-CATG-ID + 1.
064100        9310-EXIT.
064200            EXIT.
064300        9311-MAX-CATG-ID.
064400            SET SV-CATG-IDX TO SV-SUBSCRIPT.
064500            IF SV-T-CATG-ID(SV-CATG-IDX) > SV-WORK-CATG-ID
064600                MOVE SV-T-CATG-ID(SV-CATG-IDX) TO SV-WORK-CATG-ID
064700            END-IF.
064800        9311-EXIT.
064900            EXIT.
