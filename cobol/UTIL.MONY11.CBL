000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. UTIL-MONY11.
000300            AUTHOR. W C JANOWSKI.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 02/08/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/02/08 WCJ  PURC0005  ORIGINAL - NORMALIZE/ADD/SUB/MUL/DIV
001100*                         ON 2-DECIMAL MONEY, HALF-EVEN ROUND.
001200* 95/07/14 WCJ  PURC0072  ADDED MN-PERCENTAGE AND MN-COMPARE.
001300* 96/12/03 RMT  PURC0129  ADDED MN-MIN AND MN-MAX FUNCTIONS.
001400* 99/09/28 LDH  PURC0199  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001500* 02/03/11 RMT  PURC0255  DIVIDE-BY-ZERO NOW SETS MN-RETURN-CDE
001600*                         TO 9 INSTEAD OF ABENDING THE CALLER.
001700* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
001800*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
001900*                         ALSO DROPPED COMP-3 FROM THE ROUNDER'S
002000*                         SCRATCH FIELDS (MN-RAW-RESULT, -TRUNCATED-
002100*                         AMT, -REMAINDER-AMT, -ZERO-CHECK AND THEIR
002200*                         REDEFINES) - THIS SHOP CARRIES MONEY AS
002300*                         ORDINARY DISPLAY, NOT PACKED.
002400* 03/07/18 RMT  PURC0285  9000-ROUND-HALF-EVEN COMPUTED THE
002500*                         REMAINDER AS RAW MINUS TRUNCATED, WHICH
002600*                         IS NEVER POSITIVE ONCE MN-RAW-RESULT IS
002700*                         NEGATIVE (COMPUTE TRUNCATES TOWARD ZERO),
002800*                         SO THE ROUND-UP TESTS COULD NEVER FIRE ON
002900*                         A NEGATIVE RESULT.  NEGATED THE REMAINDER
003000*                         WHEN MN-RAW-RESULT IS NEGATIVE BEFORE THE
003100*                         0.0050 COMPARE SO HALF-EVEN ROUNDING NOW
003200*                         APPLIES THE SAME BELOW ZERO AS ABOVE IT.
003300*----------------------------------------------------------------
003400* THIS SUBPROGRAM CARRIES NO STATE BETWEEN CALLS.  THE CALLING
003500* PROGRAM PASSES MN-FUNCTION-CDE AND THE OPERAND FIELDS IN
003600* MN-LINKAGE-AREA; MN-RESULT-AMT AND MN-RETURN-CDE COME BACK.
003700* ROUNDING IS ALWAYS HALF-EVEN (BANKER'S) TO 2 DECIMAL PLACES,
003800* NEVER COBOL'S ORDINARY ROUNDED (HALF-UP) MODE.
003900*----------------------------------------------------------------
004000        ENVIRONMENT DIVISION.
004100        CONFIGURATION SECTION.
004200        SPECIAL-NAMES.
004300            C01 IS TOP-OF-FORM.
004400        DATA DIVISION.
004500        WORKING-STORAGE SECTION.
004600*----------------------------------------------------------------
004700* 01 MN-WORK-FIELDS - SCRATCH AREA FOR THE HALF-EVEN ROUNDER.
004800*----------------------------------------------------------------
004900        01  MN-WORK-FIELDS.
005000            05  MN-RAW-RESULT               PIC S9(09)V9(04).
005100            05  MN-RAW-RESULT-INT REDEFINES MN-RAW-RESULT
005200                                             PIC S9(13).
005300            05  MN-TRUNCATED-AMT            PIC S9(09)V99.
005400            05  MN-TRUNC-AMT-INT REDEFINES MN-TRUNCATED-AMT
005500                                             PIC S9(11).
005600            05  MN-REMAINDER-AMT            PIC S9(09)V9(04).
005700            05  MN-REMAIN-AMT-INT REDEFINES MN-REMAINDER-AMT
005800                                             PIC S9(13).
005900            05  MN-CENTS-INT                PIC S9(11)       COMP.
006000            05  MN-PARITY-QUOT              PIC S9(11)       COMP.
006100            05  MN-PARITY-REMAINDER         PIC S9(01)       COMP.
006200            05  MN-ROUND-UP-SW              PIC X(01)        VALUE 'N'.
006300                88  MN-ROUND-UP                 VALUE 'Y'.
006400            05  MN-ZERO-CHECK               PIC S9(09)V99.
006500        01  FILLER                          PIC X(04).
006600        LINKAGE SECTION.
006700*----------------------------------------------------------------
006800* 01 MN-LINKAGE-AREA - PASSED BY THE CALLER ON EVERY CALL.
006900*----------------------------------------------------------------
007000        01  MN-LINKAGE-AREA.
007100            05  MN-FUNCTION-CDE              PIC X(01).
007200                88  MN-FN-NORMALIZE              VALUE 'N'.
007300                88  MN-FN-ADD                    VALUE 'A'.
007400                88  MN-FN-SUBTRACT               VALUE 'S'.
007500                88  MN-FN-MULTIPLY               VALUE 'M'.
007600                88  MN-FN-DIVIDE                 VALUE 'D'.
007700                88  MN-FN-PERCENTAGE             VALUE 'P'.
007800                88  MN-FN-COMPARE                VALUE 'C'.
007900                88  MN-FN-MINIMUM                VALUE 'L'.
008000                88  MN-FN-MAXIMUM                VALUE 'H'.
008100            05  MN-OPERAND-1-AMT              PIC S9(07)V99.
008200            05  MN-OPERAND-2-AMT              PIC S9(07)V99.
008300            05  MN-PERCENT-RATE               PIC S9(03)V99.
008400            05  MN-RESULT-AMT                 PIC S9(07)V99.
008500            05  MN-COMPARE-RESULT             PIC S9(01).
008600            05  MN-RETURN-CDE                 PIC 9(02).
008700                88  MN-OK                         VALUE 0.
008800                88  MN-DIVIDE-BY-ZERO             VALUE 9.
008900        PROCEDURE DIVISION USING MN-LINKAGE-AREA.
009000*----------------------------------------------------------------
009100        0000-MAIN-CONTROL.
009200            MOVE 0 TO MN-RETURN-CDE.
009300            MOVE 0 TO MN-RESULT-AMT.
009400            IF MN-FN-NORMALIZE
009500                PERFORM 1000-NORMALIZE THRU 1000-EXIT
009600            ELSE IF MN-FN-ADD
009700                PERFORM 1100-ADD THRU 1100-EXIT
009800            ELSE IF MN-FN-SUBTRACT
009900                PERFORM 1200-SUBTRACT THRU 1200-EXIT
010000            ELSE IF MN-FN-MULTIPLY
010100                PERFORM 1300-MULTIPLY THRU 1300-EXIT
010200            ELSE IF MN-FN-DIVIDE
010300                PERFORM 1400-DIVIDE THRU 1400-EXIT
010400            ELSE IF MN-FN-PERCENTAGE
010500                PERFORM 1500-PERCENTAGE THRU 1500-EXIT
010600            ELSE IF MN-FN-COMPARE
010700                PERFORM 1600-COMPARE THRU 1600-EXIT
010800            ELSE IF MN-FN-MINIMUM
010900                PERFORM 1700-MINIMUM THRU 1700-EXIT
011000            ELSE IF MN-FN-MAXIMUM
011100                PERFORM 1800-MAXIMUM THRU 1800-EXIT
011200            END-IF.
011300            GOBACK.
011400*----------------------------------------------------------------
011500        1000-NORMALIZE.
011600            MOVE MN-OPERAND-1-AMT TO MN-RAW-RESULT.
011700            PERFORM 9000-ROUND-HALF-EVEN THRU 9000-EXIT.
011800            MOVE MN-TRUNCATED-AMT TO MN-RESULT-AMT.
011900        1000-EXIT.
012000            EXIT.
012100*----------------------------------------------------------------
012200        1100-ADD.
012300            COMPUTE MN-RAW-RESULT ROUNDED =
012400                    MN-OPERAND-1-AMT + MN-OPERAND-2-AMT.
012500            PERFORM 9000-ROUND-HALF-EVEN THRU 9000-EXIT.
012600            MOVE MN-TRUNCATED-AMT TO MN-RESULT-AMT.
012700        1100-EXIT.
012800            EXIT.
012900*----------------------------------------------------------------
013000        1200-SUBTRACT.
013100            COMPUTE MN-RAW-RESULT ROUNDED =
013200                    MN-OPERAND-1-AMT - MN-OPERAND-2-AMT.
013300            PERFORM 9000-ROUND-HALF-EVEN THRU 9000-EXIT.
013400            MOVE MN-TRUNCATED-AMT TO MN-RESULT-AMT.
013500        1200-EXIT.
013600            EXIT.
013700*----------------------------------------------------------------
013800        1300-MULTIPLY.
013900            COMPUTE MN-RAW-RESULT =
014000                    MN-OPERAND-1-AMT * MN-OPERAND-2-AMT.
014100            PERFORM 9000-ROUND-HALF-EVEN THRU 9000-EXIT.
014200            MOVE MN-TRUNCATED-AMT TO MN-RESULT-AMT.
014300        1300-EXIT.
014400            EXIT.
014500*----------------------------------------------------------------
014600* DIVIDE-BY-ZERO IS AN ERROR CONDITION PER THE BUSINESS RULES -
014700* WE DO NOT ABEND, WE SET MN-RETURN-CDE AND RETURN A ZERO.
014800*----------------------------------------------------------------
014900        1400-DIVIDE.
015000            MOVE 0 TO MN-ZERO-CHECK.
015100            IF MN-OPERAND-2-AMT = MN-ZERO-CHECK
015200                SET MN-DIVIDE-BY-ZERO TO TRUE
015300                MOVE 0 TO MN-RESULT-AMT
015400                GO TO 1400-EXIT
015500            END-IF.
015600            COMPUTE MN-RAW-RESULT =
015700                    MN-OPERAND-1-AMT / MN-OPERAND-2-AMT.
015800            PERFORM 9000-ROUND-HALF-EVEN THRU 9000-EXIT.
015900            MOVE MN-TRUNCATED-AMT TO MN-RESULT-AMT.
016000        1400-EXIT.
016100            EXIT.
016200*----------------------------------------------------------------
016300        1500-PERCENTAGE.
016400            COMPUTE MN-RAW-RESULT =
016500                    MN-OPERAND-1-AMT * MN-PERCENT-RATE / 100.
016600            PERFORM 9000-ROUND-HALF-EVEN THRU 9000-EXIT.
016700            MOVE MN-TRUNCATED-AMT TO MN-RESULT-AMT.
016800        1500-EXIT.
016900            EXIT.
017000*----------------------------------------------------------------
017100        1600-COMPARE.
017200            IF MN-OPERAND-1-AMT > MN-OPERAND-2-AMT
017300                MOVE +1 TO MN-COMPARE-RESULT
017400            ELSE IF MN-OPERAND-1-AMT < MN-OPERAND-2-AMT
017500                MOVE -1 TO MN-COMPARE-RESULT
017600            ELSE
017700                MOVE 0 TO MN-COMPARE-RESULT
017800            END-IF.
017900        1600-EXIT.
018000            EXIT.
018100*----------------------------------------------------------------
018200        1700-MINIMUM.
018300            IF MN-OPERAND-1-AMT < MN-OPERAND-2-AMT
018400                MOVE MN-OPERAND-1-AMT TO MN-RESULT-AMT
018500            ELSE
018600                MOVE MN-OPERAND-2-AMT TO MN-RESULT-AMT
018700            END-IF.
018800        1700-EXIT.
018900            EXIT.
019000*----------------------------------------------------------------
019100        1800-MAXIMUM.
019200            IF MN-OPERAND-1-AMT > MN-OPERAND-2-AMT
019300                MOVE MN-OPERAND-1-AMT TO MN-RESULT-AMT
019400            ELSE
019500                MOVE MN-OPERAND-2-AMT TO MN-RESULT-AMT
019600            END-IF.
019700        1800-EXIT.
019800            EXIT.
019900*----------------------------------------------------------------
020000* 9000-ROUND-HALF-EVEN - BANKER'S ROUNDING OF MN-RAW-RESULT
020100* (4 DECIMALS) DOWN TO MN-TRUNCATED-AMT (2 DECIMALS).  WHEN THE
020200* DROPPED PORTION IS EXACTLY ONE-HALF OF THE LAST KEPT PLACE,
020300* ROUND TO THE NEAREST EVEN DIGIT RATHER THAN ALWAYS UP.
020400*----------------------------------------------------------------
020500        9000-ROUND-HALF-EVEN.
020600            COMPUTE MN-TRUNCATED-AMT = MN-RAW-RESULT.
020700            COMPUTE MN-REMAINDER-AMT =
020800                    MN-RAW-RESULT - MN-TRUNCATED-AMT.
020900            IF MN-RAW-RESULT < 0
021000                COMPUTE MN-REMAINDER-AMT = MN-REMAINDER-AMT * -1
021100            END-IF.
021200            MOVE 'N' TO MN-ROUND-UP-SW.
021300            IF MN-REMAINDER-AMT > 0.0050
021400                MOVE 'Y' TO MN-ROUND-UP-SW
021500            ELSE IF MN-REMAINDER-AMT = 0.0050
021600                COMPUTE MN-CENTS-INT = MN-TRUNCATED-AMT * 100
021700                DIVIDE MN-CENTS-INT BY 2 GIVING MN-PARITY-QUOT
021800                    REMAINDER MN-PARITY-REMAINDER
021900                IF MN-PARITY-REMAINDER NOT = 0
022000                    MOVE 'Y' TO MN-ROUND-UP-SW
022100                END-IF
022200            END-IF.
022300            IF MN-ROUND-UP
022400                IF MN-RAW-RESULT >= 0
022500                    COMPUTE MN-TRUNCATED-AMT = MN-TRUNCATED-AMT + 0.01
022600                ELSE
022700                    COMPUTE MN-TRUNCATED-AMT = MN-TRUNCATED-AMT - 0.01
022800                END-IF
022900            END-IF.
023000        9000-EXIT.
023100            EXIT.
