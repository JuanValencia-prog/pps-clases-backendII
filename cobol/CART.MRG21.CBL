000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. CART-MRG21.
000300            AUTHOR. R M TREJO.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 01/17/1995.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 95/01/17 RMT  PURC0041  ORIGINAL - FOLDS A GUEST CART INTO THE
001100*                         SIGNED-IN CUSTOMER'S OPEN CART WHEN THE
001200*                         GUEST SESSION IS CLAIMED AT SIGN-IN.
001300* 95/03/02 RMT  PURC0038  CUSTOMER CART IS NOW CREATED ON THE FLY
001400*                         WHEN THE CUSTOMER HAS NO OPEN CART YET
001500*                         - PREVIOUSLY THE REQUEST WAS REJECTED.
001600* 96/06/04 WCJ  PURC0098  STOCK RE-CHECKED AGAINST THE COMBINED
001700*                         QUANTITY BEFORE EACH LINE IS HANDED TO
001800*                         CART-SVC17 - THAT SUBPROGRAM DOES NOT
001900*                         TOUCH THE PRODUCT MASTER ITSELF.
002000* 99/09/28 LDH  PURC0199  Y2K REVIEW - ALL TIMESTAMPS ARE 14-DIGIT
002100*                         CCYYMMDDHHMMSS, RUN DATE TAKEN FROM THE
002200*                         SYSTEM CLOCK IN 4-DIGIT YEAR FORM.
002300* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
002400*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
002500*----------------------------------------------------------------
002600* THE CART AND CART-ITEM MASTERS ARE READ ENTIRELY INTO STORAGE,
002700* UPDATED IN PLACE AGAINST THE MERGE-REQUEST TRANSACTIONS, AND
002800* REWRITTEN AS A NEW GENERATION UNDER THE -OUT FILES - A PLAIN
002900* REWRITE CANNOT DROP THE GUEST CART'S LINES OR ADD A LINE THAT
003000* DID NOT EXIST ON THE OLD CUSTOMER CART, SO THE WHOLE MASTER IS
003100* REBUILT EACH RUN THE SAME WAY THE OLD BILLING SYSTEM DID ITS
003200* CUSTOMER-FILE MAINTENANCE.
003300*----------------------------------------------------------------
003400        ENVIRONMENT DIVISION.
003500        CONFIGURATION SECTION.
003600        SPECIAL-NAMES.
003700            C01 IS TOP-OF-FORM.
003800        INPUT-OUTPUT SECTION.
003900        FILE-CONTROL.
004000            SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR
004100                ACCESS IS SEQUENTIAL
004200                FILE STATUS IS WS-CUSTMSTR-STATUS.
004300            SELECT PRODUCT-FILE ASSIGN TO PRODMSTR
004400                ACCESS IS SEQUENTIAL
004500                FILE STATUS IS WS-PRODMSTR-STATUS.
004600            SELECT CART-FILE ASSIGN TO CARTMSTR
004700                ACCESS IS SEQUENTIAL
004800                FILE STATUS IS WS-CARTMSTR-STATUS.
004900            SELECT CART-FILE-OUT ASSIGN TO CARTMOUT
005000                ACCESS IS SEQUENTIAL
005100                FILE STATUS IS WS-CARTMOUT-STATUS.
005200            SELECT CART-ITEM-FILE ASSIGN TO CARTITEM
005300                ACCESS IS SEQUENTIAL
005400                FILE STATUS IS WS-CARTITEM-STATUS.
005500            SELECT CART-ITEM-FILE-OUT ASSIGN TO CARTIOUT
005600                ACCESS IS SEQUENTIAL
005700                FILE STATUS IS WS-CARTIOUT-STATUS.
005800            SELECT MERGE-REQUEST-FILE ASSIGN TO MRGREQ
005900                ACCESS IS SEQUENTIAL
006000                FILE STATUS IS WS-MRGREQ-STATUS.
006100            SELECT RUN-REPORT-FILE ASSIGN TO MRGRPT
006200                ACCESS IS SEQUENTIAL
006300                FILE STATUS IS WS-MRGRPT-STATUS.
006400        DATA DIVISION.
006500        FILE SECTION.
006600        FD  CUSTOMER-FILE
006700            RECORDING MODE IS F.
006800        COPY CUST.MSTR01.
006900        FD  PRODUCT-FILE
007000            RECORDING MODE IS F.
007100        COPY PROD.MSTR04.
007200        FD  CART-FILE
007300            RECORDING MODE IS F.
007400        COPY CART.HDR05.
007500        FD  CART-FILE-OUT
007600            RECORDING MODE IS F.
007700        COPY CART.HDR05
007800            REPLACING ==SHOPPING-CART-RECORD==   BY
007900                      ==SHOPPING-CART-RECORD-OUT==
008000                      ==CART-ID==                BY ==CARTO-ID==
008100                      ==CART-CUST-ID==           BY ==CARTO-CUST-ID==
008200                      ==CART-IS-GUEST==          BY ==CARTO-IS-GUEST==
008300                      ==CART-SESSION-ID==        BY ==CARTO-SESSION-ID==
008400                      ==CART-STATUS-CDE==        BY ==CARTO-STATUS-CDE==
008500                      ==CART-STATUS-OPEN==       BY ==CARTO-STATUS-OPEN==
008600                      ==CART-STATUS-CONVERTED==  BY
008700                      ==CARTO-STATUS-CONVERTED==
008800                      ==CART-STATUS-ABANDONED==  BY
008900                      ==CARTO-STATUS-ABANDONED==
009000                      ==CART-CREATED-AT==        BY ==CARTO-CREATED-AT==
009100                      ==CART-UPDATED-AT==        BY ==CARTO-UPDATED-AT==.
009200        FD  CART-ITEM-FILE
009300            RECORDING MODE IS F.
009400        COPY CART.ITM06.
009500        FD  CART-ITEM-FILE-OUT
009600            RECORDING MODE IS F.
009700        COPY CART.ITM06
009800            REPLACING ==CART-LINE-ITEM-RECORD==  BY
009900                      ==CART-LINE-ITEM-RECORD-OUT==
010000                      ==ITM-ID==                 BY ==ITMO-ID==
010100                      ==ITM-CART-ID==            BY ==ITMO-CART-ID==
010200                      ==ITM-PROD-ID==            BY ==ITMO-PROD-ID==
010300                      ==ITM-QTY-MIN==            BY ==ITMO-QTY-MIN==
010400                      ==ITM-QTY-MAX==            BY ==ITMO-QTY-MAX==
010500                      ==ITM-QTY==                BY ==ITMO-QTY==
010600                      ==ITM-UNIT-PRICE-AMT==     BY
010700                      ==ITMO-UNIT-PRICE-AMT==
010800                      ==ITM-ADDED-AT==           BY ==ITMO-ADDED-AT==.
010900        FD  MERGE-REQUEST-FILE
011000            RECORDING MODE IS F.
011100        COPY CART.MRGQ22.
011200        FD  RUN-REPORT-FILE
011300            RECORDING MODE IS F.
011400        01  RUN-REPORT-RECORD               PIC X(132).
011500        WORKING-STORAGE SECTION.
011600        01  WS-FILE-STATUSES.
011700            05  WS-CUSTMSTR-STATUS          PIC X(02) VALUE '00'.
011800            05  WS-PRODMSTR-STATUS          PIC X(02) VALUE '00'.
011900            05  WS-CARTMSTR-STATUS          PIC X(02) VALUE '00'.
012000            05  WS-CARTMOUT-STATUS          PIC X(02) VALUE '00'.
012100            05  WS-CARTITEM-STATUS          PIC X(02) VALUE '00'.
012200            05  WS-CARTIOUT-STATUS          PIC X(02) VALUE '00'.
012300            05  WS-MRGREQ-STATUS            PIC X(02) VALUE '00'.
012400            05  WS-MRGRPT-STATUS            PIC X(02) VALUE '00'.
012500        01  WS-SWITCHES.
012600            05  WS-MRGREQ-EOF-SW            PIC X(01) VALUE 'N'.
012700                88  WS-MRGREQ-EOF               VALUE 'Y'.
012800            05  WS-REJECT-SW                 PIC X(01) VALUE 'N'.
012900                88  WS-REJECTED                    VALUE 'Y'.
013000            05  WS-STOCK-OK-SW                PIC X(01) VALUE 'Y'.
013100                88  WS-STOCK-SHORT                   VALUE 'N'.
013200            05  WS-REJECT-REASON-TXT           PIC X(30) VALUE SPACES.
013300            05  WS-LOAD-EOF-SW                PIC X(01) VALUE 'N'.
013400                88  WS-LOAD-EOF                    VALUE 'Y'.
013500            05  WS-ROW-FOUND-SW                PIC X(01) VALUE 'N'.
013600                88  WS-ROW-FOUND                     VALUE 'Y'.
013700        01  WS-RUN-DATE-AND-TIME.
013800            05  WS-RUN-DATE.
013900                10  WS-RUN-YEAR              PIC 9(04).
014000                10  WS-RUN-MONTH             PIC 9(02).
014100                10  WS-RUN-DAY               PIC 9(02).
014200            05  WS-RUN-TIME.
014300                10  WS-RUN-HOUR              PIC 9(02).
014400                10  WS-RUN-MINUTE            PIC 9(02).
014500                10  WS-RUN-SECOND            PIC 9(02).
014600                10  WS-RUN-HNDSEC            PIC 9(02).
014700        01  WS-RUN-DT-NUMERIC REDEFINES WS-RUN-DATE-AND-TIME.
014800            05  WS-RUN-DT-ALL               PIC 9(16).
014900        01  WS-RUN-TIMESTAMP.
015000            05  WS-TS-YEAR                  PIC 9(04).
015100            05  WS-TS-MONTH                 PIC 9(02).
015200            05  WS-TS-DAY                   PIC 9(02).
015300            05  WS-TS-HOUR                  PIC 9(02).
015400            05  WS-TS-MINUTE                PIC 9(02).
015500            05  WS-TS-SECOND                PIC 9(02).
015600        01  WS-RUN-COUNTERS.
015700            05  WS-REQUESTS-READ-CNT        PIC S9(07) COMP.
015800            05  WS-MERGES-COMPLETED-CNT     PIC S9(07) COMP.
015900            05  WS-REQUESTS-REJECTED-CNT    PIC S9(07) COMP.
016000            05  WS-ITEMS-MERGED-CNT         PIC S9(07) COMP.
016100            05  WS-ITEMS-REJECTED-CNT       PIC S9(07) COMP.
016200        01  WS-WORK-FIELDS.
016300            05  WS-CUST-TABLE-COUNT          PIC S9(05) COMP.
016400            05  WS-CUST-TAB-IDX               PIC S9(05) COMP.
016500            05  WS-CART-TABLE-COUNT            PIC S9(05) COMP.
016600            05  WS-CART-TAB-IDX                 PIC S9(05) COMP.
016700            05  WS-ITEM-TABLE-COUNT              PIC S9(05) COMP.
016800            05  WS-CITM-TAB-IDX                   PIC S9(05) COMP.
016900            05  WS-FOUND-IDX                       PIC S9(05) COMP.
017000            05  WS-GUEST-CART-IDX                   PIC S9(05) COMP.
017100            05  WS-CUST-CART-IDX                     PIC S9(05) COMP.
017200            05  WS-PURGE-SUBSCRIPT                    PIC S9(05) COMP.
017300            05  WS-NEW-CART-ID                         PIC 9(09).
017400            05  WS-NEW-CART-ID-SIGNED REDEFINES
017500                    WS-NEW-CART-ID                      PIC S9(09).
017600            05  WS-RESULT-CART-EDIT                     PIC Z(8)9.
017700        01  WS-MERGE-WORK-AREA.
017800            05  WS-GUEST-CART-ID-SAVE         PIC 9(09).
017900            05  WS-CUST-CART-ID-SAVE          PIC 9(09).
018000        01  WS-SVC-LINK.
018100            05  WS-SVC-FUNCTION-CDE           PIC X(01).
018200                88  WS-SVC-FN-PROD-STOCK-DECR     VALUE '5'.
018300                88  WS-SVC-FN-PROD-AVAILABLE       VALUE '6'.
018400            05  WS-SVC-RETURN-CDE              PIC 9(02).
018500                88  WS-SVC-OK                        VALUE 0.
018600                88  WS-SVC-REJECTED                  VALUE 1.
018700            05  WS-SVC-PROD-TABLE-COUNT         PIC S9(05) COMP.
018800            05  WS-SVC-PROD-TABLE OCCURS 2000 TIMES
018900                    INDEXED BY WS-SVC-PROD-IDX.
019000                10  WS-SVC-T-PROD-ID           PIC 9(09).
019100                10  WS-SVC-T-PROD-CATG-ID      PIC 9(09).
019200                10  WS-SVC-T-PROD-SKU-CDE      PIC X(20).
019300                10  WS-SVC-T-PROD-NAME-TXT     PIC X(40).
019400                10  WS-SVC-T-PROD-DESC-TXT     PIC X(80).
019500                10  WS-SVC-T-PROD-PRICE-AMT    PIC S9(07)V99.
019600                10  WS-SVC-T-PROD-STOCK-QTY    PIC 9(05).
019700                10  WS-SVC-T-PROD-ACTIVE-SW    PIC X(01).
019800                10  WS-SVC-T-PROD-CREATED-AT   PIC 9(14).
019900            05  WS-SVC-CATG-TABLE-COUNT         PIC S9(05) COMP.
020000            05  WS-SVC-CATG-TABLE OCCURS 500 TIMES
020100                    INDEXED BY WS-SVC-CATG-IDX.
020200                10  WS-SVC-T-CATG-ID           PIC 9(09).
020300                10  WS-SVC-T-CATG-PARENT-ID    PIC 9(09).
020400                10  WS-SVC-T-CATG-NAME-TXT     PIC X(40).
020500                10  WS-SVC-T-CATG-SLUG-TXT     PIC X(40).
020600            05  WS-SVC-WORK-PROD-ID             PIC 9(09).
020700            05  WS-SVC-WORK-PROD-SKU-CDE        PIC X(20).
020800            05  WS-SVC-WORK-PROD-NAME-TXT       PIC X(40).
020900            05  WS-SVC-WORK-PROD-DESC-TXT       PIC X(80).
021000            05  WS-SVC-WORK-PROD-PRICE-AMT      PIC S9(07)V99.
021100            05  WS-SVC-PRICE-INT REDEFINES
021200                    WS-SVC-WORK-PROD-PRICE-AMT   PIC S9(09).
021300            05  WS-SVC-WORK-PROD-STOCK-QTY      PIC 9(05).
021400            05  WS-SVC-WORK-PROD-CATG-ID        PIC 9(09).
021500            05  WS-SVC-WORK-QTY                 PIC S9(05).
021600            05  WS-SVC-FOUND-IDX                PIC S9(05) COMP.
021700            05  WS-SVC-WORK-CATG-ID             PIC 9(09).
021800            05  WS-SVC-WORK-CATG-PARENT-ID      PIC 9(09).
021900            05  WS-SVC-WORK-CATG-NAME-TXT       PIC X(40).
022000            05  WS-SVC-WORK-CATG-SLUG-TXT       PIC X(40).
022100        01  WS-CV-LINK.
022200            05  WS-CV-FUNCTION-CDE              PIC X(01).
022300                88  WS-CV-FN-MERGE-ONE-ITEM         VALUE 'M'.
022400            05  WS-CV-RETURN-CDE                 PIC 9(02).
022500                88  WS-CV-OK                          VALUE 0.
022600                88  WS-CV-REJECTED                     VALUE 1.
022700            05  WS-CV-ITEM-TABLE-COUNT             PIC S9(05) COMP.
022800            05  WS-CV-ITEM-TABLE OCCURS 500 TIMES
022900                    INDEXED BY WS-CV-ITEM-IDX.
023000                10  WS-CV-T-ITEM-ID                PIC 9(09).
023100                10  WS-CV-T-ITEM-CART-ID            PIC 9(09).
023200                10  WS-CV-T-ITEM-PROD-ID            PIC 9(09).
023300                10  WS-CV-T-ITEM-QUANTITY-NBR       PIC 9(05).
023400                10  WS-CV-T-ITEM-UNIT-PRICE-AMT     PIC S9(07)V99.
023500                10  WS-CV-T-ITEM-ADDED-AT           PIC 9(14).
023600            05  WS-CV-MERGE-ITEM-TABLE-COUNT        PIC S9(05) COMP.
023700            05  WS-CV-MERGE-ITEM-TABLE OCCURS 500 TIMES
023800                    INDEXED BY WS-CV-MERGE-IDX.
023900                10  WS-CV-M-ITEM-ID                 PIC 9(09).
024000                10  WS-CV-M-ITEM-CART-ID             PIC 9(09).
024100                10  WS-CV-M-ITEM-PROD-ID             PIC 9(09).
024200                10  WS-CV-M-ITEM-QUANTITY-NBR        PIC 9(05).
024300                10  WS-CV-M-ITEM-UNIT-PRICE-AMT      PIC S9(07)V99.
024400                10  WS-CV-M-ITEM-ADDED-AT            PIC 9(14).
024500            05  WS-CV-WORK-ITEM-ID                  PIC 9(09).
024600            05  WS-CV-WORK-CART-ID                   PIC 9(09).
024700            05  WS-CV-WORK-PROD-ID                    PIC 9(09).
024800            05  WS-CV-WORK-QUANTITY-NBR                 PIC 9(05).
024900            05  WS-CV-WORK-UNIT-PRICE-AMT                PIC S9(07)V99.
025000            05  WS-CV-WORK-ADDED-AT                       PIC 9(14).
025100            05  WS-CV-CART-TOTAL-AMT                       PIC S9(09)V99.
025200        01  CUST-TABLE-AREA.
025300            05  WS-CUST-TABLE OCCURS 5000 TIMES.
025400                10  WS-T-CUST-ID               PIC 9(09).
025500                10  WS-T-CUST-STATUS-CDE       PIC X(01).
025600        01  CART-TABLE-AREA.
025700            05  WS-CART-TABLE OCCURS 10000 TIMES.
025800                10  WS-T-CART-ID               PIC 9(09).
025900                10  WS-T-CART-CUST-ID          PIC 9(09).
026000                10  WS-T-CART-STATUS-CDE       PIC X(01).
026100                10  WS-T-CART-CREATED-AT       PIC 9(14).
026200                10  WS-T-CART-UPDATED-AT       PIC 9(14).
026300        01  CART-ITEM-TABLE-AREA.
026400            05  WS-CITM-TABLE OCCURS 50000 TIMES.
026500                10  WS-T-CITM-ID               PIC 9(09).
026600                10  WS-T-CITM-CART-ID          PIC 9(09).
026700                10  WS-T-CITM-PROD-ID          PIC 9(09).
026800                10  WS-T-CITM-QTY              PIC 9(03).
026900                10  WS-T-CITM-UNIT-PRICE-AMT   PIC S9(07)V99.
027000                10  WS-T-CITM-ADDED-AT         PIC 9(14).
027100        01  WS-REPORT-AREAS.
027200            05  RPT-HEADING-LINE1.
027300                10  FILLER                  PIC X(40)
027400                    VALUE 'CART-MRG21      CART MERGE RUN REPORT  '.
027500                10  FILLER                  PIC X(6) VALUE 'DATE: '.
027600                10  RPT-MM                  PIC 99.
027700                10  FILLER                  PIC X(1) VALUE '/'.
027800                10  RPT-DD                  PIC 99.
027900                10  FILLER                  PIC X(1) VALUE '/'.
028000                10  RPT-YYYY                PIC 9(4).
028100                10  FILLER                  PIC X(77) VALUE SPACES.
028200            05  RPT-HEADING-LINE2.
028300                10  FILLER                  PIC X(7)  VALUE 'REQ NO '.
028400                10  FILLER               PIC X(13) VALUE 'GUEST CART ID'.
028500                10  FILLER                  PIC X(2)  VALUE SPACES.
028600                10  FILLER               PIC X(9) VALUE 'USER ID  '.
028700                10  FILLER                  PIC X(2)  VALUE SPACES.
028800                10  FILLER                  PIC X(70) VALUE 'RESULT'.
028900            05  RPT-DETAIL-LINE.
029000                10  RPT-REQ-NBR              PIC ZZZZ9.
029100                10  FILLER                   PIC X(2) VALUE SPACES.
029200                10  RPT-GUEST-CART-ID        PIC Z(8)9.
029300                10  FILLER                   PIC X(2) VALUE SPACES.
029400                10  RPT-CUST-ID              PIC Z(8)9.
029500                10  FILLER                   PIC X(2) VALUE SPACES.
029600                10  RPT-RESULT-TXT           PIC X(70).
029700                10  FILLER                   PIC X(24) VALUE SPACES.
029800            05  RPT-TOTALS-LINE.
029900                10  FILLER                   PIC X(26)
030000                    VALUE 'REQUESTS READ ...........'.
030100                10  RPT-TOT-READ             PIC ZZZ,ZZ9.
030200                10  FILLER                   PIC X(75) VALUE SPACES.
030300            05  RPT-TOTALS-LINE2.
030400                10  FILLER                   PIC X(26)
030500                    VALUE 'MERGES COMPLETED ........'.
030600                10  RPT-TOT-MERGED           PIC ZZZ,ZZ9.
030700                10  FILLER                   PIC X(75) VALUE SPACES.
030800            05  RPT-TOTALS-LINE3.
030900                10  FILLER                   PIC X(26)
031000                    VALUE 'REQUESTS REJECTED ........'.
031100                10  RPT-TOT-REJECTED         PIC ZZZ,ZZ9.
031200                10  FILLER                   PIC X(74) VALUE SPACES.
031300            05  RPT-TOTALS-LINE4.
031400                10  FILLER                   PIC X(26)
031500                    VALUE 'ITEMS MERGED .............'.
031600                10  RPT-TOT-ITEMS-MERGED     PIC ZZZ,ZZ9.
031700                10  FILLER                   PIC X(75) VALUE SPACES.
031800            05  RPT-TOTALS-LINE5.
031900                10  FILLER                   PIC X(26)
032000                    VALUE 'ITEMS REJECTED FOR STOCK .'.
032100                10  RPT-TOT-ITEMS-REJECTED   PIC ZZZ,ZZ9.
032200                10  FILLER                   PIC X(75) VALUE SPACES.
032300        LINKAGE SECTION.
032400        PROCEDURE DIVISION.
032500        0000-MAIN-CONTROL.
032600            PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
032700            PERFORM 0200-LOAD-MASTERS THRU 0200-EXIT.
032800            PERFORM 0300-INIT-REPORT THRU 0300-EXIT.
032900            PERFORM 0400-READ-MERGE-REQUEST THRU 0400-EXIT.
033000            PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
033100                UNTIL WS-MRGREQ-EOF.
033200            PERFORM 8000-WRITE-OUTPUT-FILES THRU 8000-EXIT.
033300            PERFORM 0900-REPORT-TOTALS THRU 0900-EXIT.
033400            PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
033500            GOBACK.
033600        0100-OPEN-FILES.
033700            OPEN INPUT  CUSTOMER-FILE
033800                        PRODUCT-FILE
033900                        CART-FILE
034000                        CART-ITEM-FILE
034100                        MERGE-REQUEST-FILE.
034200            OPEN OUTPUT CART-FILE-OUT
034300                        CART-ITEM-FILE-OUT
034400                        RUN-REPORT-FILE.
034500            IF WS-MRGREQ-STATUS NOT = '00'
034600                DISPLAY 'CART-MRG21 - ERROR OPENING MRGREQ. RC: '
034700                        WS-MRGREQ-STATUS
034800                MOVE 'Y' TO WS-MRGREQ-EOF-SW
034900            END-IF.
035000        0100-EXIT.
035100            EXIT.
035200        0200-LOAD-MASTERS.
035300            PERFORM 0210-LOAD-CUSTOMER-MASTER THRU 0210-EXIT.
035400            PERFORM 0220-LOAD-PRODUCT-MASTER THRU 0220-EXIT.
035500            PERFORM 0230-LOAD-CART-MASTER THRU 0230-EXIT.
035600            PERFORM 0240-LOAD-CART-ITEM-MASTER THRU 0240-EXIT.
035700        0200-EXIT.
035800            EXIT.
035900        0210-LOAD-CUSTOMER-MASTER.
036000            MOVE 'N' TO WS-LOAD-EOF-SW.
036100            MOVE 0 TO WS-CUST-TABLE-COUNT.
036200            PERFORM 0211-READ-ONE-CUSTOMER THRU 0211-EXIT
036300                UNTIL WS-LOAD-EOF.
036400        0210-EXIT.
036500            EXIT.
036600        0211-READ-ONE-CUSTOMER.
036700            READ CUSTOMER-FILE
036800                AT END
036900                    MOVE 'Y' TO WS-LOAD-EOF-SW
037000                NOT AT END
037100                    SET WS-CUST-TAB-IDX TO WS-CUST-TABLE-COUNT
037200                    SET WS-CUST-TAB-IDX UP BY 1
037300                    MOVE CUST-ID TO WS-T-CUST-ID(WS-CUST-TAB-IDX)
037400                    MOVE CUST-STATUS-CDE
037500                              TO WS-T-CUST-STATUS-CDE(WS-CUST-TAB-IDX)
037600                    SET WS-CUST-TABLE-COUNT TO WS-CUST-TAB-IDX
037700            END-READ.
037800        0211-EXIT.
037900            EXIT.
038000        0220-LOAD-PRODUCT-MASTER.
038100            MOVE 'N' TO WS-LOAD-EOF-SW.
038200            MOVE 0 TO WS-SVC-PROD-TABLE-COUNT.
038300            PERFORM 0221-READ-ONE-PRODUCT THRU 0221-EXIT
038400                UNTIL WS-LOAD-EOF.
038500        0220-EXIT.
038600            EXIT.
038700        0221-READ-ONE-PRODUCT.
038800            READ PRODUCT-FILE
038900                AT END
039000                    MOVE 'Y' TO WS-LOAD-EOF-SW
039100                NOT AT END
039200                    SET WS-SVC-PROD-IDX TO WS-SVC-PROD-TABLE-COUNT
039300                    SET WS-SVC-PROD-IDX UP BY 1
039400                    MOVE PROD-ID
039500                              TO WS-SVC-T-PROD-ID(WS-SVC-PROD-IDX)
039600                    MOVE PROD-CATG-ID
039700                              TO WS-SVC-T-PROD-CATG-ID(WS-SVC-PROD-IDX)
039800                    MOVE PROD-SKU-CDE
039900                              TO WS-SVC-T-PROD-SKU-CDE(WS-SVC-PROD-IDX)
040000                    MOVE PROD-NAME-TXT
040100                              TO WS-SVC-T-PROD-NAME-TXT(WS-SVC-PROD-IDX)
040200                    MOVE PROD-DESC-TXT
040300                              TO WS-SVC-T-PROD-DESC-TXT(WS-SVC-PROD-IDX)
040400                    MOVE PROD-PRICE-AMT
040500                              TO WS-SVC-T-PROD-PRICE-AMT(WS-SVC-PROD-IDX)
040600                    MOVE PROD-STOCK-QTY
040700                              TO WS-SVC-T-PROD-STOCK-QTY(WS-SVC-PROD-IDX)
040800                    MOVE PROD-ACTIVE-SW
040900                              TO WS-SVC-T-PROD-ACTIVE-SW(WS-SVC-PROD-IDX)
041000                    MOVE PROD-CREATED-AT
041100                              TO WS-SVC-T-PROD-CREATED-AT(WS-SVC-PROD-IDX)
041200                    SET WS-SVC-PROD-TABLE-COUNT TO WS-SVC-PROD-IDX
041300            END-READ.
041400        0221-EXIT.
041500            EXIT.
041600        0230-LOAD-CART-MASTER.
041700            MOVE 'N' TO WS-LOAD-EOF-SW.
041800            MOVE 0 TO WS-CART-TABLE-COUNT.
041900            PERFORM 0231-READ-ONE-CART THRU 0231-EXIT
042000                UNTIL WS-LOAD-EOF.
042100        0230-EXIT.
042200            EXIT.
042300        0231-READ-ONE-CART.
042400            READ CART-FILE
042500                AT END
042600                    MOVE 'Y' TO WS-LOAD-EOF-SW
042700                NOT AT END
042800                    SET WS-CART-TAB-IDX TO WS-CART-TABLE-COUNT
042900                    SET WS-CART-TAB-IDX UP BY 1
043000                    MOVE CART-ID TO WS-T-CART-ID(WS-CART-TAB-IDX)
043100                    MOVE CART-CUST-ID
043200                              TO WS-T-CART-CUST-ID(WS-CART-TAB-IDX)
043300                    MOVE CART-STATUS-CDE
043400                              TO WS-T-CART-STATUS-CDE(WS-CART-TAB-IDX)
043500                    MOVE CART-CREATED-AT
043600                              TO WS-T-CART-CREATED-AT(WS-CART-TAB-IDX)
043700                    MOVE CART-UPDATED-AT
043800                              TO WS-T-CART-UPDATED-AT(WS-CART-TAB-IDX)
043900                    SET WS-CART-TABLE-COUNT TO WS-CART-TAB-IDX
044000            END-READ.
044100        0231-EXIT.
044200            EXIT.
044300        0240-LOAD-CART-ITEM-MASTER.
044400            MOVE 'N' TO WS-LOAD-EOF-SW.
044500            MOVE 0 TO WS-ITEM-TABLE-COUNT.
044600            PERFORM 0241-READ-ONE-CART-ITEM THRU 0241-EXIT
044700                UNTIL WS-LOAD-EOF.
044800        0240-EXIT.
044900            EXIT.
045000        0241-READ-ONE-CART-ITEM.
045100            READ CART-ITEM-FILE
045200                AT END
045300                    MOVE 'Y' TO WS-LOAD-EOF-SW
045400                NOT AT END
045500                    SET WS-CITM-TAB-IDX TO WS-ITEM-TABLE-COUNT
045600                    SET WS-CITM-TAB-IDX UP BY 1
045700                    MOVE ITM-ID TO WS-T-CITM-ID(WS-CITM-TAB-IDX)
045800                    MOVE ITM-CART-ID
045900                              TO WS-T-CITM-CART-ID(WS-CITM-TAB-IDX)
046000                    MOVE ITM-PROD-ID
046100                              TO WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX)
046200                    MOVE ITM-QTY TO WS-T-CITM-QTY(WS-CITM-TAB-IDX)
046300                    MOVE ITM-UNIT-PRICE-AMT
046400                              TO WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX)
046500                    MOVE ITM-ADDED-AT
046600                              TO WS-T-CITM-ADDED-AT(WS-CITM-TAB-IDX)
046700                    SET WS-ITEM-TABLE-COUNT TO WS-CITM-TAB-IDX
046800            END-READ.
046900        0241-EXIT.
047000            EXIT.
047100        0300-INIT-REPORT.
047200            ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
047300            ACCEPT WS-RUN-TIME FROM TIME.
047400            MOVE WS-RUN-MONTH TO RPT-MM.
047500            MOVE WS-RUN-DAY TO RPT-DD.
047600            MOVE WS-RUN-YEAR TO RPT-YYYY.
047700            MOVE 0 TO WS-REQUESTS-READ-CNT.
047800            MOVE 0 TO WS-MERGES-COMPLETED-CNT.
047900            MOVE 0 TO WS-REQUESTS-REJECTED-CNT.
048000            MOVE 0 TO WS-ITEMS-MERGED-CNT.
048100            MOVE 0 TO WS-ITEMS-REJECTED-CNT.
048200            MOVE WS-RUN-YEAR TO WS-TS-YEAR.
048300            MOVE WS-RUN-MONTH TO WS-TS-MONTH.
048400            MOVE WS-RUN-DAY TO WS-TS-DAY.
048500            MOVE WS-RUN-HOUR TO WS-TS-HOUR.
048600            MOVE WS-RUN-MINUTE TO WS-TS-MINUTE.
048700            MOVE WS-RUN-SECOND TO WS-TS-SECOND.
048800            WRITE RUN-REPORT-RECORD FROM RPT-HEADING-LINE1.
048900            WRITE RUN-REPORT-RECORD FROM RPT-HEADING-LINE2.
049000        0300-EXIT.
049100            EXIT.
049200        0400-READ-MERGE-REQUEST.
049300            READ MERGE-REQUEST-FILE
049400                AT END
049500                    MOVE 'Y' TO WS-MRGREQ-EOF-SW
049600            END-READ.
049700        0400-EXIT.
049800            EXIT.
049900        1000-PROCESS-REQUEST.
050000            ADD 1 TO WS-REQUESTS-READ-CNT.
050100            MOVE 'N' TO WS-REJECT-SW.
050200            MOVE SPACES TO WS-REJECT-REASON-TXT.
050300            PERFORM 1010-VALIDATE-CUSTOMER THRU 1010-EXIT.
050400            IF NOT WS-REJECTED
050500                PERFORM 1020-VALIDATE-GUEST-CART THRU 1020-EXIT
050600            END-IF.
050700            IF NOT WS-REJECTED
050800                PERFORM 1030-FIND-OR-CREATE-CUST-CART THRU 1030-EXIT
050900            END-IF.
051000            IF NOT WS-REJECTED
051100                PERFORM 1100-MERGE-ITEMS THRU 1100-EXIT
051200                PERFORM 1200-ABANDON-GUEST-CART THRU 1200-EXIT
051300                ADD 1 TO WS-MERGES-COMPLETED-CNT
051400            ELSE
051500                ADD 1 TO WS-REQUESTS-REJECTED-CNT
051600            END-IF.
051700            PERFORM 1900-WRITE-REPORT-DETAIL THRU 1900-EXIT.
051800            PERFORM 0400-READ-MERGE-REQUEST THRU 0400-EXIT.
051900        1000-EXIT.
052000            EXIT.
052100        1010-VALIDATE-CUSTOMER.
052200* STEP 1A - THE REGISTERED USER NAMED ON THE REQUEST MUST EXIST
052300* ON THE CUSTOMER MASTER.
052400            MOVE 'N' TO WS-ROW-FOUND-SW.
052500            PERFORM 1011-CHECK-ONE-CUSTOMER THRU 1011-EXIT
052600                VARYING WS-CUST-TAB-IDX FROM 1 BY 1
052700                UNTIL WS-CUST-TAB-IDX > WS-CUST-TABLE-COUNT
052800                    OR WS-ROW-FOUND.
052900            IF NOT WS-ROW-FOUND
053000                MOVE 'Y' TO WS-REJECT-SW
053100                MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON-TXT
053200            END-IF.
053300        1010-EXIT.
053400            EXIT.
053500        1011-CHECK-ONE-CUSTOMER.
053600            IF WS-T-CUST-ID(WS-CUST-TAB-IDX) = MRQ-CUST-ID
053700                MOVE 'Y' TO WS-ROW-FOUND-SW
053800            END-IF.
053900        1011-EXIT.
054000            EXIT.
054100        1020-VALIDATE-GUEST-CART.
054200* STEP 1B/2 - THE GUEST CART MUST EXIST, MUST BE OPEN, AND MUST
054300* BELONG TO NO REGISTERED CUSTOMER (CART-CUST-ID = 0).
054400            MOVE 'N' TO WS-ROW-FOUND-SW.
054500            PERFORM 1021-CHECK-ONE-GUEST-CART THRU 1021-EXIT
054600                VARYING WS-CART-TAB-IDX FROM 1 BY 1
054700                UNTIL WS-CART-TAB-IDX > WS-CART-TABLE-COUNT
054800                    OR WS-ROW-FOUND.
054900            IF NOT WS-ROW-FOUND
055000                MOVE 'Y' TO WS-REJECT-SW
055100                MOVE 'GUEST CART NOT FOUND' TO WS-REJECT-REASON-TXT
055200                GO TO 1020-EXIT
055300            END-IF.
055400            SET WS-GUEST-CART-IDX TO WS-FOUND-IDX.
055500            IF WS-T-CART-STATUS-CDE(WS-GUEST-CART-IDX) NOT = 'O'
055600                MOVE 'Y' TO WS-REJECT-SW
055700                MOVE 'GUEST CART NOT OPEN' TO WS-REJECT-REASON-TXT
055800                GO TO 1020-EXIT
055900            END-IF.
056000            IF WS-T-CART-CUST-ID(WS-GUEST-CART-IDX) NOT = 0
056100                MOVE 'Y' TO WS-REJECT-SW
056200                MOVE 'CART IS NOT A GUEST CART' TO WS-REJECT-REASON-TXT
056300            END-IF.
056400        1020-EXIT.
056500            EXIT.
056600        1021-CHECK-ONE-GUEST-CART.
056700            IF WS-T-CART-ID(WS-CART-TAB-IDX) = MRQ-GUEST-CART-ID
056800                MOVE 'Y' TO WS-ROW-FOUND-SW
056900                SET WS-FOUND-IDX TO WS-CART-TAB-IDX
057000            END-IF.
057100        1021-EXIT.
057200            EXIT.
057300        1030-FIND-OR-CREATE-CUST-CART.
057400* STEP 1C - THE CUSTOMER'S OPEN CART IS REUSED WHEN ONE EXISTS,
057500* OTHERWISE A NEW OPEN CART IS APPENDED TO THE CART TABLE.
057600            MOVE 'N' TO WS-ROW-FOUND-SW.
057700            PERFORM 1031-CHECK-ONE-CUST-CART THRU 1031-EXIT
057800                VARYING WS-CART-TAB-IDX FROM 1 BY 1
057900                UNTIL WS-CART-TAB-IDX > WS-CART-TABLE-COUNT
058000                    OR WS-ROW-FOUND.
058100            IF WS-ROW-FOUND
058200                SET WS-CUST-CART-IDX TO WS-FOUND-IDX
058300            ELSE
058400                PERFORM 1032-CREATE-CUST-CART THRU 1032-EXIT
058500            END-IF.
058600        1030-EXIT.
058700            EXIT.
058800        1031-CHECK-ONE-CUST-CART.
058900            IF WS-T-CART-CUST-ID(WS-CART-TAB-IDX) = MRQ-CUST-ID
059000                AND WS-T-CART-STATUS-CDE(WS-CART-TAB-IDX) = 'O'
059100                MOVE 'Y' TO WS-ROW-FOUND-SW
059200                SET WS-FOUND-IDX TO WS-CART-TAB-IDX
059300            END-IF.
059400        1031-EXIT.
059500            EXIT.
059600        1032-CREATE-CUST-CART.
059700            PERFORM 1033-NEXT-CART-ID THRU 1033-EXIT.
059800            SET WS-CART-TAB-IDX TO WS-CART-TABLE-COUNT.
059900            SET WS-CART-TAB-IDX UP BY 1.
060000            MOVE WS-NEW-CART-ID TO WS-T-CART-ID(WS-CART-TAB-IDX).
060100            MOVE MRQ-CUST-ID TO WS-T-CART-CUST-ID(WS-CART-TAB-IDX).
060200            MOVE 'O' TO WS-T-CART-STATUS-CDE(WS-CART-TAB-IDX).
060300            MOVE WS-RUN-TIMESTAMP TO
060400                WS-T-CART-CREATED-AT(WS-CART-TAB-IDX).
060500            MOVE WS-RUN-TIMESTAMP TO
060600                WS-T-CART-UPDATED-AT(WS-CART-TAB-IDX).
060700            SET WS-CART-TABLE-COUNT TO WS-CART-TAB-IDX.
060800            SET WS-CUST-CART-IDX TO WS-CART-TAB-IDX.
060900        1032-EXIT.
061000            EXIT.
061100        1033-NEXT-CART-ID.
061200            MOVE 0 TO WS-NEW-CART-ID.
061300            PERFORM 1034-CHECK-ONE-MAX-CART THRU 1034-EXIT
061400                VARYING WS-CART-TAB-IDX FROM 1 BY 1
061500                UNTIL WS-CART-TAB-IDX > WS-CART-TABLE-COUNT.
061600            ADD 1 TO WS-NEW-CART-ID.
061700        1033-EXIT.
061800            EXIT.
061900        1034-CHECK-ONE-MAX-CART.
062000            IF WS-T-CART-ID(WS-CART-TAB-IDX) > WS-NEW-CART-ID
062100                MOVE WS-T-CART-ID(WS-CART-TAB-IDX) TO WS-NEW-CART-ID
062200            END-IF.
062300        1034-EXIT.
062400            EXIT.
062500        1100-MERGE-ITEMS.
062600* STEP 3 - REPLACES THE CUSTOMER CART'S LINES WITH THE MERGE OF
062700* ITS CURRENT LINES AND THE GUEST CART'S LINES, LINE BY LINE,
062800* THROUGH CART-SVC17'S MERGE-ONE-ITEM FUNCTION.
062900            MOVE WS-T-CART-ID(WS-GUEST-CART-IDX) TO WS-GUEST-CART-ID-SAVE.
063000            MOVE WS-T-CART-ID(WS-CUST-CART-IDX) TO WS-CUST-CART-ID-SAVE.
063100            MOVE 0 TO WS-CV-MERGE-ITEM-TABLE-COUNT.
063200            PERFORM 1110-LOAD-ONE-CUST-LINE THRU 1110-EXIT
063300                VARYING WS-CITM-TAB-IDX FROM 1 BY 1
063400                UNTIL WS-CITM-TAB-IDX > WS-ITEM-TABLE-COUNT.
063500            PERFORM 1120-MERGE-ONE-GUEST-LINE THRU 1120-EXIT
063600                VARYING WS-CITM-TAB-IDX FROM 1 BY 1
063700                UNTIL WS-CITM-TAB-IDX > WS-ITEM-TABLE-COUNT.
063800            PERFORM 1130-PURGE-OLD-LINES THRU 1130-EXIT.
063900            PERFORM 1140-APPEND-MERGED-LINES THRU 1140-EXIT
064000                VARYING WS-CV-MERGE-IDX FROM 1 BY 1
064100                UNTIL WS-CV-MERGE-IDX > WS-CV-MERGE-ITEM-TABLE-COUNT.
064200        1100-EXIT.
064300            EXIT.
064400        1110-LOAD-ONE-CUST-LINE.
064500            IF WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) = WS-CUST-CART-ID-SAVE
064600                SET WS-CV-MERGE-IDX TO WS-CV-MERGE-ITEM-TABLE-COUNT
064700                SET WS-CV-MERGE-IDX UP BY 1
064800                MOVE WS-T-CITM-ID(WS-CITM-TAB-IDX)
064900                          TO WS-CV-M-ITEM-ID(WS-CV-MERGE-IDX)
065000                MOVE WS-CUST-CART-ID-SAVE
065100                          TO WS-CV-M-ITEM-CART-ID(WS-CV-MERGE-IDX)
065200                MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX)
065300                          TO WS-CV-M-ITEM-PROD-ID(WS-CV-MERGE-IDX)
065400                MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX)
065500                          TO WS-CV-M-ITEM-QUANTITY-NBR(WS-CV-MERGE-IDX)
065600                MOVE WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX)
065700                          TO WS-CV-M-ITEM-UNIT-PRICE-AMT(WS-CV-MERGE-IDX)
065800                MOVE WS-T-CITM-ADDED-AT(WS-CITM-TAB-IDX)
065900                          TO WS-CV-M-ITEM-ADDED-AT(WS-CV-MERGE-IDX)
066000                SET WS-CV-MERGE-ITEM-TABLE-COUNT TO WS-CV-MERGE-IDX
066100            END-IF.
066200        1110-EXIT.
066300            EXIT.
066400        1120-MERGE-ONE-GUEST-LINE.
066500            IF WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) = WS-GUEST-CART-ID-SAVE
066600                PERFORM 1121-STOCK-CHECK-GUEST-LINE THRU 1121-EXIT
066700                IF WS-STOCK-OK-SW = 'Y'
066800                    MOVE 'M' TO WS-CV-FUNCTION-CDE
066900                    MOVE WS-T-CITM-ID(WS-CITM-TAB-IDX) TO
067000                              WS-CV-WORK-ITEM-ID
067100                    MOVE WS-CUST-CART-ID-SAVE TO WS-CV-WORK-CART-ID
067200                    MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX) TO
067300                              WS-CV-WORK-PROD-ID
067400                    MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX) TO
067500                              WS-CV-WORK-QUANTITY-NBR
067600                    MOVE WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX) TO
067700                              WS-CV-WORK-UNIT-PRICE-AMT
067800                    MOVE WS-T-CITM-ADDED-AT(WS-CITM-TAB-IDX) TO
067900                              WS-CV-WORK-ADDED-AT
068000                    CALL 'CART-SVC17' USING WS-CV-LINK
068100                    ADD 1 TO WS-ITEMS-MERGED-CNT
068200                ELSE
068300                    ADD 1 TO WS-ITEMS-REJECTED-CNT
068400                END-IF
068500            END-IF.
068600        1120-EXIT.
068700            EXIT.
068800        1121-STOCK-CHECK-GUEST-LINE.
068900* THE MERGE-ONE-ITEM FUNCTION DOES NOT ITSELF CHECK STOCK - THE
069000* CALLER MUST CHECK THE COMBINED QUANTITY FIRST, EXACTLY AS THE
069100* CHECKOUT ENGINE CHECKS STOCK BEFORE POSTING.
069200            MOVE 'Y' TO WS-STOCK-OK-SW.
069300            MOVE 'N' TO WS-ROW-FOUND-SW.
069400            PERFORM 1122-FIND-MERGE-LINE-BY-PROD THRU 1122-EXIT
069500                VARYING WS-CV-MERGE-IDX FROM 1 BY 1
069600                UNTIL WS-CV-MERGE-IDX > WS-CV-MERGE-ITEM-TABLE-COUNT
069700                    OR WS-ROW-FOUND.
069800            IF WS-ROW-FOUND
069900                ADD WS-CV-M-ITEM-QUANTITY-NBR(WS-FOUND-IDX)
070000                    WS-T-CITM-QTY(WS-CITM-TAB-IDX)
070100                    GIVING WS-SVC-WORK-QTY
070200            ELSE
070300                MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX) TO WS-SVC-WORK-QTY
070400            END-IF.
070500            MOVE '6' TO WS-SVC-FUNCTION-CDE.
070600            MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX)
070700                TO WS-SVC-WORK-PROD-ID.
070800            CALL 'CATG-SVC15' USING WS-SVC-LINK.
070900            IF WS-SVC-REJECTED
071000                MOVE 'N' TO WS-STOCK-OK-SW
071100            END-IF.
071200        1121-EXIT.
071300            EXIT.
071400        1122-FIND-MERGE-LINE-BY-PROD.
071500            IF WS-CV-M-ITEM-PROD-ID(WS-CV-MERGE-IDX) =
071600                WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX)
071700                MOVE 'Y' TO WS-ROW-FOUND-SW
071800                SET WS-FOUND-IDX TO WS-CV-MERGE-IDX
071900            END-IF.
072000        1122-EXIT.
072100            EXIT.
072200        1130-PURGE-OLD-LINES.
072300* REMOVES BOTH CARTS' OLD LINES FROM THE ITEM TABLE - WORKING
072400* BACK TO FRONT SO THE ARRAY-SHIFT ON EACH DELETE NEVER SKIPS A
072500* ROW THAT HAS YET TO BE CHECKED.
072600            SET WS-CITM-TAB-IDX TO WS-ITEM-TABLE-COUNT.
072700            PERFORM 9500-PURGE-ONE-IF-MATCH THRU 9500-EXIT
072800                UNTIL WS-CITM-TAB-IDX < 1.
072900        1130-EXIT.
073000            EXIT.
073100        1140-APPEND-MERGED-LINES.
073200            SET WS-CITM-TAB-IDX TO WS-ITEM-TABLE-COUNT.
073300            SET WS-CITM-TAB-IDX UP BY 1.
073400            MOVE WS-CV-M-ITEM-ID(WS-CV-MERGE-IDX) TO
073500                      WS-T-CITM-ID(WS-CITM-TAB-IDX).
073600            MOVE WS-CV-M-ITEM-CART-ID(WS-CV-MERGE-IDX) TO
073700                      WS-T-CITM-CART-ID(WS-CITM-TAB-IDX).
073800            MOVE WS-CV-M-ITEM-PROD-ID(WS-CV-MERGE-IDX) TO
073900                      WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX).
074000            MOVE WS-CV-M-ITEM-QUANTITY-NBR(WS-CV-MERGE-IDX) TO
074100                      WS-T-CITM-QTY(WS-CITM-TAB-IDX).
074200            MOVE WS-CV-M-ITEM-UNIT-PRICE-AMT(WS-CV-MERGE-IDX) TO
074300                      WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX).
074400            MOVE WS-CV-M-ITEM-ADDED-AT(WS-CV-MERGE-IDX) TO
074500                      WS-T-CITM-ADDED-AT(WS-CITM-TAB-IDX).
074600            SET WS-ITEM-TABLE-COUNT TO WS-CITM-TAB-IDX.
074700        1140-EXIT.
074800            EXIT.
074900        1200-ABANDON-GUEST-CART.
075000* STEP 4 - THE GUEST CART BECOMES ABANDONED; BOTH CARTS' UPDATED
075100* -AT FIELDS ARE TOUCHED WITH THE RUN TIMESTAMP.
075200            MOVE 'A' TO WS-T-CART-STATUS-CDE(WS-GUEST-CART-IDX).
075300            MOVE WS-RUN-TIMESTAMP TO
075400                WS-T-CART-UPDATED-AT(WS-GUEST-CART-IDX).
075500            MOVE WS-RUN-TIMESTAMP TO
075600                WS-T-CART-UPDATED-AT(WS-CUST-CART-IDX).
075700        1200-EXIT.
075800            EXIT.
075900        1900-WRITE-REPORT-DETAIL.
076000            MOVE WS-REQUESTS-READ-CNT TO RPT-REQ-NBR.
076100            MOVE MRQ-GUEST-CART-ID TO RPT-GUEST-CART-ID.
076200            MOVE MRQ-CUST-ID TO RPT-CUST-ID.
076300            IF WS-REJECTED
076400                STRING 'REJECTED - ' WS-REJECT-REASON-TXT
076500                    DELIMITED BY SIZE INTO RPT-RESULT-TXT
076600            ELSE
076700                MOVE WS-T-CART-ID(WS-CUST-CART-IDX) TO WS-RESULT-CART-EDIT
076800                STRING 'MERGED INTO CUSTOMER CART ' WS-RESULT-CART-EDIT
076900                    DELIMITED BY SIZE INTO RPT-RESULT-TXT
077000            END-IF.
077100            WRITE RUN-REPORT-RECORD FROM RPT-DETAIL-LINE.
077200        1900-EXIT.
077300            EXIT.
077400        0900-REPORT-TOTALS.
077500            MOVE WS-REQUESTS-READ-CNT TO RPT-TOT-READ.
077600            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE.
077700            MOVE WS-MERGES-COMPLETED-CNT TO RPT-TOT-MERGED.
077800            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE2.
077900            MOVE WS-REQUESTS-REJECTED-CNT TO RPT-TOT-REJECTED.
078000            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE3.
078100            MOVE WS-ITEMS-MERGED-CNT TO RPT-TOT-ITEMS-MERGED.
078200            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE4.
078300            MOVE WS-ITEMS-REJECTED-CNT TO RPT-TOT-ITEMS-REJECTED.
078400            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE5.
078500        0900-EXIT.
078600            EXIT.
078700        0800-CLOSE-FILES.
078800            CLOSE CUSTOMER-FILE
078900                  PRODUCT-FILE
079000                  CART-FILE
079100                  CART-FILE-OUT
079200                  CART-ITEM-FILE
079300                  CART-ITEM-FILE-OUT
079400                  MERGE-REQUEST-FILE
079500                  RUN-REPORT-FILE.
079600        0800-EXIT.
079700            EXIT.
079800        8000-WRITE-OUTPUT-FILES.
079900* THE WHOLE CART AND CART-ITEM TABLES - UNTOUCHED CARTS INCLUDED
080000* - ARE REWRITTEN AS THE NEW GENERATION OF EACH MASTER.
080100            PERFORM 8010-WRITE-ONE-CART-HEADER THRU 8010-EXIT
080200                VARYING WS-CART-TAB-IDX FROM 1 BY 1
080300                UNTIL WS-CART-TAB-IDX > WS-CART-TABLE-COUNT.
080400            PERFORM 8020-WRITE-ONE-CART-ITEM THRU 8020-EXIT
080500                VARYING WS-CITM-TAB-IDX FROM 1 BY 1
080600                UNTIL WS-CITM-TAB-IDX > WS-ITEM-TABLE-COUNT.
080700        8000-EXIT.
080800            EXIT.
080900        8010-WRITE-ONE-CART-HEADER.
081000            MOVE WS-T-CART-ID(WS-CART-TAB-IDX) TO CARTO-ID.
081100            MOVE WS-T-CART-CUST-ID(WS-CART-TAB-IDX) TO CARTO-CUST-ID.
081200            MOVE 0 TO CARTO-SESSION-ID.
081300            MOVE WS-T-CART-STATUS-CDE(WS-CART-TAB-IDX)
081400                TO CARTO-STATUS-CDE.
081500            MOVE WS-T-CART-CREATED-AT(WS-CART-TAB-IDX)
081600                TO CARTO-CREATED-AT.
081700            MOVE WS-T-CART-UPDATED-AT(WS-CART-TAB-IDX)
081800                TO CARTO-UPDATED-AT.
081900            WRITE SHOPPING-CART-RECORD-OUT.
082000        8010-EXIT.
082100            EXIT.
082200        8020-WRITE-ONE-CART-ITEM.
082300            MOVE WS-T-CITM-ID(WS-CITM-TAB-IDX) TO ITMO-ID.
082400            MOVE WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) TO ITMO-CART-ID.
082500            MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX) TO ITMO-PROD-ID.
082600            MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX) TO ITMO-QTY.
082700            MOVE WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX) TO
082800                      ITMO-UNIT-PRICE-AMT.
082900            MOVE WS-T-CITM-ADDED-AT(WS-CITM-TAB-IDX) TO ITMO-ADDED-AT.
083000            WRITE CART-LINE-ITEM-RECORD-OUT.
083100        8020-EXIT.
083200            EXIT.
083300        9500-PURGE-ONE-IF-MATCH.
083400            IF WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) = WS-GUEST-CART-ID-SAVE
083500                OR WS-T-CITM-CART-ID(WS-CITM-TAB-IDX)
083600                    = WS-CUST-CART-ID-SAVE
083700                MOVE WS-CITM-TAB-IDX TO WS-PURGE-SUBSCRIPT
083800                PERFORM 9510-REMOVE-CITM-ROW THRU 9510-EXIT
083900                    VARYING WS-CITM-TAB-IDX
084000                        FROM WS-PURGE-SUBSCRIPT BY 1
084100                    UNTIL WS-CITM-TAB-IDX NOT < WS-ITEM-TABLE-COUNT
084200                SUBTRACT 1 FROM WS-ITEM-TABLE-COUNT
084300                SET WS-CITM-TAB-IDX TO WS-PURGE-SUBSCRIPT
084400            END-IF.
084500            SET WS-CITM-TAB-IDX DOWN BY 1.
084600        9500-EXIT.
084700            EXIT.
084800        9510-REMOVE-CITM-ROW.
084900            MOVE WS-T-CITM-ID(WS-CITM-TAB-IDX + 1)
085000                              TO WS-T-CITM-ID(WS-CITM-TAB-IDX).
085100            MOVE WS-T-CITM-CART-ID(WS-CITM-TAB-IDX + 1)
085200                              TO WS-T-CITM-CART-ID(WS-CITM-TAB-IDX).
085300            MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX + 1)
085400                              TO WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX).
085500            MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX + 1)
085600                              TO WS-T-CITM-QTY(WS-CITM-TAB-IDX).
085700            MOVE WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX + 1)
085800                  TO WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX).
085900            MOVE WS-T-CITM-ADDED-AT(WS-CITM-TAB-IDX + 1)
086000                              TO WS-T-CITM-ADDED-AT(WS-CITM-TAB-IDX).
086100        9510-EXIT.
086200            EXIT.
