000100*****************************************************************
000200* CART.ITM06  --  CART-LINE-ITEM-RECORD                         *
000300* One line item on a shopping cart.  UNIT-PRICE is the product  *
000400* price captured at the time the item was added; ADDED-AT breaks *
000500* the merge price-conflict tie (most recent wins).                *
000600*****************************************************************
000700* CHANGE LOG                                                     *
000800* 95/01/17 WCJ  PURC0031  ORIGINAL LAYOUT FOR CART PILOT.        *
000900* 97/02/19 RMT  PURC0135  ADDED ITM-ADDED-AT FOR MERGE LOGIC.    *
001000*****************************************************************
001100        01  CART-LINE-ITEM-RECORD.
001200            05  ITM-ID                      PIC 9(09).
001300            05  ITM-CART-ID                 PIC 9(09).
001400            05  ITM-PROD-ID                 PIC 9(09).
001500            05  ITM-QTY                     PIC 9(03).
001600                88  ITM-QTY-MIN                  VALUE 1.
001700                88  ITM-QTY-MAX                  VALUE 99.
001800            05  ITM-UNIT-PRICE-AMT          PIC S9(07)V99.
001900            05  ITM-ADDED-AT                PIC 9(14).
002000            05  FILLER                      PIC X(15).
