000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. UTIL-VALD13.
000300            AUTHOR. R M TREJO.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 05/02/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/05/02 RMT  PURC0007  ORIGINAL - NOT-NULL/NOT-BLANK/POSITIVE/
001100*                         NON-NEGATIVE/RANGE CHECKS.
001200* 95/09/14 RMT  PURC0082  ADDED VD-EMAIL AND VD-PHONE FUNCTIONS.
001300* 99/09/28 LDH  PURC0199  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001400* 03/06/17 RMT  PURC0261  AUDIT FINDING - VD-EMAIL PASSED STRINGS
001500*                         WITH SPACES/ILLEGAL PUNCTUATION AS LONG
001600*                         AS THE AT-SIGN/DOT POSITIONS LINED UP.
001700*                         ADDED CHARACTER-CLASS SCANS OF THE
001800*                         LOCAL PART, DOMAIN, AND TLD.
001900* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
002000*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
002100*----------------------------------------------------------------
002200* EMAIL FORMAT: LOCAL PART OF LETTERS/DIGITS/PLUS/UNDERSCORE/DOT/
002300* HYPHEN, "AT" SIGN, DOMAIN OF LETTERS/DIGITS/DOT/HYPHEN, DOT,
002400* THEN A TLD OF AT LEAST 2 LETTERS.  PHONE: AN OPTIONAL LEADING
002500* PLUS SIGN FOLLOWED BY 7 TO 15 DIGITS ONLY.
002600*----------------------------------------------------------------
002700        ENVIRONMENT DIVISION.
002800        CONFIGURATION SECTION.
002900        SPECIAL-NAMES.
003000            C01 IS TOP-OF-FORM.
003100        DATA DIVISION.
003200        WORKING-STORAGE SECTION.
003300        01  VD-WORK-FIELDS.
003400            05  VD-SUBSCRIPT                 PIC S9(04) COMP.
003500            05  VD-FIELD-LEN                 PIC S9(04) COMP.
003600            05  VD-AT-POS                    PIC S9(04) COMP VALUE 0.
003700            05  VD-DOT-POS                   PIC S9(04) COMP VALUE 0.
003800            05  VD-DIGIT-COUNT                PIC S9(04) COMP VALUE 0.
003900            05  VD-LOCAL-LEN                  PIC S9(04) COMP.
004000            05  VD-DOMAIN-LEN                 PIC S9(04) COMP.
004100            05  VD-TLD-LEN                    PIC S9(04) COMP.
004200            05  VD-ONE-CHAR                   PIC X(01).
004300            05  VD-START-POS                  PIC S9(04) COMP.
004400            05  VD-SCAN-DONE-SW                PIC X(01) VALUE 'N'.
004500                88  VD-SCAN-DONE                    VALUE 'Y'.
004600            05  VD-CLASS-BAD-SW                PIC X(01) VALUE 'N'.
004700                88  VD-CLASS-BAD                    VALUE 'Y'.
004800        01  FILLER                           PIC X(04).
004900        LINKAGE SECTION.
005000        01  VD-LINKAGE-AREA.
005100            05  VD-FUNCTION-CDE                PIC X(01).
005200                88  VD-FN-NOT-NULL                 VALUE '1'.
005300                88  VD-FN-NOT-BLANK                 VALUE '2'.
005400                88  VD-FN-POSITIVE                   VALUE '3'.
005500                88  VD-FN-NON-NEGATIVE                VALUE '4'.
005600                88  VD-FN-RANGE                       VALUE '5'.
005700                88  VD-FN-LENGTH-RANGE                 VALUE '6'.
005800                88  VD-FN-EMAIL                        VALUE '7'.
005900                88  VD-FN-PHONE                        VALUE '8'.
006000            05  VD-TEXT-VALUE                PIC X(80).
006100            05  VD-TEXT-CHARS REDEFINES VD-TEXT-VALUE.
006200                10  VD-TEXT-CHAR             PIC X(01)
006300                                              OCCURS 80 TIMES.
006400            05  VD-NUMERIC-VALUE             PIC S9(09)V99.
006500            05  VD-NUMERIC-INT REDEFINES VD-NUMERIC-VALUE
006600                                              PIC S9(11).
006700            05  VD-RANGE-LOW-VALUE           PIC S9(09)V99.
006800            05  VD-RANGE-LOW-INT REDEFINES VD-RANGE-LOW-VALUE
006900                                              PIC S9(11).
007000            05  VD-RANGE-HIGH-VALUE          PIC S9(09)V99.
007100            05  VD-LEN-LOW-VALUE             PIC S9(04).
007200            05  VD-LEN-HIGH-VALUE            PIC S9(04).
007300            05  VD-RETURN-SW                  PIC X(01).
007400                88  VD-VALID                      VALUE 'Y'.
007500                88  VD-INVALID                    VALUE 'N'.
007600        PROCEDURE DIVISION USING VD-LINKAGE-AREA.
007700        0000-MAIN-CONTROL.
007800            SET VD-INVALID TO TRUE.
007900            IF VD-FN-NOT-NULL
008000                PERFORM 1000-NOT-NULL THRU 1000-EXIT
008100            ELSE IF VD-FN-NOT-BLANK
008200                PERFORM 1100-NOT-BLANK THRU 1100-EXIT
008300            ELSE IF VD-FN-POSITIVE
008400                PERFORM 1200-POSITIVE THRU 1200-EXIT
008500            ELSE IF VD-FN-NON-NEGATIVE
008600                PERFORM 1300-NON-NEGATIVE THRU 1300-EXIT
008700            ELSE IF VD-FN-RANGE
008800                PERFORM 1400-RANGE THRU 1400-EXIT
008900            ELSE IF VD-FN-LENGTH-RANGE
009000                PERFORM 1500-LENGTH-RANGE THRU 1500-EXIT
009100            ELSE IF VD-FN-EMAIL
009200                PERFORM 2000-VALIDATE-EMAIL THRU 2000-EXIT
009300            ELSE IF VD-FN-PHONE
009400                PERFORM 2100-VALIDATE-PHONE THRU 2100-EXIT
009500            END-IF.
009600            GOBACK.
009700*----------------------------------------------------------------
009800        1000-NOT-NULL.
009900            IF VD-TEXT-VALUE NOT = SPACES AND NOT = LOW-VALUES
010000                SET VD-VALID TO TRUE
010100            END-IF.
010200        1000-EXIT.
010300            EXIT.
010400*----------------------------------------------------------------
010500        1100-NOT-BLANK.
010600            IF VD-TEXT-VALUE NOT = SPACES
010700                SET VD-VALID TO TRUE
010800            END-IF.
010900        1100-EXIT.
011000            EXIT.
011100*----------------------------------------------------------------
011200        1200-POSITIVE.
011300            IF VD-NUMERIC-VALUE > 0
011400                SET VD-VALID TO TRUE
011500            END-IF.
011600        1200-EXIT.
011700            EXIT.
011800*----------------------------------------------------------------
011900        1300-NON-NEGATIVE.
012000            IF VD-NUMERIC-VALUE >= 0
012100                SET VD-VALID TO TRUE
012200            END-IF.
012300        1300-EXIT.
012400            EXIT.
012500*----------------------------------------------------------------
012600        1400-RANGE.
012700            IF VD-NUMERIC-VALUE >= VD-RANGE-LOW-VALUE
012800               AND VD-NUMERIC-VALUE <= VD-RANGE-HIGH-VALUE
012900                SET VD-VALID TO TRUE
013000            END-IF.
013100        1400-EXIT.
013200            EXIT.
013300*----------------------------------------------------------------
013400        1500-LENGTH-RANGE.
013500            PERFORM 9100-FIELD-LENGTH THRU 9100-EXIT.
013600            IF VD-FIELD-LEN >= VD-LEN-LOW-VALUE
013700               AND VD-FIELD-LEN <= VD-LEN-HIGH-VALUE
013800                SET VD-VALID TO TRUE
013900            END-IF.
014000        1500-EXIT.
014100            EXIT.
014200*----------------------------------------------------------------
014300* E-MAIL FORMAT CHECK - SCAN FOR ONE "AT" SIGN, THEN A DOT IN
014400* THE DOMAIN PORTION, WITH A TLD OF AT LEAST TWO LETTERS.
014500*----------------------------------------------------------------
014600        2000-VALIDATE-EMAIL.
014700            PERFORM 9100-FIELD-LENGTH THRU 9100-EXIT.
014800            IF VD-FIELD-LEN = 0
014900                GO TO 2000-EXIT
015000            END-IF.
015100            MOVE 0 TO VD-AT-POS.
015200            MOVE 'N' TO VD-SCAN-DONE-SW.
015300            PERFORM 2010-SCAN-FOR-AT-SIGN THRU 2010-EXIT
015400                    VARYING VD-SUBSCRIPT FROM 1 BY 1
015500                    UNTIL VD-SUBSCRIPT > VD-FIELD-LEN
015600                       OR VD-SCAN-DONE.
015700            IF VD-AT-POS < 2 OR VD-AT-POS >= VD-FIELD-LEN
015800                GO TO 2000-EXIT
015900            END-IF.
016000            COMPUTE VD-LOCAL-LEN = VD-AT-POS - 1.
016100            MOVE 0 TO VD-DOT-POS.
016200            PERFORM 2020-SCAN-FOR-DOT THRU 2020-EXIT
016300                    VARYING VD-SUBSCRIPT FROM VD-FIELD-LEN BY -1
016400                    UNTIL VD-SUBSCRIPT <= VD-AT-POS.
016500            IF VD-DOT-POS = 0 OR VD-DOT-POS = (VD-AT-POS + 1)
016600                GO TO 2000-EXIT
016700            END-IF.
016800            COMPUTE VD-DOMAIN-LEN = VD-DOT-POS - VD-AT-POS - 1.
016900            COMPUTE VD-TLD-LEN = VD-FIELD-LEN - VD-DOT-POS.
017000            IF VD-DOMAIN-LEN < 1 OR VD-TLD-LEN < 2
017100                GO TO 2000-EXIT
017200            END-IF.
017300            MOVE 'N' TO VD-CLASS-BAD-SW.
017400            PERFORM 2030-SCAN-LOCAL-CHARS THRU 2030-EXIT
017500                    VARYING VD-SUBSCRIPT FROM 1 BY 1
017600                    UNTIL VD-SUBSCRIPT > VD-LOCAL-LEN
017700                       OR VD-CLASS-BAD.
017800            IF VD-CLASS-BAD
017900                GO TO 2000-EXIT
018000            END-IF.
018100            PERFORM 2040-SCAN-DOMAIN-CHARS THRU 2040-EXIT
018200                    VARYING VD-SUBSCRIPT FROM (VD-AT-POS + 1) BY 1
018300                    UNTIL VD-SUBSCRIPT >= VD-DOT-POS
018400                       OR VD-CLASS-BAD.
018500            IF VD-CLASS-BAD
018600                GO TO 2000-EXIT
018700            END-IF.
018800            PERFORM 2050-SCAN-TLD-CHARS THRU 2050-EXIT
018900                    VARYING VD-SUBSCRIPT FROM (VD-DOT-POS + 1) BY 1
019000                    UNTIL VD-SUBSCRIPT > VD-FIELD-LEN
019100                       OR VD-CLASS-BAD.
019200            IF VD-CLASS-BAD
019300                GO TO 2000-EXIT
019400            END-IF.
019500            SET VD-VALID TO TRUE.
019600        2000-EXIT.
019700            EXIT.
019800*----------------------------------------------------------------
019900* 2010-SCAN-FOR-AT-SIGN - ONE ITERATION, CALLED VARYING
020000* VD-SUBSCRIPT ACROSS THE TEXT; A SECOND "AT" SIGN IS A FORMAT
020100* ERROR AND STOPS THE SCAN WITH VD-AT-POS RESET TO ZERO.
020200*----------------------------------------------------------------
020300        2010-SCAN-FOR-AT-SIGN.
020400            MOVE VD-TEXT-VALUE(VD-SUBSCRIPT:1) TO VD-ONE-CHAR.
020500            IF VD-ONE-CHAR NOT = '@'
020600                GO TO 2010-EXIT
020700            END-IF.
020800            IF VD-AT-POS NOT = 0
020900                MOVE 0 TO VD-AT-POS
021000                SET VD-SCAN-DONE TO TRUE
021100                GO TO 2010-EXIT
021200            END-IF.
021300            MOVE VD-SUBSCRIPT TO VD-AT-POS.
021400        2010-EXIT.
021500            EXIT.
021600*----------------------------------------------------------------
021700* 2020-SCAN-FOR-DOT - SCANS RIGHT TO LEFT FOR THE LAST DOT
021800* BEFORE THE "AT" SIGN, KEEPING THE FIRST ONE FOUND.
021900*----------------------------------------------------------------
022000        2020-SCAN-FOR-DOT.
022100            MOVE VD-TEXT-VALUE(VD-SUBSCRIPT:1) TO VD-ONE-CHAR.
022200            IF VD-ONE-CHAR = '.' AND VD-DOT-POS = 0
022300                MOVE VD-SUBSCRIPT TO VD-DOT-POS
022400            END-IF.
022500        2020-EXIT.
022600            EXIT.
022700*----------------------------------------------------------------
022800* 2030-SCAN-LOCAL-CHARS - ONE CHARACTER OF THE LOCAL PART MUST
022900* BE A LETTER, DIGIT, OR ONE OF PLUS/UNDERSCORE/DOT/HYPHEN.
023000*----------------------------------------------------------------
023100        2030-SCAN-LOCAL-CHARS.
023200            MOVE VD-TEXT-VALUE(VD-SUBSCRIPT:1) TO VD-ONE-CHAR.
023300            IF VD-ONE-CHAR NOT NUMERIC
023400               AND VD-ONE-CHAR NOT ALPHABETIC-UPPER
023500               AND VD-ONE-CHAR NOT ALPHABETIC-LOWER
023600               AND VD-ONE-CHAR NOT = '+' AND NOT = '_'
023700               AND VD-ONE-CHAR NOT = '.' AND NOT = '-'
023800                SET VD-CLASS-BAD TO TRUE
023900            END-IF.
024000        2030-EXIT.
024100            EXIT.
024200*----------------------------------------------------------------
024300* 2040-SCAN-DOMAIN-CHARS - ONE CHARACTER OF THE DOMAIN PORTION
024400* (BETWEEN THE "AT" SIGN AND THE FINAL DOT) MUST BE A LETTER,
024500* DIGIT, DOT, OR HYPHEN.
024600*----------------------------------------------------------------
024700        2040-SCAN-DOMAIN-CHARS.
024800            MOVE VD-TEXT-VALUE(VD-SUBSCRIPT:1) TO VD-ONE-CHAR.
024900            IF VD-ONE-CHAR NOT NUMERIC
025000               AND VD-ONE-CHAR NOT ALPHABETIC-UPPER
025100               AND VD-ONE-CHAR NOT ALPHABETIC-LOWER
025200               AND VD-ONE-CHAR NOT = '.' AND NOT = '-'
025300                SET VD-CLASS-BAD TO TRUE
025400            END-IF.
025500        2040-EXIT.
025600            EXIT.
025700*----------------------------------------------------------------
025800* 2050-SCAN-TLD-CHARS - ONE CHARACTER OF THE TLD, AFTER THE
025900* FINAL DOT, MUST BE A LETTER - NO DIGITS OR PUNCTUATION.
026000*----------------------------------------------------------------
026100        2050-SCAN-TLD-CHARS.
026200            MOVE VD-TEXT-VALUE(VD-SUBSCRIPT:1) TO VD-ONE-CHAR.
026300            IF VD-ONE-CHAR NOT ALPHABETIC-UPPER
026400               AND VD-ONE-CHAR NOT ALPHABETIC-LOWER
026500                SET VD-CLASS-BAD TO TRUE
026600            END-IF.
026700        2050-EXIT.
026800            EXIT.
026900*----------------------------------------------------------------
027000* PHONE FORMAT CHECK - OPTIONAL LEADING "+", THEN 7 TO 15 DIGITS
027100* AND NOTHING ELSE.
027200*----------------------------------------------------------------
027300        2100-VALIDATE-PHONE.
027400            PERFORM 9100-FIELD-LENGTH THRU 9100-EXIT.
027500            IF VD-FIELD-LEN = 0
027600                GO TO 2100-EXIT
027700            END-IF.
027800            MOVE 1 TO VD-START-POS.
027900            MOVE VD-TEXT-VALUE(1:1) TO VD-ONE-CHAR.
028000            IF VD-ONE-CHAR = '+'
028100                MOVE 2 TO VD-START-POS
028200            END-IF.
028300            COMPUTE VD-DIGIT-COUNT = VD-FIELD-LEN - VD-START-POS + 1.
028400            IF VD-DIGIT-COUNT < 7 OR VD-DIGIT-COUNT > 15
028500                GO TO 2100-EXIT
028600            END-IF.
028700            MOVE 'N' TO VD-SCAN-DONE-SW.
028800            PERFORM 2110-CHECK-ONE-DIGIT THRU 2110-EXIT
028900                    VARYING VD-SUBSCRIPT FROM VD-START-POS BY 1
029000                    UNTIL VD-SUBSCRIPT > VD-FIELD-LEN
029100                       OR VD-SCAN-DONE.
029200            IF VD-SCAN-DONE
029300                GO TO 2100-EXIT
029400            END-IF.
029500            SET VD-VALID TO TRUE.
029600        2100-EXIT.
029700            EXIT.
029800*----------------------------------------------------------------
029900* 2110-CHECK-ONE-DIGIT - ONE CHARACTER OF THE PHONE NUMBER MUST
030000* BE A DIGIT 0-9; ANYTHING ELSE STOPS THE SCAN AS A FAILURE.
030100*----------------------------------------------------------------
030200        2110-CHECK-ONE-DIGIT.
030300            MOVE VD-TEXT-VALUE(VD-SUBSCRIPT:1) TO VD-ONE-CHAR.
030400            IF VD-ONE-CHAR < '0' OR VD-ONE-CHAR > '9'
030500                SET VD-SCAN-DONE TO TRUE
030600            END-IF.
030700        2110-EXIT.
030800            EXIT.
030900*----------------------------------------------------------------
031000* 9100-FIELD-LENGTH - TRAILING-BLANK-TRIMMED LENGTH OF
031100* VD-TEXT-VALUE, SCANNING RIGHT TO LEFT.
031200*----------------------------------------------------------------
031300        9100-FIELD-LENGTH.
031400            MOVE 80 TO VD-FIELD-LEN.
031500            MOVE 'N' TO VD-SCAN-DONE-SW.
031600            PERFORM 9110-TRIM-ONE-CHAR THRU 9110-EXIT
031700                    UNTIL VD-FIELD-LEN = 0 OR VD-SCAN-DONE.
031800        9100-EXIT.
031900            EXIT.
032000*----------------------------------------------------------------
032100* 9110-TRIM-ONE-CHAR - ONE STEP OF THE RIGHT-TO-LEFT BLANK SCAN.
032200*----------------------------------------------------------------
032300        9110-TRIM-ONE-CHAR.
032400            IF VD-TEXT-VALUE(VD-FIELD-LEN:1) NOT = SPACE
032500                SET VD-SCAN-DONE TO TRUE
032600                GO TO 9110-EXIT
032700            END-IF.
032800            COMPUTE VD-FIELD-LEN = VD-FIELD-LEN - 1.
032900        9110-EXIT.
033000            EXIT.
