000100*****************************************************************
000200* ORDR.HDR08  --  CUSTOMER-ORDER-RECORD                         *
000300* Header written by CKO.ENG20 for each checkout request that     *
000400* clears validation; order number is ORD-yyyymmdd-nnnnnn.        *
000500*****************************************************************
000600* CHANGE LOG                                                     *
000700* 95/04/10 WCJ  PURC0041  ORIGINAL LAYOUT FOR CHECKOUT PILOT.    *
000800* 99/11/15 LDH  PURC0205  Y2K - ORDR-CREATED-AT EXPANDED 9(14).  *
000900*****************************************************************
001000        01  CUSTOMER-ORDER-RECORD.
001100            05  ORDR-ID                     PIC 9(09).
001200            05  ORDR-NUMBER-TXT             PIC X(19).
001300            05  ORDR-CUST-ID                PIC 9(09).
001400            05  ORDR-STATUS-CDE             PIC 9(02).
001500                88  ORDR-STATUS-PENDING          VALUE 1.
001600            05  ORDR-SHIP-ADDR-ID           PIC 9(09).
001700            05  ORDR-BILL-ADDR-ID           PIC 9(09).
001800            05  ORDR-SUBTOTAL-AMT           PIC S9(07)V99.
001900            05  ORDR-TAX-AMT                PIC S9(07)V99.
002000            05  ORDR-SHIP-COST-AMT          PIC S9(07)V99.
002100            05  ORDR-TOTAL-AMT              PIC S9(07)V99.
002200            05  ORDR-CREATED-AT             PIC 9(14).
002300            05  ORDR-NUMBER-AREA REDEFINES ORDR-NUMBER-TXT.
002400                10  ORDR-NBR-PREFIX-TXT      PIC X(04).
002500                10  ORDR-NBR-DATE-TXT        PIC X(08).
002600                10  ORDR-NBR-DASH-TXT        PIC X(01).
002700                10  ORDR-NBR-SERIAL-TXT      PIC X(06).
002800            05  FILLER                      PIC X(10).
