000100*****************************************************************
000200* CUST.MSTR01  --  CUSTOMER-MASTER-RECORD                       *
000300* Layout of one entry on the customer master (CUSTOMER-FILE).   *
000400* Copied into CKO.ENG20, CART.MRG21 and CUST.SVC16 wherever the  *
000500* customer table is built or searched.                           *
000600*****************************************************************
000700* CHANGE LOG                                                     *
000800* 94/02/11 WCJ  PURC0001  ORIGINAL LAYOUT FOR PURCHASING SYS.    *
000900* 96/08/19 RMT  PURC0118  ADDED CUST-STATUS-CDE, 88-LEVELS.      *
001000* 99/11/03 LDH  PURC0204  Y2K - CUST-CREATED-AT EXPANDED 9(14).  *
001100*****************************************************************
001200        01  CUSTOMER-MASTER-RECORD.
001300            05  CUST-ID                     PIC 9(09).
001400            05  CUST-ROLE-ID                PIC 9(09).
001500                88  CUST-ROLE-ADMIN             VALUE 1.
001600                88  CUST-ROLE-CUSTOMER          VALUE 2.
001700            05  CUST-EMAIL-ADR               PIC X(50).
001800            05  CUST-PSWD-HASH               PIC X(60).
001900            05  CUST-FIRST-NM                PIC X(30).
002000            05  CUST-LAST-NM                 PIC X(30).
002100            05  CUST-PHONE-NBR               PIC X(15).
002200            05  CUST-STATUS-CDE              PIC X(01).
002300                88  CUST-STATUS-ACTIVE          VALUE 'A'.
002400                88  CUST-STATUS-INACTIVE        VALUE 'I'.
002500                88  CUST-STATUS-BLOCKED         VALUE 'B'.
002600            05  CUST-CREATED-AT              PIC 9(14).
002700            05  CUST-NAME-AREA REDEFINES CUST-FIRST-NM.
002800                10  CUST-NAME-INITIAL        PIC X(01).
002900                10  FILLER                   PIC X(29).
003000            05  FILLER                       PIC X(02).
