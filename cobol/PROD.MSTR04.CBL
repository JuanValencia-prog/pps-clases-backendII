000100*****************************************************************
000200* PROD.MSTR04  --  PRODUCT-MASTER-RECORD                        *
000300* One entry on the catalog product master (PRODUCT-FILE).       *
000400* Stock quantity is posted here by CKO.ENG20 at checkout and by  *
000500* CATG.SVC15 on the stock-increase/stock-decrease functions.     *
000600*****************************************************************
000700* CHANGE LOG                                                     *
000800* 94/03/08 WCJ  PURC0004  ORIGINAL LAYOUT.                       *
000900* 95/09/30 RMT  PURC0071  ADDED PROD-ACTIVE-SW SOFT-DELETE FLAG.  *
001000* 99/10/19 LDH  PURC0201  Y2K - PROD-CREATED-AT EXPANDED 9(14).   *
001100*****************************************************************
001200        01  PRODUCT-MASTER-RECORD.
001300            05  PROD-ID                     PIC 9(09).
001400            05  PROD-CATG-ID                PIC 9(09).
001500            05  PROD-SKU-CDE                PIC X(20).
001600            05  PROD-NAME-TXT               PIC X(40).
001700            05  PROD-DESC-TXT               PIC X(80).
001800            05  PROD-PRICE-AMT              PIC S9(07)V99.
001900            05  PROD-STOCK-QTY              PIC 9(05).
002000                88  PROD-OUT-OF-STOCK           VALUE 0.
002100            05  PROD-ACTIVE-SW              PIC X(01).
002200                88  PROD-IS-ACTIVE               VALUE 'Y'.
002300                88  PROD-IS-INACTIVE             VALUE 'N'.
002400            05  PROD-CREATED-AT             PIC 9(14).
002500            05  PROD-PRICE-AREA REDEFINES PROD-PRICE-AMT.
002600                10  PROD-PRICE-WHOLE-PT      PIC S9(07).
002700                10  PROD-PRICE-CENTS-PT      PIC 99.
002800            05  FILLER                      PIC X(10).
