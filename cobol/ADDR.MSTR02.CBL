000100*****************************************************************
000200* ADDR.MSTR02  --  CUSTOMER-ADDRESS-RECORD                      *
000300* One shipping or billing address on file for a customer.       *
000400* Loaded into table ADDR-TBL by CKO.ENG20 and maintained by      *
000500* CUST.SVC16 (function codes ADD/UPD/DEL ADDRESS).               *
000600*****************************************************************
000700* CHANGE LOG                                                     *
000800* 94/02/14 WCJ  PURC0002  ORIGINAL LAYOUT.                       *
000900* 97/05/06 RMT  PURC0140  ADDED ADDR-DEFAULT-SW 88-LEVELS.       *
001000*****************************************************************
001100        01  CUSTOMER-ADDRESS-RECORD.
001200            05  ADDR-ID                     PIC 9(09).
001300            05  ADDR-CUST-ID                PIC 9(09).
001400            05  ADDR-TYPE-CDE               PIC X(01).
001500                88  ADDR-TYPE-SHIPPING          VALUE 'S'.
001600                88  ADDR-TYPE-BILLING           VALUE 'B'.
001700            05  ADDR-LINE-1-TXT              PIC X(40).
001800            05  ADDR-LINE-2-TXT              PIC X(40).
001900            05  ADDR-CITY-NM                 PIC X(25).
002000            05  ADDR-STATE-NM                PIC X(25).
002100            05  ADDR-COUNTRY-NM              PIC X(20).
002200            05  ADDR-POSTAL-CDE              PIC X(10).
002300            05  ADDR-DEFAULT-SW              PIC X(01).
002400                88  ADDR-IS-DEFAULT             VALUE 'Y'.
002500                88  ADDR-NOT-DEFAULT            VALUE 'N'.
002600            05  ADDR-LOCATION-AREA REDEFINES ADDR-CITY-NM.
002700                10  ADDR-CITY-ABBR-TXT       PIC X(05).
002800                10  FILLER                   PIC X(20).
002900            05  FILLER                       PIC X(10).
