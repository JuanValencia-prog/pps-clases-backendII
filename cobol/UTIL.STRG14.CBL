000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. UTIL-STRG14.
000300            AUTHOR. R M TREJO.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 06/20/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/06/20 RMT  PURC0008  ORIGINAL - CAPITALIZE/TRUNCATE/PAD.
001100* 95/11/09 RMT  PURC0091  ADDED SG-SLUG FOR CATEGORY KEYS.
001200* 97/06/30 RMT  PURC0142  ADDED SG-MASK-EXCEPT-LAST.
001300* 99/09/28 LDH  PURC0199  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001400* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
001500*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
001600*----------------------------------------------------------------
001700* SLUG GENERATION LOWER-CASES THE TEXT, THEN REPLACES EVERY RUN
001800* OF NON [a-z0-9] CHARACTERS WITH A SINGLE HYPHEN, AND TRIMS
001900* LEADING/TRAILING HYPHENS.  ACCENTED LETTERS ARE NOT PRESENT IN
002000* THIS SHOP'S DATA (EBCDIC CATALOG FEED IS PLAIN ASCII-7) SO NO
002100* STRIPPING TABLE IS CARRIED.
002200*----------------------------------------------------------------
002300        ENVIRONMENT DIVISION.
002400        CONFIGURATION SECTION.
002500        SPECIAL-NAMES.
002600            C01 IS TOP-OF-FORM.
002700        DATA DIVISION.
002800        WORKING-STORAGE SECTION.
002900        01  SG-WORK-FIELDS.
003000            05  SG-SUBSCRIPT                  PIC S9(04) COMP.
003100            05  SG-OUT-SUBSCRIPT               PIC S9(04) COMP.
003200            05  SG-SRC-LEN                     PIC S9(04) COMP.
003300            05  SG-ONE-CHAR                    PIC X(01).
003400            05  SG-PREV-WAS-HYPHEN-SW          PIC X(01) VALUE 'N'.
003500                88  SG-PREV-WAS-HYPHEN             VALUE 'Y'.
003600            05  SG-KEEP-COUNT                   PIC S9(04) COMP.
003700            05  SG-START-UPPER-SW               PIC X(01) VALUE 'Y'.
003800                88  SG-START-OF-WORD                VALUE 'Y'.
003900            05  SG-SCAN-DONE-SW                  PIC X(01) VALUE 'N'.
004000                88  SG-SCAN-DONE                     VALUE 'Y'.
004100        01  FILLER                             PIC X(04).
004200        LINKAGE SECTION.
004300        01  SG-LINKAGE-AREA.
004400            05  SG-FUNCTION-CDE                 PIC X(01).
004500                88  SG-FN-SLUG                      VALUE '1'.
004600                88  SG-FN-CAPITALIZE                 VALUE '2'.
004700                88  SG-FN-CAPITALIZE-WORDS             VALUE '3'.
004800                88  SG-FN-TRUNCATE                      VALUE '4'.
004900                88  SG-FN-TRUNCATE-ELLIPSIS               VALUE '5'.
005000                88  SG-FN-PAD-LEFT                         VALUE '6'.
005100                88  SG-FN-PAD-RIGHT                         VALUE '7'.
005200                88  SG-FN-MASK-EXCEPT-LAST                   VALUE '8'.
005300            05  SG-SOURCE-TEXT                  PIC X(80).
005400            05  SG-SOURCE-CHARS REDEFINES SG-SOURCE-TEXT.
005500                10  SG-SOURCE-CHAR              PIC X(01)
005600                                                 OCCURS 80 TIMES.
005700            05  SG-WIDTH-NBR                    PIC S9(04).
005800            05  SG-WIDTH-UNSIGNED REDEFINES SG-WIDTH-NBR
005900                                                 PIC 9(04).
006000            05  SG-KEEP-LAST-NBR                PIC S9(04).
006100            05  SG-FILL-CHAR                    PIC X(01).
006200            05  SG-RESULT-TEXT                  PIC X(80).
006300            05  SG-RESULT-CHARS REDEFINES SG-RESULT-TEXT.
006400                10  SG-RESULT-CHAR              PIC X(01)
006500                                                 OCCURS 80 TIMES.
006600        PROCEDURE DIVISION USING SG-LINKAGE-AREA.
006700        0000-MAIN-CONTROL.
006800            MOVE SPACES TO SG-RESULT-TEXT.
006900            IF SG-FN-SLUG
007000                PERFORM 1000-SLUG THRU 1000-EXIT
007100            ELSE IF SG-FN-CAPITALIZE
007200                PERFORM 1100-CAPITALIZE THRU 1100-EXIT
007300            ELSE IF SG-FN-CAPITALIZE-WORDS
007400                PERFORM 1200-CAPITALIZE-WORDS THRU 1200-EXIT
007500            ELSE IF SG-FN-TRUNCATE
007600                PERFORM 1300-TRUNCATE THRU 1300-EXIT
007700            ELSE IF SG-FN-TRUNCATE-ELLIPSIS
007800                PERFORM 1400-TRUNCATE-ELLIPSIS THRU 1400-EXIT
007900            ELSE IF SG-FN-PAD-LEFT
008000                PERFORM 1500-PAD-LEFT THRU 1500-EXIT
008100            ELSE IF SG-FN-PAD-RIGHT
008200                PERFORM 1600-PAD-RIGHT THRU 1600-EXIT
008300            ELSE IF SG-FN-MASK-EXCEPT-LAST
008400                PERFORM 1700-MASK-EXCEPT-LAST THRU 1700-EXIT
008500            END-IF.
008600            GOBACK.
008700*----------------------------------------------------------------
008800* 1000-SLUG - LOWER-CASE, COLLAPSE NON-[A-Z0-9] RUNS TO ONE
008900* HYPHEN, TRIM LEADING/TRAILING HYPHENS.
009000*----------------------------------------------------------------
009100        1000-SLUG.
009200            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
009300            MOVE 0 TO SG-OUT-SUBSCRIPT.
009400            MOVE 'Y' TO SG-PREV-WAS-HYPHEN-SW.
009500            PERFORM 1010-SLUG-ONE-CHAR THRU 1010-EXIT
009600                    VARYING SG-SUBSCRIPT FROM 1 BY 1
009700                    UNTIL SG-SUBSCRIPT > SG-SRC-LEN.
009800            IF SG-OUT-SUBSCRIPT > 0
009900                IF SG-RESULT-TEXT(SG-OUT-SUBSCRIPT:1) = '-'
010000                    COMPUTE SG-OUT-SUBSCRIPT = SG-OUT-SUBSCRIPT - 1
010100                END-IF
010200            END-IF.
010300        1000-EXIT.
010400            EXIT.
010500        1010-SLUG-ONE-CHAR.
010600            MOVE SG-SOURCE-TEXT(SG-SUBSCRIPT:1) TO SG-ONE-CHAR.
010700            INSPECT SG-ONE-CHAR CONVERTING
010800                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010900                TO 'abcdefghijklmnopqrstuvwxyz'.
011000            IF (SG-ONE-CHAR >= 'a' AND SG-ONE-CHAR <= 'z')
011100               OR (SG-ONE-CHAR >= '0' AND SG-ONE-CHAR <= '9')
011200                MOVE 'N' TO SG-PREV-WAS-HYPHEN-SW
011300                COMPUTE SG-OUT-SUBSCRIPT = SG-OUT-SUBSCRIPT + 1
011400                MOVE SG-ONE-CHAR TO SG-RESULT-TEXT(SG-OUT-SUBSCRIPT:1)
011500            ELSE
011600                IF NOT SG-PREV-WAS-HYPHEN AND SG-OUT-SUBSCRIPT > 0
011700                    MOVE 'Y' TO SG-PREV-WAS-HYPHEN-SW
011800                    COMPUTE SG-OUT-SUBSCRIPT = SG-OUT-SUBSCRIPT + 1
011900                    MOVE '-' TO SG-RESULT-TEXT(SG-OUT-SUBSCRIPT:1)
012000                END-IF
012100            END-IF.
012200        1010-EXIT.
012300            EXIT.
012400*----------------------------------------------------------------
012500* 1100-CAPITALIZE - FIRST LETTER UPPER, REST LOWER.
012600*----------------------------------------------------------------
012700        1100-CAPITALIZE.
012800            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
012900            MOVE SG-SOURCE-TEXT TO SG-RESULT-TEXT.
013000            IF SG-SRC-LEN = 0
013100                GO TO 1100-EXIT
013200            END-IF.
013300            INSPECT SG-RESULT-TEXT CONVERTING
013400                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013500                TO 'abcdefghijklmnopqrstuvwxyz'.
013600            MOVE SG-RESULT-TEXT(1:1) TO SG-ONE-CHAR.
013700            INSPECT SG-ONE-CHAR CONVERTING
013800                'abcdefghijklmnopqrstuvwxyz'
013900                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014000            MOVE SG-ONE-CHAR TO SG-RESULT-TEXT(1:1).
014100        1100-EXIT.
014200            EXIT.
014300*----------------------------------------------------------------
014400* 1200-CAPITALIZE-WORDS - CAPITALIZE APPLIED AFTER EVERY SPACE.
014500*----------------------------------------------------------------
014600        1200-CAPITALIZE-WORDS.
014700            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
014800            MOVE SG-SOURCE-TEXT TO SG-RESULT-TEXT.
014900            IF SG-SRC-LEN = 0
015000                GO TO 1200-EXIT
015100            END-IF.
015200            INSPECT SG-RESULT-TEXT CONVERTING
015300                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015400                TO 'abcdefghijklmnopqrstuvwxyz'.
015500            MOVE 'Y' TO SG-START-UPPER-SW.
015600            PERFORM 1210-UPPER-WORD-START THRU 1210-EXIT
015700                    VARYING SG-SUBSCRIPT FROM 1 BY 1
015800                    UNTIL SG-SUBSCRIPT > SG-SRC-LEN.
015900        1200-EXIT.
016000            EXIT.
016100        1210-UPPER-WORD-START.
016200            MOVE SG-RESULT-TEXT(SG-SUBSCRIPT:1) TO SG-ONE-CHAR.
016300            IF SG-ONE-CHAR = SPACE
016400                MOVE 'Y' TO SG-START-UPPER-SW
016500                GO TO 1210-EXIT
016600            END-IF.
016700            IF SG-START-OF-WORD
016800                INSPECT SG-ONE-CHAR CONVERTING
016900                    'abcdefghijklmnopqrstuvwxyz'
017000                    TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017100                MOVE SG-ONE-CHAR TO SG-RESULT-TEXT(SG-SUBSCRIPT:1)
017200                MOVE 'N' TO SG-START-UPPER-SW
017300            END-IF.
017400        1210-EXIT.
017500            EXIT.
017600*----------------------------------------------------------------
017700* 1300-TRUNCATE - KEEP THE FIRST SG-WIDTH-NBR CHARACTERS.
017800*----------------------------------------------------------------
017900        1300-TRUNCATE.
018000            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
018100            MOVE SPACES TO SG-RESULT-TEXT.
018200            IF SG-WIDTH-NBR >= SG-SRC-LEN
018300                MOVE SG-SOURCE-TEXT TO SG-RESULT-TEXT
018400                GO TO 1300-EXIT
018500            END-IF.
018600            IF SG-WIDTH-NBR > 0
018700                MOVE SG-SOURCE-TEXT(1:SG-WIDTH-NBR) TO SG-RESULT-TEXT
018800            END-IF.
018900        1300-EXIT.
019000            EXIT.
019100*----------------------------------------------------------------
019200* 1400-TRUNCATE-ELLIPSIS - KEEP WIDTH-3 CHARACTERS THEN "...".
019300*----------------------------------------------------------------
019400        1400-TRUNCATE-ELLIPSIS.
019500            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
019600            MOVE SPACES TO SG-RESULT-TEXT.
019700            IF SG-WIDTH-NBR >= SG-SRC-LEN
019800                MOVE SG-SOURCE-TEXT TO SG-RESULT-TEXT
019900                GO TO 1400-EXIT
020000            END-IF.
020100            COMPUTE SG-KEEP-COUNT = SG-WIDTH-NBR - 3.
020200            IF SG-KEEP-COUNT <= 0
020300                MOVE '...' TO SG-RESULT-TEXT(1:3)
020400                GO TO 1400-EXIT
020500            END-IF.
020600            MOVE SG-SOURCE-TEXT(1:SG-KEEP-COUNT) TO SG-RESULT-TEXT.
020700            COMPUTE SG-OUT-SUBSCRIPT = SG-KEEP-COUNT + 1.
020800            MOVE '...' TO SG-RESULT-TEXT(SG-OUT-SUBSCRIPT:3).
020900        1400-EXIT.
021000            EXIT.
021100*----------------------------------------------------------------
021200* 1500-PAD-LEFT - RIGHT-JUSTIFY SOURCE IN A FIELD OF WIDTH-NBR,
021300* FILLING THE LEFT WITH SG-FILL-CHAR.
021400*----------------------------------------------------------------
021500        1500-PAD-LEFT.
021600            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
021700            MOVE SPACES TO SG-RESULT-TEXT.
021800            IF SG-WIDTH-NBR <= SG-SRC-LEN
021900                MOVE SG-SOURCE-TEXT TO SG-RESULT-TEXT
022000                GO TO 1500-EXIT
022100            END-IF.
022200            MOVE SG-FILL-CHAR TO SG-RESULT-TEXT(1:SG-WIDTH-NBR).
022300            COMPUTE SG-OUT-SUBSCRIPT = SG-WIDTH-NBR - SG-SRC-LEN + 1.
022400            IF SG-SRC-LEN > 0
022500                MOVE SG-SOURCE-TEXT(1:SG-SRC-LEN)
022600                    TO SG-RESULT-TEXT(SG-OUT-SUBSCRIPT:SG-SRC-LEN)
022700            END-IF.
022800        1500-EXIT.
022900            EXIT.
023000*----------------------------------------------------------------
023100* 1600-PAD-RIGHT - LEFT-JUSTIFY SOURCE, FILLING THE RIGHT.
023200*----------------------------------------------------------------
023300        1600-PAD-RIGHT.
023400            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
023500            MOVE SPACES TO SG-RESULT-TEXT.
023600            IF SG-WIDTH-NBR <= SG-SRC-LEN
023700                MOVE SG-SOURCE-TEXT TO SG-RESULT-TEXT
023800                GO TO 1600-EXIT
023900            END-IF.
024000            MOVE SG-FILL-CHAR TO SG-RESULT-TEXT(1:SG-WIDTH-NBR).
024100            IF SG-SRC-LEN > 0
024200                MOVE SG-SOURCE-TEXT(1:SG-SRC-LEN)
024300                    TO SG-RESULT-TEXT(1:SG-SRC-LEN)
024400            END-IF.
024500        1600-EXIT.
024600            EXIT.
024700*----------------------------------------------------------------
024800* 1700-MASK-EXCEPT-LAST - REPLACE ALL BUT THE LAST SG-KEEP-LAST
024900* CHARACTERS WITH SG-FILL-CHAR (E.G. PHONE/CARD MASKING).
025000*----------------------------------------------------------------
025100        1700-MASK-EXCEPT-LAST.
025200            PERFORM 9100-SOURCE-LENGTH THRU 9100-EXIT.
025300            MOVE SG-SOURCE-TEXT TO SG-RESULT-TEXT.
025400            IF SG-KEEP-LAST-NBR >= SG-SRC-LEN
025500                GO TO 1700-EXIT
025600            END-IF.
025700            COMPUTE SG-KEEP-COUNT = SG-SRC-LEN - SG-KEEP-LAST-NBR.
025800            IF SG-KEEP-COUNT > 0
025900                MOVE SG-FILL-CHAR TO SG-RESULT-TEXT(1:SG-KEEP-COUNT)
026000            END-IF.
026100        1700-EXIT.
026200            EXIT.
026300*----------------------------------------------------------------
026400* 9100-SOURCE-LENGTH - TRAILING-BLANK-TRIMMED LENGTH OF
026500* SG-SOURCE-TEXT, SCANNING RIGHT TO LEFT.
026600*----------------------------------------------------------------
026700        9100-SOURCE-LENGTH.
026800            MOVE 80 TO SG-SRC-LEN.
026900            MOVE 'N' TO SG-SCAN-DONE-SW.
027000            PERFORM 9110-TRIM-ONE-CHAR THRU 9110-EXIT
027100                    UNTIL SG-SRC-LEN = 0 OR SG-SCAN-DONE.
027200        9100-EXIT.
027300            EXIT.
027400        9110-TRIM-ONE-CHAR.
027500            IF SG-SOURCE-TEXT(SG-SRC-LEN:1) NOT = SPACE
027600                SET SG-SCAN-DONE TO TRUE
027700                GO TO 9110-EXIT
027800            END-IF.
027900            COMPUTE SG-SRC-LEN = SG-SRC-LEN - 1.
028000        9110-EXIT.
028100            EXIT.
