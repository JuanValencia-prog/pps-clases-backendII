000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. CKO-ENG20.
000300            AUTHOR. W C JANOWSKI.
000400            INSTALLATION. PURCHASING SYSTEMS - DATA CENTER 2.
000500            DATE-WRITTEN. 02/14/1994.
000600            DATE-COMPILED.
000700            SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 94/02/14 WCJ  PURC0002  ORIGINAL - READS CKO.REQ07 CHECKOUT
001100*                         REQUESTS AGAINST THE CUSTOMER, ADDRESS,
001200*                         PRODUCT AND CART MASTERS, WRITES
001300*                         ORDR.HDR08/ORDR.ITM09 AND THE RUN REPORT.
001400* 94/11/30 WCJ  PURC0027  ALL-OR-NOTHING STOCK CHECK - A SHORT
001500*                         ITEM NOW REJECTS THE WHOLE REQUEST.
001600* 96/06/04 WCJ  PURC0098  SHIPPING/TAX MOVED TO UTIL-CALC12 SO THE
001700*                         FREE-SHIP THRESHOLD STAYS IN ONE PLACE.
001800* 98/02/09 RMT  PURC0162  CONTROL-TOTAL REPORT LINE ADDED PER
001900*                         OPERATIONS - GRAND TOTAL ORDER AMOUNT.
002000* 99/09/28 LDH  PURC0199  Y2K REVIEW - ALL TIMESTAMPS ARE 14-DIGIT
002100*                         CCYYMMDDHHMMSS, RUN DATE TAKEN FROM THE
002200*                         SYSTEM CLOCK IN 4-DIGIT YEAR FORM.
002300* 03/07/02 RMT  PURC0274  RESEQUENCE AUDIT - CHANGE LOG/BANNER LINES
002400*                         HAD THE INDICATOR OFF COLUMN 7 - CORRECTED.
002500*                         ALSO DROPPED COMP-3 FROM WS-GRAND-TOTAL-AMT
002600*                         AND ITS -INT REDEFINES - THIS SHOP CARRIES
002700*                         MONEY AS ORDINARY DISPLAY, NOT PACKED.
002800* 03/07/18 RMT  PURC0285  1020-VALIDATE-CART WAS TESTING CART-NOT-
002900*                         OPEN/NOT-OWNED AGAINST WS-CART-TAB-IDX
003000*                         AFTER THE PERFORM VARYING HAD ALREADY
003100*                         STEPPED IT PAST THE MATCHED ROW - REJECTED
003200*                         ON THE WRONG CART'S STATUS/OWNER.  BOTH
003300*                         IFS NOW TEST WS-FOUND-IDX, THE ALREADY-
003400*                         CORRECTED ROW NUMBER.  1150-CONVERT-CART
003500*                         HAD THE SAME BUG THE OTHER WAY - IT RE-
003600*                         ADDED THE OFFSET WS-FOUND-IDX HAD ALREADY
003700*                         HAD REMOVED, SO THE CART MARKED CONVERTED
003800*                         WAS NEVER THE ONE JUST CHECKED OUT.
003900*                         DROPPED THE STRAY SET ... UP BY 1.
004000*----------------------------------------------------------------
004100* THE CUSTOMER, ADDRESS, PRODUCT AND CART MASTERS ARE SMALL
004200* ENOUGH TO HOLD ENTIRELY IN STORAGE FOR THE LENGTH OF THE RUN -
004300* THIS HAS BEEN THE SHOP'S PRACTICE SINCE THE ORIGINAL CUSTOMER
004400* RUN ON THE OLD BILLING SYSTEM AND IS KEPT HERE.
004500*----------------------------------------------------------------
004600        ENVIRONMENT DIVISION.
004700        CONFIGURATION SECTION.
004800        SPECIAL-NAMES.
004900            C01 IS TOP-OF-FORM.
005000        INPUT-OUTPUT SECTION.
005100        FILE-CONTROL.
005200            SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR
005300                ACCESS IS SEQUENTIAL
005400                FILE STATUS IS WS-CUSTMSTR-STATUS.
005500            SELECT ADDRESS-FILE ASSIGN TO ADDRMSTR
005600                ACCESS IS SEQUENTIAL
005700                FILE STATUS IS WS-ADDRMSTR-STATUS.
005800            SELECT PRODUCT-FILE ASSIGN TO PRODMSTR
005900                ACCESS IS SEQUENTIAL
006000                FILE STATUS IS WS-PRODMSTR-STATUS.
006100            SELECT CART-FILE ASSIGN TO CARTMSTR
006200                ACCESS IS SEQUENTIAL
006300                FILE STATUS IS WS-CARTMSTR-STATUS.
006400            SELECT CART-ITEM-FILE ASSIGN TO CARTITEM
006500                ACCESS IS SEQUENTIAL
006600                FILE STATUS IS WS-CARTITEM-STATUS.
006700            SELECT CHECKOUT-REQUEST-FILE ASSIGN TO CKOREQ
006800                ACCESS IS SEQUENTIAL
006900                FILE STATUS IS WS-CKOREQ-STATUS.
007000            SELECT ORDER-FILE ASSIGN TO ORDROUT
007100                ACCESS IS SEQUENTIAL
007200                FILE STATUS IS WS-ORDROUT-STATUS.
007300            SELECT ORDER-ITEM-FILE ASSIGN TO ORDRITEM
007400                ACCESS IS SEQUENTIAL
007500                FILE STATUS IS WS-ORDRITEM-STATUS.
007600            SELECT RUN-REPORT-FILE ASSIGN TO RUNRPT
007700                ACCESS IS SEQUENTIAL
007800                FILE STATUS IS WS-RUNRPT-STATUS.
007900        DATA DIVISION.
008000        FILE SECTION.
008100        FD  CUSTOMER-FILE
008200            RECORDING MODE IS F.
008300        COPY CUST.MSTR01.
008400        FD  ADDRESS-FILE
008500            RECORDING MODE IS F.
008600        COPY ADDR.MSTR02.
008700        FD  PRODUCT-FILE
008800            RECORDING MODE IS F.
008900        COPY PROD.MSTR04.
009000        FD  CART-FILE
009100            RECORDING MODE IS F.
009200        COPY CART.HDR05.
009300        FD  CART-ITEM-FILE
009400            RECORDING MODE IS F.
009500        COPY CART.ITM06.
009600        FD  CHECKOUT-REQUEST-FILE
009700            RECORDING MODE IS F.
009800        COPY CKO.REQ07.
009900        FD  ORDER-FILE
010000            RECORDING MODE IS F.
010100        COPY ORDR.HDR08.
010200        FD  ORDER-ITEM-FILE
010300            RECORDING MODE IS F.
010400        COPY ORDR.ITM09.
010500        FD  RUN-REPORT-FILE
010600            RECORDING MODE IS F.
010700        01  RUN-REPORT-RECORD               PIC X(132).
010800        WORKING-STORAGE SECTION.
010900        01  WS-FILE-STATUSES.
011000            05  WS-CUSTMSTR-STATUS          PIC X(02) VALUE '00'.
011100            05  WS-ADDRMSTR-STATUS          PIC X(02) VALUE '00'.
011200            05  WS-PRODMSTR-STATUS          PIC X(02) VALUE '00'.
011300            05  WS-CARTMSTR-STATUS          PIC X(02) VALUE '00'.
011400            05  WS-CARTITEM-STATUS          PIC X(02) VALUE '00'.
011500            05  WS-CKOREQ-STATUS            PIC X(02) VALUE '00'.
011600            05  WS-ORDROUT-STATUS           PIC X(02) VALUE '00'.
011700            05  WS-ORDRITEM-STATUS          PIC X(02) VALUE '00'.
011800            05  WS-RUNRPT-STATUS            PIC X(02) VALUE '00'.
011900        01  WS-SWITCHES.
012000            05  WS-CKOREQ-EOF-SW            PIC X(01) VALUE 'N'.
012100                88  WS-CKOREQ-EOF               VALUE 'Y'.
012200            05  WS-REJECT-SW                 PIC X(01) VALUE 'N'.
012300                88  WS-REJECTED                    VALUE 'Y'.
012400            05  WS-STOCK-OK-SW                PIC X(01) VALUE 'Y'.
012500                88  WS-STOCK-SHORT                   VALUE 'N'.
012600            05  WS-REJECT-REASON-TXT           PIC X(30) VALUE SPACES.
012700            05  WS-LOAD-EOF-SW                PIC X(01) VALUE 'N'.
012800                88  WS-LOAD-EOF                    VALUE 'Y'.
012900        01  WS-RUN-DATE-AND-TIME.
013000            05  WS-RUN-DATE.
013100                10  WS-RUN-YEAR              PIC 9(04).
013200                10  WS-RUN-MONTH             PIC 9(02).
013300                10  WS-RUN-DAY               PIC 9(02).
013400            05  WS-RUN-TIME.
013500                10  WS-RUN-HOUR              PIC 9(02).
013600                10  WS-RUN-MINUTE            PIC 9(02).
013700                10  WS-RUN-SECOND            PIC 9(02).
013800                10  WS-RUN-HNDSEC            PIC 9(02).
013900        01  WS-RUN-TIMESTAMP.
014000            05  WS-TS-YEAR                  PIC 9(04).
014100            05  WS-TS-MONTH                 PIC 9(02).
014200            05  WS-TS-DAY                   PIC 9(02).
014300            05  WS-TS-HOUR                  PIC 9(02).
014400            05  WS-TS-MINUTE                PIC 9(02).
014500            05  WS-TS-SECOND                PIC 9(02).
014600        01  WS-RUN-COUNTERS.
014700            05  WS-REQUESTS-READ-CNT        PIC S9(07) COMP.
014800            05  WS-ORDERS-CREATED-CNT       PIC S9(07) COMP.
014900            05  WS-REQUESTS-REJECTED-CNT    PIC S9(07) COMP.
015000            05  WS-NEXT-SERIAL-CNT          PIC S9(07) COMP.
015100            05  WS-GRAND-TOTAL-AMT          PIC S9(09)V99.
015200            05  WS-GRAND-TOTAL-INT REDEFINES WS-GRAND-TOTAL-AMT
015300                                             PIC S9(11).
015400        01  WS-WORK-FIELDS.
015500            05  WS-CUST-TABLE-COUNT          PIC S9(05) COMP.
015600            05  WS-CUST-IDX                   PIC S9(05) COMP.
015700            05  WS-ADDR-TABLE-COUNT            PIC S9(05) COMP.
015800            05  WS-ADDR-IDX                     PIC S9(05) COMP.
015900            05  WS-PROD-TABLE-COUNT              PIC S9(05) COMP.
016000            05  WS-PROD-IDX                       PIC S9(05) COMP.
016100            05  WS-CART-TABLE-COUNT                PIC S9(05) COMP.
016200            05  WS-CART-IDX                         PIC S9(05) COMP.
016300            05  WS-ITEM-TABLE-COUNT                  PIC S9(05) COMP.
016400            05  WS-ITEM-IDX                           PIC S9(05) COMP.
016500            05  WS-ROW-FOUND-SW                        PIC X(01).
016600                88  WS-ROW-FOUND                          VALUE 'Y'.
016700            05  WS-SHIP-FOUND-SW                       PIC X(01).
016800                88  WS-SHIP-FOUND                         VALUE 'Y'.
016900            05  WS-BILL-FOUND-SW                       PIC X(01).
017000                88  WS-BILL-FOUND                         VALUE 'Y'.
017100            05  WS-FOUND-IDX                           PIC S9(05) COMP.
017200            05  WS-ORDR-ITEM-COUNT                      PIC S9(05) COMP.
017300        01  WS-ORDER-BUILD-AREA.
017400            05  WS-NEW-ORDR-ID               PIC 9(09).
017500            05  WS-NEW-ORDR-ID-SIGNED REDEFINES WS-NEW-ORDR-ID
017600                                             PIC S9(09).
017700            05  WS-SUBTOTAL-AMT              PIC S9(07)V99.
017800            05  WS-TAX-AMT                   PIC S9(07)V99.
017900            05  WS-SHIP-AMT                  PIC S9(07)V99.
018000            05  WS-TOTAL-AMT                 PIC S9(07)V99.
018100            05  WS-TOTAL-AMT-INT REDEFINES WS-TOTAL-AMT
018200                                             PIC S9(09).
018300            05  WS-ORDR-DATE-TXT.
018400                10  WS-ORDR-DATE-YYYY        PIC 9(04).
018500                10  WS-ORDR-DATE-MM          PIC 9(02).
018600                10  WS-ORDR-DATE-DD          PIC 9(02).
018700            05  WS-SERIAL-EDIT               PIC 9(06).
018800            05  WS-REQ-NBR-EDIT              PIC 9(05) COMP VALUE 0.
018900        01  WS-CALC-LINK.
019000            05  WS-CALC-FUNCTION-CDE          PIC X(01).
019100                88  WS-CALC-FN-LINE-TOTAL         VALUE '1'.
019200                88  WS-CALC-FN-TAX                VALUE '2'.
019300                88  WS-CALC-FN-SHIPPING            VALUE '3'.
019400            05  WS-CALC-UNIT-PRICE-AMT         PIC S9(07)V99.
019500            05  WS-CALC-QUANTITY-QTY           PIC S9(05).
019600            05  WS-CALC-SUBTOTAL-AMT           PIC S9(07)V99.
019700            05  WS-CALC-ZONE-NBR               PIC S9(03).
019800            05  WS-CALC-DISCOUNT-PCT           PIC S9(03)V99.
019900            05  WS-CALC-VALUE-AMT              PIC S9(07)V99.
020000            05  WS-CALC-TOTAL-AMT              PIC S9(07)V99.
020100            05  WS-CALC-STOCK-QTY              PIC S9(05).
020200            05  WS-CALC-SOLD-QTY               PIC S9(05).
020300            05  WS-CALC-RESULT-AMT             PIC S9(07)V99.
020400            05  WS-CALC-RESULT-PCT             PIC S9(03)V99.
020500            05  WS-CALC-RESULT-QTY             PIC S9(05).
020600            05  WS-CALC-RESULT-SW              PIC X(01).
020700                88  WS-CALC-RESULT-TRUE            VALUE 'Y'.
020800                88  WS-CALC-RESULT-FALSE           VALUE 'N'.
020900        01  WS-SVC-LINK.
021000            05  WS-SVC-FUNCTION-CDE           PIC X(01).
021100                88  WS-SVC-FN-PROD-STOCK-DECR     VALUE '5'.
021200                88  WS-SVC-FN-PROD-AVAILABLE       VALUE '6'.
021300            05  WS-SVC-RETURN-CDE              PIC 9(02).
021400                88  WS-SVC-OK                        VALUE 0.
021500                88  WS-SVC-REJECTED                  VALUE 1.
021600            05  WS-SVC-PROD-TABLE-COUNT         PIC S9(05) COMP.
021700            05  WS-SVC-PROD-TABLE OCCURS 2000 TIMES
021800                    INDEXED BY WS-SVC-PROD-IDX.
021900                10  WS-SVC-T-PROD-ID           PIC 9(09).
022000                10  WS-SVC-T-PROD-CATG-ID      PIC 9(09).
022100                10  WS-SVC-T-PROD-SKU-CDE      PIC X(20).
022200                10  WS-SVC-T-PROD-NAME-TXT     PIC X(40).
022300                10  WS-SVC-T-PROD-DESC-TXT     PIC X(80).
022400                10  WS-SVC-T-PROD-PRICE-AMT    PIC S9(07)V99.
022500                10  WS-SVC-T-PROD-STOCK-QTY    PIC 9(05).
022600                10  WS-SVC-T-PROD-ACTIVE-SW    PIC X(01).
022700                10  WS-SVC-T-PROD-CREATED-AT   PIC 9(14).
022800            05  WS-SVC-CATG-TABLE-COUNT         PIC S9(05) COMP.
022900            05  WS-SVC-CATG-TABLE OCCURS 500 TIMES
023000                    INDEXED BY WS-SVC-CATG-IDX.
023100                10  WS-SVC-T-CATG-ID           PIC 9(09).
023200                10  WS-SVC-T-CATG-PARENT-ID    PIC 9(09).
023300                10  WS-SVC-T-CATG-NAME-TXT     PIC X(40).
023400                10  WS-SVC-T-CATG-SLUG-TXT     PIC X(40).
023500            05  WS-SVC-WORK-PROD-ID             PIC 9(09).
023600            05  WS-SVC-WORK-PROD-SKU-CDE        PIC X(20).
023700            05  WS-SVC-WORK-PROD-NAME-TXT       PIC X(40).
023800            05  WS-SVC-WORK-PROD-DESC-TXT       PIC X(80).
023900            05  WS-SVC-WORK-PROD-PRICE-AMT      PIC S9(07)V99.
024000            05  WS-SVC-WORK-PROD-STOCK-QTY      PIC 9(05).
024100            05  WS-SVC-WORK-PROD-CATG-ID        PIC 9(09).
024200            05  WS-SVC-WORK-QTY                 PIC S9(05).
024300            05  WS-SVC-FOUND-IDX                PIC S9(05) COMP.
024400            05  WS-SVC-WORK-CATG-ID             PIC 9(09).
024500            05  WS-SVC-WORK-CATG-PARENT-ID      PIC 9(09).
024600            05  WS-SVC-WORK-CATG-NAME-TXT       PIC X(40).
024700            05  WS-SVC-WORK-CATG-SLUG-TXT       PIC X(40).
024800        01  CUST-TABLE-AREA.
024900            05  WS-CUST-TABLE OCCURS 5000 TIMES
025000                    INDEXED BY WS-CUST-TAB-IDX.
025100                10  WS-T-CUST-ID               PIC 9(09).
025200                10  WS-T-CUST-STATUS-CDE       PIC X(01).
025300        01  ADDR-TABLE-AREA.
025400            05  WS-ADDR-TABLE OCCURS 20000 TIMES
025500                    INDEXED BY WS-ADDR-TAB-IDX.
025600                10  WS-T-ADDR-ID               PIC 9(09).
025700                10  WS-T-ADDR-CUST-ID          PIC 9(09).
025800        01  CART-TABLE-AREA.
025900            05  WS-CART-TABLE OCCURS 10000 TIMES
026000                    INDEXED BY WS-CART-TAB-IDX.
026100                10  WS-T-CART-ID               PIC 9(09).
026200                10  WS-T-CART-CUST-ID          PIC 9(09).
026300                10  WS-T-CART-STATUS-CDE       PIC X(01).
026400                10  WS-T-CART-UPDATED-AT       PIC 9(14).
026500        01  CART-ITEM-TABLE-AREA.
026600            05  WS-CITM-TABLE OCCURS 50000 TIMES
026700                    INDEXED BY WS-CITM-TAB-IDX.
026800                10  WS-T-CITM-ID               PIC 9(09).
026900                10  WS-T-CITM-CART-ID          PIC 9(09).
027000                10  WS-T-CITM-PROD-ID          PIC 9(09).
027100                10  WS-T-CITM-QTY              PIC 9(03).
027200                10  WS-T-CITM-UNIT-PRICE-AMT   PIC S9(07)V99.
027300        01  WS-REPORT-AREAS.
027400            05  RPT-HEADING-LINE1.
027500                10  FILLER                  PIC X(40)
027600                    VALUE 'CKO-ENG20       CHECKOUT RUN REPORT    '.
027700                10  FILLER                  PIC X(6) VALUE 'DATE: '.
027800                10  RPT-MM                  PIC 99.
027900                10  FILLER                  PIC X(1) VALUE '/'.
028000                10  RPT-DD                  PIC 99.
028100                10  FILLER                  PIC X(1) VALUE '/'.
028200                10  RPT-YYYY                PIC 9(4).
028300                10  FILLER                  PIC X(77) VALUE SPACES.
028400            05  RPT-HEADING-LINE2.
028500                10  FILLER                  PIC X(7)  VALUE 'REQ NO '.
028600                10  FILLER                  PIC X(11) VALUE 'CART ID    '.
028700                10  FILLER                  PIC X(11) VALUE 'USER ID    '.
028800                10  FILLER                  PIC X(30) VALUE 'RESULT'.
028900                10  FILLER                  PIC X(11) VALUE 'SUBTOTAL   '.
029000                10  FILLER                  PIC X(11) VALUE 'TAX        '.
029100                10  FILLER                  PIC X(11) VALUE 'SHIPPING   '.
029200                10  FILLER                  PIC X(11) VALUE 'TOTAL      '.
029300                10  FILLER                  PIC X(29) VALUE SPACES.
029400            05  RPT-DETAIL-LINE.
029500                10  RPT-REQ-NBR              PIC ZZZZ9.
029600                10  FILLER                   PIC X(2) VALUE SPACES.
029700                10  RPT-CART-ID              PIC Z(8)9.
029800                10  FILLER                   PIC X(2) VALUE SPACES.
029900                10  RPT-USER-ID              PIC Z(8)9.
030000                10  FILLER                   PIC X(2) VALUE SPACES.
030100                10  RPT-RESULT-TXT           PIC X(30).
030200                10  RPT-SUBTOTAL-AMT         PIC ZZZ,ZZ9.99.
030300                10  FILLER                   PIC X(1) VALUE SPACES.
030400                10  RPT-TAX-AMT              PIC ZZZ,ZZ9.99.
030500                10  FILLER                   PIC X(1) VALUE SPACES.
030600                10  RPT-SHIP-AMT             PIC ZZZ,ZZ9.99.
030700                10  FILLER                   PIC X(1) VALUE SPACES.
030800                10  RPT-TOTAL-AMT            PIC ZZZ,ZZ9.99.
030900                10  FILLER                   PIC X(30) VALUE SPACES.
031000            05  RPT-TOTALS-LINE.
031100                10  FILLER                   PIC X(26)
031200                    VALUE 'REQUESTS READ ...........'.
031300                10  RPT-TOT-READ             PIC ZZZ,ZZ9.
031400                10  FILLER                   PIC X(75) VALUE SPACES.
031500            05  RPT-TOTALS-LINE2.
031600                10  FILLER                   PIC X(26)
031700                    VALUE 'ORDERS CREATED ..........'.
031800                10  RPT-TOT-CREATED          PIC ZZZ,ZZ9.
031900                10  FILLER                   PIC X(75) VALUE SPACES.
032000            05  RPT-TOTALS-LINE3.
032100                10  FILLER                   PIC X(26)
032200                    VALUE 'REQUESTS REJECTED ........'.
032300                10  RPT-TOT-REJECTED         PIC ZZZ,ZZ9.
032400                10  FILLER                   PIC X(74) VALUE SPACES.
032500            05  RPT-TOTALS-LINE4.
032600                10  FILLER                   PIC X(26)
032700                    VALUE 'GRAND TOTAL ORDER AMOUNT .'.
032800                10  RPT-TOT-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
032900                10  FILLER                   PIC X(69) VALUE SPACES.
033000        LINKAGE SECTION.
033100        PROCEDURE DIVISION.
033200        0000-MAIN-CONTROL.
033300            PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
033400            PERFORM 0200-LOAD-MASTERS THRU 0200-EXIT.
033500            PERFORM 0300-INIT-REPORT THRU 0300-EXIT.
033600            PERFORM 0400-READ-CHECKOUT-REQUEST THRU 0400-EXIT.
033700            PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
033800                UNTIL WS-CKOREQ-EOF.
033900            PERFORM 0900-REPORT-TOTALS THRU 0900-EXIT.
034000            PERFORM 0800-CLOSE-FILES THRU 0800-EXIT.
034100            GOBACK.
034200        0100-OPEN-FILES.
034300            OPEN INPUT  CUSTOMER-FILE
034400                        ADDRESS-FILE
034500                        PRODUCT-FILE
034600                        CART-FILE
034700                        CART-ITEM-FILE
034800                        CHECKOUT-REQUEST-FILE.
034900            OPEN OUTPUT ORDER-FILE
035000                        ORDER-ITEM-FILE
035100                        RUN-REPORT-FILE.
035200            IF WS-CKOREQ-STATUS NOT = '00'
035300                DISPLAY 'CKO-ENG20 - ERROR OPENING CKOREQ. RC: '
035400                        WS-CKOREQ-STATUS
035500                MOVE 'Y' TO WS-CKOREQ-EOF-SW
035600            END-IF.
035700        0100-EXIT.
035800            EXIT.
035900        0200-LOAD-MASTERS.
036000            PERFORM 0210-LOAD-CUSTOMER-MASTER THRU 0210-EXIT.
036100            PERFORM 0220-LOAD-ADDRESS-MASTER THRU 0220-EXIT.
036200            PERFORM 0230-LOAD-PRODUCT-MASTER THRU 0230-EXIT.
036300            PERFORM 0240-LOAD-CART-MASTER THRU 0240-EXIT.
036400            PERFORM 0250-LOAD-CART-ITEM-MASTER THRU 0250-EXIT.
036500        0200-EXIT.
036600            EXIT.
036700        0210-LOAD-CUSTOMER-MASTER.
036800            MOVE 'N' TO WS-LOAD-EOF-SW.
036900            MOVE 0 TO WS-CUST-TABLE-COUNT.
037000            PERFORM 0211-READ-ONE-CUSTOMER THRU 0211-EXIT
037100                UNTIL WS-LOAD-EOF.
037200        0210-EXIT.
037300            EXIT.
037400        0211-READ-ONE-CUSTOMER.
037500            READ CUSTOMER-FILE
037600                AT END
037700                    MOVE 'Y' TO WS-LOAD-EOF-SW
037800                NOT AT END
037900                    SET WS-CUST-TAB-IDX TO WS-CUST-TABLE-COUNT
038000                    SET WS-CUST-TAB-IDX UP BY 1
038100                    MOVE CUST-ID TO WS-T-CUST-ID(WS-CUST-TAB-IDX)
038200                    MOVE CUST-STATUS-CDE
038300                              TO WS-T-CUST-STATUS-CDE(WS-CUST-TAB-IDX)
038400                    SET WS-CUST-TABLE-COUNT TO WS-CUST-TAB-IDX
038500            END-READ.
038600        0211-EXIT.
038700            EXIT.
038800        0220-LOAD-ADDRESS-MASTER.
038900            MOVE 'N' TO WS-LOAD-EOF-SW.
039000            MOVE 0 TO WS-ADDR-TABLE-COUNT.
039100            PERFORM 0221-READ-ONE-ADDRESS THRU 0221-EXIT
039200                UNTIL WS-LOAD-EOF.
039300        0220-EXIT.
039400            EXIT.
039500        0221-READ-ONE-ADDRESS.
039600            READ ADDRESS-FILE
039700                AT END
039800                    MOVE 'Y' TO WS-LOAD-EOF-SW
039900                NOT AT END
040000                    SET WS-ADDR-TAB-IDX TO WS-ADDR-TABLE-COUNT
040100                    SET WS-ADDR-TAB-IDX UP BY 1
040200                    MOVE ADDR-ID TO WS-T-ADDR-ID(WS-ADDR-TAB-IDX)
040300                    MOVE ADDR-CUST-ID
040400                              TO WS-T-ADDR-CUST-ID(WS-ADDR-TAB-IDX)
040500                    SET WS-ADDR-TABLE-COUNT TO WS-ADDR-TAB-IDX
040600            END-READ.
040700        0221-EXIT.
040800            EXIT.
040900        0230-LOAD-PRODUCT-MASTER.
041000            MOVE 'N' TO WS-LOAD-EOF-SW.
041100            MOVE 0 TO WS-SVC-PROD-TABLE-COUNT.
041200            PERFORM 0231-READ-ONE-PRODUCT THRU 0231-EXIT
041300                UNTIL WS-LOAD-EOF.
041400        0230-EXIT.
041500            EXIT.
041600        0231-READ-ONE-PRODUCT.
041700            READ PRODUCT-FILE
041800                AT END
041900                    MOVE 'Y' TO WS-LOAD-EOF-SW
042000                NOT AT END
042100                    SET WS-SVC-PROD-IDX TO WS-SVC-PROD-TABLE-COUNT
042200                    SET WS-SVC-PROD-IDX UP BY 1
042300                    MOVE PROD-ID
042400                              TO WS-SVC-T-PROD-ID(WS-SVC-PROD-IDX)
042500                    MOVE PROD-CATG-ID
042600                              TO WS-SVC-T-PROD-CATG-ID(WS-SVC-PROD-IDX)
042700                    MOVE PROD-SKU-CDE
042800                              TO WS-SVC-T-PROD-SKU-CDE(WS-SVC-PROD-IDX)
042900                    MOVE PROD-NAME-TXT
043000                              TO WS-SVC-T-PROD-NAME-TXT(WS-SVC-PROD-IDX)
043100                    MOVE PROD-DESC-TXT
043200                              TO WS-SVC-T-PROD-DESC-TXT(WS-SVC-PROD-IDX)
043300                    MOVE PROD-PRICE-AMT
043400                              TO WS-SVC-T-PROD-PRICE-AMT(WS-SVC-PROD-IDX)
043500                    MOVE PROD-STOCK-QTY
043600                              TO WS-SVC-T-PROD-STOCK-QTY(WS-SVC-PROD-IDX)
043700                    MOVE PROD-ACTIVE-SW
043800                              TO WS-SVC-T-PROD-ACTIVE-SW(WS-SVC-PROD-IDX)
043900                    MOVE PROD-CREATED-AT
044000                              TO WS-SVC-T-PROD-CREATED-AT(WS-SVC-PROD-IDX)
044100                    SET WS-SVC-PROD-TABLE-COUNT TO WS-SVC-PROD-IDX
044200            END-READ.
044300        0231-EXIT.
044400            EXIT.
044500        0240-LOAD-CART-MASTER.
044600            MOVE 'N' TO WS-LOAD-EOF-SW.
044700            MOVE 0 TO WS-CART-TABLE-COUNT.
044800            PERFORM 0241-READ-ONE-CART THRU 0241-EXIT
044900                UNTIL WS-LOAD-EOF.
045000        0240-EXIT.
045100            EXIT.
045200        0241-READ-ONE-CART.
045300            READ CART-FILE
045400                AT END
045500                    MOVE 'Y' TO WS-LOAD-EOF-SW
045600                NOT AT END
045700                    SET WS-CART-TAB-IDX TO WS-CART-TABLE-COUNT
045800                    SET WS-CART-TAB-IDX UP BY 1
045900                    MOVE CART-ID TO WS-T-CART-ID(WS-CART-TAB-IDX)
046000                    MOVE CART-CUST-ID
046100                              TO WS-T-CART-CUST-ID(WS-CART-TAB-IDX)
046200                    MOVE CART-STATUS-CDE
046300                              TO WS-T-CART-STATUS-CDE(WS-CART-TAB-IDX)
046400                    MOVE CART-UPDATED-AT
046500                              TO WS-T-CART-UPDATED-AT(WS-CART-TAB-IDX)
046600                    SET WS-CART-TABLE-COUNT TO WS-CART-TAB-IDX
046700            END-READ.
046800        0241-EXIT.
046900            EXIT.
047000        0250-LOAD-CART-ITEM-MASTER.
047100            MOVE 'N' TO WS-LOAD-EOF-SW.
047200            MOVE 0 TO WS-ITEM-TABLE-COUNT.
047300            PERFORM 0251-READ-ONE-CART-ITEM THRU 0251-EXIT
047400                UNTIL WS-LOAD-EOF.
047500        0250-EXIT.
047600            EXIT.
047700        0251-READ-ONE-CART-ITEM.
047800            READ CART-ITEM-FILE
047900                AT END
048000                    MOVE 'Y' TO WS-LOAD-EOF-SW
048100                NOT AT END
048200                    SET WS-CITM-TAB-IDX TO WS-ITEM-TABLE-COUNT
048300                    SET WS-CITM-TAB-IDX UP BY 1
048400                    MOVE ITM-ID TO WS-T-CITM-ID(WS-CITM-TAB-IDX)
048500                    MOVE ITM-CART-ID
048600                              TO WS-T-CITM-CART-ID(WS-CITM-TAB-IDX)
048700                    MOVE ITM-PROD-ID
048800                              TO WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX)
048900                    MOVE ITM-QTY TO WS-T-CITM-QTY(WS-CITM-TAB-IDX)
049000                    MOVE ITM-UNIT-PRICE-AMT
049100                              TO WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX)
049200                    SET WS-ITEM-TABLE-COUNT TO WS-CITM-TAB-IDX
049300            END-READ.
049400        0251-EXIT.
049500            EXIT.
049600        0300-INIT-REPORT.
049700            ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
049800            ACCEPT WS-RUN-TIME FROM TIME.
049900            MOVE WS-RUN-MONTH TO RPT-MM.
050000            MOVE WS-RUN-DAY TO RPT-DD.
050100            MOVE WS-RUN-YEAR TO RPT-YYYY.
050200            MOVE 0 TO WS-REQUESTS-READ-CNT.
050300            MOVE 0 TO WS-ORDERS-CREATED-CNT.
050400            MOVE 0 TO WS-REQUESTS-REJECTED-CNT.
050500            MOVE 0 TO WS-GRAND-TOTAL-AMT.
050600            MOVE 0 TO WS-NEXT-SERIAL-CNT.
050700            MOVE WS-RUN-YEAR TO WS-TS-YEAR.
050800            MOVE WS-RUN-MONTH TO WS-TS-MONTH.
050900            MOVE WS-RUN-DAY TO WS-TS-DAY.
051000            MOVE WS-RUN-HOUR TO WS-TS-HOUR.
051100            MOVE WS-RUN-MINUTE TO WS-TS-MINUTE.
051200            MOVE WS-RUN-SECOND TO WS-TS-SECOND.
051300            WRITE RUN-REPORT-RECORD FROM RPT-HEADING-LINE1.
051400            WRITE RUN-REPORT-RECORD FROM RPT-HEADING-LINE2.
051500        0300-EXIT.
051600            EXIT.
051700        0400-READ-CHECKOUT-REQUEST.
051800            READ CHECKOUT-REQUEST-FILE
051900                AT END
052000                    MOVE 'Y' TO WS-CKOREQ-EOF-SW
052100            END-READ.
052200        0400-EXIT.
052300            EXIT.
052400        1000-PROCESS-REQUEST.
052500            ADD 1 TO WS-REQUESTS-READ-CNT.
052600            MOVE 'N' TO WS-REJECT-SW.
052700            MOVE SPACES TO WS-REJECT-REASON-TXT.
052800            PERFORM 1010-VALIDATE-CUSTOMER THRU 1010-EXIT.
052900            IF NOT WS-REJECTED
053000                PERFORM 1020-VALIDATE-CART THRU 1020-EXIT
053100            END-IF.
053200            IF NOT WS-REJECTED
053300                PERFORM 1030-VALIDATE-ADDRESSES THRU 1030-EXIT
053400            END-IF.
053500            IF NOT WS-REJECTED
053600                PERFORM 1040-CHECK-STOCK THRU 1040-EXIT
053700            END-IF.
053800            IF NOT WS-REJECTED
053900                PERFORM 1100-BUILD-ORDER THRU 1100-EXIT
054000            ELSE
054100                ADD 1 TO WS-REQUESTS-REJECTED-CNT
054200            END-IF.
054300            PERFORM 1900-WRITE-REPORT-DETAIL THRU 1900-EXIT.
054400            PERFORM 0400-READ-CHECKOUT-REQUEST THRU 0400-EXIT.
054500        1000-EXIT.
054600            EXIT.
054700        1010-VALIDATE-CUSTOMER.
054800* STEP 1 - CUSTOMER MUST EXIST ON THE MASTER.
054900            MOVE 'N' TO WS-ROW-FOUND-SW.
055000            PERFORM 1011-CHECK-ONE-CUSTOMER THRU 1011-EXIT
055100                VARYING WS-CUST-TAB-IDX FROM 1 BY 1
055200                UNTIL WS-CUST-TAB-IDX > WS-CUST-TABLE-COUNT
055300                    OR WS-ROW-FOUND.
055400            IF NOT WS-ROW-FOUND
055500                MOVE 'Y' TO WS-REJECT-SW
055600                MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON-TXT
055700            END-IF.
055800        1010-EXIT.
055900            EXIT.
056000        1011-CHECK-ONE-CUSTOMER.
056100            IF WS-T-CUST-ID(WS-CUST-TAB-IDX) = REQ-CUST-ID
056200                MOVE 'Y' TO WS-ROW-FOUND-SW
056300            END-IF.
056400        1011-EXIT.
056500            EXIT.
056600        1020-VALIDATE-CART.
056700* STEP 2 - CART MUST BE OPEN, OWNED BY THE REQUESTING CUSTOMER,
056800* AND CARRY AT LEAST ONE LINE.
056900            MOVE 'N' TO WS-ROW-FOUND-SW.
057000            PERFORM 1021-CHECK-ONE-CART THRU 1021-EXIT
057100                VARYING WS-CART-TAB-IDX FROM 1 BY 1
057200                UNTIL WS-CART-TAB-IDX > WS-CART-TABLE-COUNT
057300                    OR WS-ROW-FOUND.
057400            IF NOT WS-ROW-FOUND
057500                MOVE 'Y' TO WS-REJECT-SW
057600                MOVE 'CART NOT FOUND' TO WS-REJECT-REASON-TXT
057700                GO TO 1020-EXIT
057800            END-IF.
057900            SET WS-FOUND-IDX TO WS-CART-TAB-IDX.
058000            SUBTRACT 1 FROM WS-FOUND-IDX.
058100            IF WS-T-CART-STATUS-CDE(WS-FOUND-IDX) NOT = 'O'
058200                MOVE 'Y' TO WS-REJECT-SW
058300                MOVE 'CART NOT OPEN' TO WS-REJECT-REASON-TXT
058400                GO TO 1020-EXIT
058500            END-IF.
058600            IF WS-T-CART-CUST-ID(WS-FOUND-IDX) NOT = REQ-CUST-ID
058700                MOVE 'Y' TO WS-REJECT-SW
058800                MOVE 'CART NOT OWNED BY CUSTOMER' TO WS-REJECT-REASON-TXT
058900                GO TO 1020-EXIT
059000            END-IF.
059100            MOVE 0 TO WS-ORDR-ITEM-COUNT.
059200            PERFORM 1022-COUNT-ONE-ITEM THRU 1022-EXIT
059300                VARYING WS-CITM-TAB-IDX FROM 1 BY 1
059400                UNTIL WS-CITM-TAB-IDX > WS-ITEM-TABLE-COUNT.
059500            IF WS-ORDR-ITEM-COUNT = 0
059600                MOVE 'Y' TO WS-REJECT-SW
059700                MOVE 'CART IS EMPTY' TO WS-REJECT-REASON-TXT
059800            END-IF.
059900        1020-EXIT.
060000            EXIT.
060100        1021-CHECK-ONE-CART.
060200            IF WS-T-CART-ID(WS-CART-TAB-IDX) = REQ-CART-ID
060300                MOVE 'Y' TO WS-ROW-FOUND-SW
060400            END-IF.
060500        1021-EXIT.
060600            EXIT.
060700        1022-COUNT-ONE-ITEM.
060800            IF WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) = REQ-CART-ID
060900                ADD 1 TO WS-ORDR-ITEM-COUNT
061000            END-IF.
061100        1022-EXIT.
061200            EXIT.
061300        1030-VALIDATE-ADDRESSES.
061400* STEP 3 - BOTH ADDRESSES MUST EXIST AND BELONG TO THE CUSTOMER.
061500            MOVE 'N' TO WS-SHIP-FOUND-SW.
061600            PERFORM 1031-CHECK-SHIP-ADDR THRU 1031-EXIT
061700                VARYING WS-ADDR-TAB-IDX FROM 1 BY 1
061800                UNTIL WS-ADDR-TAB-IDX > WS-ADDR-TABLE-COUNT
061900                    OR WS-SHIP-FOUND.
062000            IF NOT WS-SHIP-FOUND
062100                MOVE 'Y' TO WS-REJECT-SW
062200                MOVE 'SHIPPING ADDRESS INVALID' TO WS-REJECT-REASON-TXT
062300                GO TO 1030-EXIT
062400            END-IF.
062500            MOVE 'N' TO WS-BILL-FOUND-SW.
062600            PERFORM 1032-CHECK-BILL-ADDR THRU 1032-EXIT
062700                VARYING WS-ADDR-TAB-IDX FROM 1 BY 1
062800                UNTIL WS-ADDR-TAB-IDX > WS-ADDR-TABLE-COUNT
062900                    OR WS-BILL-FOUND.
063000            IF NOT WS-BILL-FOUND
063100                MOVE 'Y' TO WS-REJECT-SW
063200                MOVE 'BILLING ADDRESS INVALID' TO WS-REJECT-REASON-TXT
063300            END-IF.
063400        1030-EXIT.
063500            EXIT.
063600        1031-CHECK-SHIP-ADDR.
063700            IF WS-T-ADDR-ID(WS-ADDR-TAB-IDX) = REQ-SHIP-ADDR-ID
063800               AND WS-T-ADDR-CUST-ID(WS-ADDR-TAB-IDX) = REQ-CUST-ID
063900                MOVE 'Y' TO WS-SHIP-FOUND-SW
064000            END-IF.
064100        1031-EXIT.
064200            EXIT.
064300        1032-CHECK-BILL-ADDR.
064400            IF WS-T-ADDR-ID(WS-ADDR-TAB-IDX) = REQ-BILL-ADDR-ID
064500               AND WS-T-ADDR-CUST-ID(WS-ADDR-TAB-IDX) = REQ-CUST-ID
064600                MOVE 'Y' TO WS-BILL-FOUND-SW
064700            END-IF.
064800        1032-EXIT.
064900            EXIT.
065000        1040-CHECK-STOCK.
065100* STEP 4 - EVERY CART ITEM MUST BE ACTIVE WITH ENOUGH STOCK; A
065200* SINGLE SHORT ITEM REJECTS THE WHOLE CHECKOUT - NO PARTIAL
065300* POSTING.
065400            MOVE 'Y' TO WS-STOCK-OK-SW.
065500            PERFORM 1041-CHECK-ONE-ITEM-STOCK THRU 1041-EXIT
065600                VARYING WS-CITM-TAB-IDX FROM 1 BY 1
065700                UNTIL WS-CITM-TAB-IDX > WS-ITEM-TABLE-COUNT
065800                    OR WS-STOCK-SHORT.
065900            IF WS-STOCK-SHORT
066000                MOVE 'Y' TO WS-REJECT-SW
066100                MOVE 'INSUFFICIENT STOCK' TO WS-REJECT-REASON-TXT
066200            END-IF.
066300        1040-EXIT.
066400            EXIT.
066500        1041-CHECK-ONE-ITEM-STOCK.
066600            IF WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) = REQ-CART-ID
066700                MOVE '6' TO WS-SVC-FUNCTION-CDE
066800                MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX)
066900                              TO WS-SVC-WORK-PROD-ID
067000                MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX) TO WS-SVC-WORK-QTY
067100                CALL 'CATG-SVC15' USING WS-SVC-LINK
067200                IF WS-SVC-REJECTED
067300                    MOVE 'N' TO WS-STOCK-OK-SW
067400                END-IF
067500            END-IF.
067600        1041-EXIT.
067700            EXIT.
067800        1100-BUILD-ORDER.
067900* STEPS 5-9 - ASSIGN THE ORDER NUMBER, FREEZE LINE PRICES,
068000* COMPUTE TOTALS, POST STOCK, CONVERT THE CART.
068100            PERFORM 1110-NEXT-ORDER-ID THRU 1110-EXIT.
068200            ADD 1 TO WS-NEXT-SERIAL-CNT.
068300            MOVE 0 TO WS-SUBTOTAL-AMT.
068400            PERFORM 1120-ADD-ONE-ORDER-ITEM THRU 1120-EXIT
068500                VARYING WS-CITM-TAB-IDX FROM 1 BY 1
068600                UNTIL WS-CITM-TAB-IDX > WS-ITEM-TABLE-COUNT.
068700            MOVE '2' TO WS-CALC-FUNCTION-CDE.
068800            MOVE WS-SUBTOTAL-AMT TO WS-CALC-SUBTOTAL-AMT.
068900            CALL 'UTIL-CALC12' USING WS-CALC-LINK.
069000            MOVE WS-CALC-RESULT-AMT TO WS-TAX-AMT.
069100            MOVE '3' TO WS-CALC-FUNCTION-CDE.
069200            MOVE WS-SUBTOTAL-AMT TO WS-CALC-SUBTOTAL-AMT.
069300            MOVE 1 TO WS-CALC-ZONE-NBR.
069400            CALL 'UTIL-CALC12' USING WS-CALC-LINK.
069500            MOVE WS-CALC-RESULT-AMT TO WS-SHIP-AMT.
069600            ADD WS-SUBTOTAL-AMT WS-TAX-AMT WS-SHIP-AMT
069700                GIVING WS-TOTAL-AMT.
069800            PERFORM 1130-WRITE-ORDER-HEADER THRU 1130-EXIT.
069900            PERFORM 1140-POST-ONE-ITEM-STOCK THRU 1140-EXIT
070000                VARYING WS-CITM-TAB-IDX FROM 1 BY 1
070100                UNTIL WS-CITM-TAB-IDX > WS-ITEM-TABLE-COUNT.
070200            PERFORM 1150-CONVERT-CART THRU 1150-EXIT.
070300            ADD 1 TO WS-ORDERS-CREATED-CNT.
070400            ADD WS-TOTAL-AMT TO WS-GRAND-TOTAL-AMT.
070500        1100-EXIT.
070600            EXIT.
070700        1110-NEXT-ORDER-ID.
070800* HIGHEST ORDER-ID WRITTEN SO FAR PLUS ONE; STARTS AT 1.
070900* (ORDER-FILE IS OUTPUT-ONLY THIS RUN, SO THE HIGH-WATER MARK
071000* IS CARRIED IN WS-NEW-ORDR-ID ACROSS REQUESTS.)
071100            IF WS-NEW-ORDR-ID = 0
071200                MOVE 1 TO WS-NEW-ORDR-ID
071300            ELSE
071400                ADD 1 TO WS-NEW-ORDR-ID
071500            END-IF.
071600        1110-EXIT.
071700            EXIT.
071800        1120-ADD-ONE-ORDER-ITEM.
071900            IF WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) = REQ-CART-ID
072000                MOVE '1' TO WS-CALC-FUNCTION-CDE
072100                MOVE WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX)
072200                              TO WS-CALC-UNIT-PRICE-AMT
072300                MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX)
072400                              TO WS-CALC-QUANTITY-QTY
072500                CALL 'UTIL-CALC12' USING WS-CALC-LINK
072600                MOVE WS-T-CITM-ID(WS-CITM-TAB-IDX) TO OITM-ID
072700                MOVE WS-NEW-ORDR-ID TO OITM-ORDR-ID
072800                MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX) TO OITM-PROD-ID
072900                MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX) TO OITM-QTY
073000                MOVE WS-T-CITM-UNIT-PRICE-AMT(WS-CITM-TAB-IDX)
073100                              TO OITM-UNIT-PRICE-AMT
073200                MOVE WS-CALC-RESULT-AMT TO OITM-LINE-TOTAL-AMT
073300                WRITE ORDER-LINE-ITEM-RECORD
073400                ADD WS-CALC-RESULT-AMT TO WS-SUBTOTAL-AMT
073500            END-IF.
073600        1120-EXIT.
073700            EXIT.
073800        1130-WRITE-ORDER-HEADER.
073900            MOVE WS-NEW-ORDR-ID TO ORDR-ID.
074000            MOVE 'ORD-' TO ORDR-NBR-PREFIX-TXT.
074100            MOVE WS-RUN-YEAR TO WS-ORDR-DATE-YYYY.
074200            MOVE WS-RUN-MONTH TO WS-ORDR-DATE-MM.
074300            MOVE WS-RUN-DAY TO WS-ORDR-DATE-DD.
074400            MOVE WS-ORDR-DATE-TXT TO ORDR-NBR-DATE-TXT.
074500            MOVE '-' TO ORDR-NBR-DASH-TXT.
074600            MOVE WS-NEXT-SERIAL-CNT TO WS-SERIAL-EDIT.
074700            MOVE WS-SERIAL-EDIT TO ORDR-NBR-SERIAL-TXT.
074800            MOVE REQ-CUST-ID TO ORDR-CUST-ID.
074900            MOVE 1 TO ORDR-STATUS-CDE.
075000            MOVE REQ-SHIP-ADDR-ID TO ORDR-SHIP-ADDR-ID.
075100            MOVE REQ-BILL-ADDR-ID TO ORDR-BILL-ADDR-ID.
075200            MOVE WS-SUBTOTAL-AMT TO ORDR-SUBTOTAL-AMT.
075300            MOVE WS-TAX-AMT TO ORDR-TAX-AMT.
075400            MOVE WS-SHIP-AMT TO ORDR-SHIP-COST-AMT.
075500            MOVE WS-TOTAL-AMT TO ORDR-TOTAL-AMT.
075600            MOVE WS-RUN-TIMESTAMP TO ORDR-CREATED-AT.
075700            WRITE CUSTOMER-ORDER-RECORD.
075800        1130-EXIT.
075900            EXIT.
076000        1140-POST-ONE-ITEM-STOCK.
076100            IF WS-T-CITM-CART-ID(WS-CITM-TAB-IDX) = REQ-CART-ID
076200                MOVE '5' TO WS-SVC-FUNCTION-CDE
076300                MOVE WS-T-CITM-PROD-ID(WS-CITM-TAB-IDX)
076400                              TO WS-SVC-WORK-PROD-ID
076500                MOVE WS-T-CITM-QTY(WS-CITM-TAB-IDX) TO WS-SVC-WORK-QTY
076600                CALL 'CATG-SVC15' USING WS-SVC-LINK
076700            END-IF.
076800        1140-EXIT.
076900            EXIT.
077000        1150-CONVERT-CART.
077100            SET WS-CART-TAB-IDX TO WS-FOUND-IDX.
077200            MOVE 'C' TO WS-T-CART-STATUS-CDE(WS-CART-TAB-IDX).
077300            MOVE WS-RUN-TIMESTAMP
077400                              TO WS-T-CART-UPDATED-AT(WS-CART-TAB-IDX).
077500        1150-EXIT.
077600            EXIT.
077700        1900-WRITE-REPORT-DETAIL.
077800            ADD 1 TO WS-REQ-NBR-EDIT.
077900            MOVE WS-REQ-NBR-EDIT TO RPT-REQ-NBR.
078000            MOVE REQ-CART-ID TO RPT-CART-ID.
078100            MOVE REQ-CUST-ID TO RPT-USER-ID.
078200            IF WS-REJECTED
078300                STRING 'REJECTED - ' WS-REJECT-REASON-TXT
078400                    DELIMITED BY SIZE INTO RPT-RESULT-TXT
078500                MOVE 0 TO RPT-SUBTOTAL-AMT RPT-TAX-AMT
078600                          RPT-SHIP-AMT RPT-TOTAL-AMT
078700            ELSE
078800                STRING 'ORDER CREATED - ' ORDR-NUMBER-TXT
078900                    DELIMITED BY SIZE INTO RPT-RESULT-TXT
079000                MOVE WS-SUBTOTAL-AMT TO RPT-SUBTOTAL-AMT
079100                MOVE WS-TAX-AMT TO RPT-TAX-AMT
079200                MOVE WS-SHIP-AMT TO RPT-SHIP-AMT
079300                MOVE WS-TOTAL-AMT TO RPT-TOTAL-AMT
079400            END-IF.
079500            WRITE RUN-REPORT-RECORD FROM RPT-DETAIL-LINE.
079600        1900-EXIT.
079700            EXIT.
079800        0900-REPORT-TOTALS.
079900            MOVE WS-REQUESTS-READ-CNT TO RPT-TOT-READ.
080000            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE.
080100            MOVE WS-ORDERS-CREATED-CNT TO RPT-TOT-CREATED.
080200            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE2.
080300            MOVE WS-REQUESTS-REJECTED-CNT TO RPT-TOT-REJECTED.
080400            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE3.
080500            MOVE WS-GRAND-TOTAL-AMT TO RPT-TOT-AMOUNT.
080600            WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE4.
080700        0900-EXIT.
080800            EXIT.
080900        0800-CLOSE-FILES.
081000            CLOSE CUSTOMER-FILE
081100                  ADDRESS-FILE
081200                  PRODUCT-FILE
081300                  CART-FILE
081400                  CART-ITEM-FILE
081500                  CHECKOUT-REQUEST-FILE
081600                  ORDER-FILE
081700                  ORDER-ITEM-FILE
081800                  RUN-REPORT-FILE.
081900        0800-EXIT.
082000            EXIT.
