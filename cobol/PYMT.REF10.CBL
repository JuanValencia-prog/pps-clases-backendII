000100*****************************************************************
000200* PYMT.REF10  --  ORDER-PAYMENT-RECORD (reference layout only)  *
000300* Carried for completeness of the catalog of record layouts;    *
000400* no payment posting paragraph in this run reads or writes it.  *
000500*****************************************************************
000600* CHANGE LOG                                                     *
000700* 95/06/21 WCJ  PURC0050  ORIGINAL LAYOUT, RESERVED FOR PAYMENT  *
000800*                         PROCESSING PHASE 2 (NOT YET BUILT).    *
000900*****************************************************************
001000        01  ORDER-PAYMENT-RECORD.
001100            05  PYMT-ID                     PIC 9(09).
001200            05  PYMT-ORDR-ID                PIC 9(09).
001300            05  PYMT-METHOD-CDE             PIC 9(02).
001400                88  PYMT-METHOD-CREDIT-CARD      VALUE 1.
001500            05  PYMT-STATUS-CDE             PIC 9(02).
001600                88  PYMT-STATUS-PENDING          VALUE 1.
001700            05  PYMT-AMOUNT-AMT             PIC S9(07)V99.
001800            05  PYMT-CURRENCY-CDE           PIC X(03).
001900            05  PYMT-PROVIDER-REF-TXT       PIC X(30).
002000            05  PYMT-PAID-AT                PIC 9(14).
002100            05  FILLER                      PIC X(10).
